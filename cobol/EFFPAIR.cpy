000100******************************************************************
000200*    EFFPAIR   -  PERTURBATION EFFECT / SIGNIFICANCE CELLS
000300*    QSAM COPY MEMBER - READ/WRITTEN BY PERTEX
000400*
000500*    EFFECT-PAIR-REC IS ONE ROW-MAJOR CELL OF EITHER THE EFFECT
000600*    SIZE (LFC) MATRIX OR THE SIGNIFICANCE (Q-VALUE) MATRIX -
000700*    BOTH FILES SHARE THIS LAYOUT AND SORT ORDER.  FIXED 40.
000800*    SIG-PAIR-REC IS THE OUTBOUND SIGNIFICANT-PAIR ROW, TARGET
000900*    GENE FIRST.  FIXED 49.
001000******************************************************************
001100 01  EFFECT-PAIR-REC.
001200     05  EF-PERTURB-GENE         PIC X(15).
001300     05  EF-PERTURB-GENE-R REDEFINES EF-PERTURB-GENE.
001400         10  EF-PERTURB-GENE-1ST PIC X(08).
001500         10  FILLER              PIC X(07).
001600     05  EF-TARGET-GENE          PIC X(15).
001700     05  EF-VALUE                PIC S9(3)V9(6)
001800                                  SIGN IS TRAILING SEPARATE.
001900
002000 01  SIG-PAIR-REC.
002100     05  SP-TARGET-GENE          PIC X(15).
002200     05  SP-PERTURB-GENE         PIC X(15).
002300     05  SP-LFC                  PIC S9(3)V9(6)
002400                                  SIGN IS TRAILING SEPARATE.
002500     05  SP-QVAL                 PIC 9V9(6).
002600     05  FILLER                  PIC X(02).
