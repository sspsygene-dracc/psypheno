000100******************************************************************
000200*    ABENDREC  -  SHARED ABEND / DIAGNOSTIC TRACE RECORD
000300*    QSAM COPY MEMBER - COPIED INTO EVERY PROGRAM IN THIS SUITE
000400*
000500*    PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO THAT
000600*    A DUMP OR THE SYSOUT LINE WRITTEN JUST BEFORE THE FORCED
000700*    ABEND (DIVIDE ZERO-VAL INTO ONE-VAL) SHOWS WHERE PROCESSING
000800*    STOPPED.  CARRIED FORWARD FROM AN EARLIER IN-HOUSE BATCH
000900*    UTILITY SUITE - ADOPTED HERE UNCHANGED FOR THE GENE-TABLE
000910*    BATCH SUITE.
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME               PIC X(30)  VALUE SPACES.
001300     05  FILLER                  PIC X(01)  VALUE SPACES.
001400     05  ABEND-REASON            PIC X(60)  VALUE SPACES.
001500     05  FILLER                  PIC X(01)  VALUE SPACES.
001600     05  EXPECTED-VAL            PIC X(15)  VALUE SPACES.
001700     05  FILLER                  PIC X(01)  VALUE SPACES.
001800     05  ACTUAL-VAL              PIC X(15)  VALUE SPACES.
001900     05  FILLER                  PIC X(09)  VALUE SPACES.
002000
002100 01  ZERO-DIVIDE-FLDS.
002200     05  ZERO-VAL                PIC S9(01) COMP VALUE ZERO.
002300     05  ONE-VAL                 PIC S9(01) COMP VALUE 1.
