000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QVALCHK.
000400 AUTHOR. D. L. CHU.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/22/91.
000700 DATE-COMPILED. 10/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          SUBROUTINE - IS A Q-VALUE SIGNIFICANT.  SHARED BY
001300*          PERTEX AND THE NIGHTLY QC JOBS SO THE THRESHOLD IS
001400*          MAINTAINED IN EXACTLY ONE PLACE.  COMPARISON IS DONE
001500*          ON THE DECIMAL VALUE AS READ, TO SIX PLACES, WITH NO
001600*          ROUNDING.
001700*
001800* CHANGE LOG                                                    *
001900* 10/22/91 DLC  GC-0086  ORIGINAL PROGRAM - SPLIT OUT OF PERTEX. *GC-0086 
002000* 05/18/95 MAF  GC-0154  THRESHOLD MOVED TO A 77-LEVEL CONSTANT  *GC-0154 
002100*                        SO IT SHOWS UP IN A SOURCE LISTING.     *GC-0154 
002200******************************************************************GC-0154 
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 77  QC-THRESHOLD                PIC 9V9(6) VALUE 0.010000.
003500
003600 LINKAGE SECTION.
003700 01  QVALCHK-REC.
003800     05  QC-QVAL                    PIC 9V9(6).
003900     05  QC-RESULT-SW               PIC X.
004000         88  QC-SIGNIFICANT             VALUE "Y".
004100
004200 PROCEDURE DIVISION USING QVALCHK-REC.
004300     IF QC-QVAL < QC-THRESHOLD
004400         MOVE "Y" TO QC-RESULT-SW
004500     ELSE
004600         MOVE "N" TO QC-RESULT-SW
004700     END-IF.
004800
004900     GOBACK.
