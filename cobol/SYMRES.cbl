000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SYMRES.
000300 AUTHOR. T. R. WALLACE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/11/89.
000600 DATE-COMPILED. 04/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS SYMBOL AND ACCESSION LOOKUP
001300*          TABLES FROM THE HUMAN GENE NOMENCLATURE MASTER FILE
001400*          AND USES THEM TO RESOLVE THE KEY COLUMN OF A GENERIC
001500*          DATASET DETAIL FILE TO A STABLE GENE ID.
001600*
001700*          UNRESOLVED ROWS ARE COUNTED AND THEIR KEY WRITTEN TO
001800*          A DROPPED-ROW FILE.  A RESOLVED ID CONTAINING A
001900*          VERTICAL BAR FANS OUT TO ONE OUTPUT ROW PER PART.
002000*
002100*          INPUT FILE              -   DDS0007.GENEMSTR
002200*          INPUT FILE              -   DDS0007.DETAIL
002300*          OUTPUT FILE PRODUCED    -   DDS0007.RESOLVED
002400*          OUTPUT FILE PRODUCED    -   DDS0007.DROPPED
002500*          DUMP FILE               -   SYSOUT
002600*
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* DATE     BY   TICKET   DESCRIPTION
003100* -------- ---- -------- ------------------------------------
003200* 04/11/89 TRW  GC-0012  ORIGINAL PROGRAM.                        GC-0012 
003300* 09/02/89 TRW  GC-0031  ADDED ACCESSION-TYPE MAPS (ENSEMBL,      GC-0031 
003400*                        ENTREZ, UNIPROT) - FIELD 1 SYMBOL WAS    GC-0031 
003500*                        THE ONLY STRATEGY UNTIL NOW.             GC-0031 
003600* 02/14/90 MAF  GC-0058  FIXED ALIAS-MAP COLLISION LOGIC - AN     GC-0058 
003700*                        ALIAS SEEN UNDER TWO GENE IDS MUST BE    GC-0058 
003800*                        DROPPED, NOT LEFT POINTING AT THE        GC-0058 
003900*                        LAST ONE READ.                           GC-0058 
004000* 07/30/91 TRW  GC-0074  1:MANY FAN-OUT ON A PIPED GENE ID.       GC-0074 
004100* 11/05/92 DLC  GC-0101  SOLID-SYMBOL REPORT LINE ADDED FOR       GC-0101 
004200*                        THE CURATION DESK (ORF/DOT SYMBOLS       GC-0101 
004300*                        EXCLUDED FROM THE SOLID COUNT).          GC-0101 
004400* 03/22/93 MAF  GC-0119  REJECT KEYS CONTAINING COMMA, PIPE OR    GC-0119 
004500*                        SEMICOLON IN AN ACCESSION FIELD - BAD    GC-0119 
004600*                        EXTRACT FROM THE UPSTREAM VENDOR.        GC-0119 
004700* 06/09/94 TRW  GC-0140  HEADER REWRITE NOW SUPPORTS INSERT       GC-0140 
004800*                        MODE AS WELL AS REPLACE MODE.            GC-0140 
004900* 01/18/95 DLC  GC-0155  TIGHTENED FILE-STATUS CHECKING ON THE    GC-0155 
005000*                        GENE-MASTER LOAD.                        GC-0155 
005100* 08/14/96 PKI  GC-0182  REPORT SECTION REFORMATTED TO MATCH      GC-0182 
005200*                        THE NEW SYSOUT STANDARD (132 COLS).      GC-0182 
005300* 05/06/98 PKI  GC-0203  YEAR-2000 REVIEW - WS-DATE AND ALL       GC-0203 
005400*                        DATE FIELDS IN THIS PROGRAM ARE          GC-0203 
005500*                        2-DIGIT YY ONLY, NO WINDOWING NEEDED     GC-0203 
005600*                        SINCE NO DATE ARITHMETIC IS DONE HERE.   GC-0203 
005700*                        SIGNED OFF PER Y2K PROJECT GC-Y2K-04.    GC-0203 
005800* 02/27/99 MAF  GC-0211  ADDED DUPLICATE-ACCESSION REMOVAL        GC-0211 
005900*                        COUNTS PER ACCESSION TYPE TO REPORT.     GC-0211 
006000* 10/03/01 DLC  GC-0244  MINOR - TRAILING SPACES IN GM-SYMBOL     GC-0244
006100*                        NO LONGER BREAK THE SEARCH ALL KEY.      GC-0244
006110* 06/18/02 DLC  GC-0251  DROPPED THE CALL TO THE OLD LENGTH-      GC-0251
006120*                        UTILITY SUBROUTINE AT 350 - REWORKED     GC-0251
006130*                        THE TRIM AS A LOCAL BACKWARD SCAN (SEE   GC-0251
006140*                        355/356) SO A BLANK RESOLVED ID FALLS    GC-0251
006150*                        THROUGH TO DROPPED INSTEAD OF WRITING    GC-0251
006160*                        A BLANK RESOLVED-REC.                    GC-0251
006200*-----------------------------------------------------------------
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT GENEMSTR-FILE
007800     ASSIGN TO UT-S-GENEMSTR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS GFCODE.
008100
008200     SELECT DETAIL-FILE
008300     ASSIGN TO UT-S-DETAIL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS IFCODE.
008600
008700     SELECT RESOLVED-FILE
008800     ASSIGN TO UT-S-RESOLVD
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT DROPPED-FILE
009300     ASSIGN TO UT-S-DROPPD
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS DFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC                  PIC X(132).
010600
010700****** HUMAN GENE NOMENCLATURE MASTER - HEADER LINE PRESENT
010800 FD  GENEMSTR-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 204 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS GM-FD-REC.
011400 01  GM-FD-REC                   PIC X(204).
011500
011600****** GENERIC DATASET DETAIL FILE - HEADER LINE PRESENT
011700 FD  DETAIL-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 115 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS DT-FD-REC.
012300 01  DT-FD-REC                   PIC X(115).
012400
012500 FD  RESOLVED-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 112 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RS-FD-REC.
013100 01  RS-FD-REC                   PIC X(112).
013200
013300 FD  DROPPED-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 15 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS DR-FD-REC.
013900 01  DR-FD-REC                   PIC X(15).
014000
014100 WORKING-STORAGE SECTION.
014200
014300 01  FILE-STATUS-CODES.
014400     05  GFCODE                  PIC X(2).
014500         88  GENEMSTR-READ           VALUE SPACES.
014600         88  NO-MORE-GENEMSTR        VALUE "10".
014700     05  IFCODE                  PIC X(2).
014800         88  DETAIL-READ             VALUE SPACES.
014900         88  NO-MORE-DETAIL          VALUE "10".
015000     05  OFCODE                  PIC X(2).
015100         88  CODE-WRITE              VALUE SPACES.
015200     05  DFCODE                  PIC X(2).
015300         88  CODE-WRITE-DROP         VALUE SPACES.
015400
015500** QSAM COPY MEMBERS
015600 COPY GENEMSTR.
015700 COPY DTLREC.
015800 COPY ABENDREC.
015900
016000 01  WS-HEADER-LINE.
016100     05  WH-KEY-COLUMN-NAME      PIC X(15).
016200     05  WH-REST-OF-HEADER       PIC X(100).
016300
016400 01  MAPPING-STRATEGY-TABLE.
016500     05  MS-ENTRY OCCURS 4 TIMES INDEXED BY MS-IDX.
016600         10  MS-FIELD-NBR        PIC 9(01).
016700         10  MS-ACCESSION-TYPE   PIC X(01).
016800             88  MS-TYPE-SYMBOL      VALUE "S".
016900             88  MS-TYPE-ENSEMBL     VALUE "E".
017000             88  MS-TYPE-ENTREZ      VALUE "N".
017100             88  MS-TYPE-UNIPROT     VALUE "U".
017200     05  MS-ENTRY-COUNT          PIC 9(02) COMP VALUE 1.
017300
017400** SYMBOL LOOKUP TABLE - MAIN SYMBOLS THEN ALIAS/PREV MERGED IN
017500 01  WS-SYMBOL-TABLE.
017600     05  WS-SYM-COUNT            PIC 9(05) COMP VALUE ZERO.
017700     05  WS-SYM-ENTRY OCCURS 1 TO 20000 TIMES
017800                  DEPENDING ON WS-SYM-COUNT
017900                  ASCENDING KEY IS WS-SYM-KEY
018000                  INDEXED BY WS-SYM-IDX.
018100         10  WS-SYM-KEY          PIC X(15).
018110         10  WS-SYM-KEY-R REDEFINES WS-SYM-KEY.
018120             15  WS-SYM-KEY-PREFIX-2 PIC X(02).
018130             15  FILLER          PIC X(13).
018200         10  WS-SYM-GENE-ID      PIC X(12).
018300         10  WS-SYM-IS-ALIAS-SW  PIC X(01).
018400             88  WS-SYM-IS-ALIAS     VALUE "Y".
018500         10  WS-SYM-REMOVED-SW   PIC X(01).
018600             88  WS-SYM-REMOVED      VALUE "Y".
018700
018800** ACCESSION LOOKUP TABLES - ONE PER ACCESSION TYPE
018900 01  WS-ACCESSION-TABLE.
019000     05  WS-ACC-COUNT OCCURS 3 TIMES PIC 9(05) COMP.
019100     05  WS-ACC-ENTRY OCCURS 3 TIMES.
019200         10  WS-ACC-ROW OCCURS 1 TO 20000 TIMES
019300                  DEPENDING ON WS-ACC-COUNT
019400                  ASCENDING KEY IS WS-ACC-KEY
019500                  INDEXED BY WS-ACC-IDX.
019600             15  WS-ACC-KEY      PIC X(18).
019700             15  WS-ACC-GENE-ID  PIC X(12).
019800             15  WS-ACC-REMOVED-SW PIC X(01).
019900                 88  WS-ACC-REMOVED  VALUE "Y".
020000
020100** UNRESOLVED SYMBOL LIST - DISTINCT KEYS, FOR THE SOLID COUNT
020200 01  WS-UNRESOLVED-TABLE.
020300     05  WS-UNRES-COUNT          PIC 9(05) COMP VALUE ZERO.
020400     05  WS-UNRES-ENTRY OCCURS 1 TO 20000 TIMES
020500                  DEPENDING ON WS-UNRES-COUNT
020600                  INDEXED BY WS-UNRES-IDX.
020700         10  WS-UNRES-KEY        PIC X(15).
020710         10  WS-UNRES-KEY-R REDEFINES WS-UNRES-KEY.
020720             15  WS-UNRES-KEY-PREFIX-2 PIC X(02).
020730             15  FILLER          PIC X(13).
020800
020900 01  WS-RESOLVED-ID-PARTS.
021000     05  WI-PART OCCURS 10 TIMES PIC X(12).
021100     05  WI-PART-COUNT           PIC 9(02) COMP.
021200
021300 01  MORE-DATA-SWITCHES.
021400     05  MORE-GENEMSTR-SW        PIC X(01) VALUE "Y".
021500         88  NO-MORE-GENEMSTR-RECS   VALUE "N".
021600     05  MORE-DETAIL-SW          PIC X(01) VALUE "Y".
021700         88  NO-MORE-DETAIL-RECS     VALUE "N".
021800     05  HEADER-MODE-SW          PIC X(01) VALUE "R".
021900         88  HEADER-REPLACE-MODE     VALUE "R".
022000         88  HEADER-INSERT-MODE      VALUE "I".
022100
022200 01  COUNTERS-AND-ACCUMULATORS.
022300     05  SYMBOLS-LOADED          PIC 9(07) COMP.
022400     05  ALIASES-LOADED          PIC 9(07) COMP.
022500     05  ALIASES-REMOVED         PIC 9(05) COMP.
022600     05  ACC-REMOVED-ENSEMBL     PIC 9(05) COMP.
022700     05  ACC-REMOVED-ENTREZ      PIC 9(05) COMP.
022800     05  ACC-REMOVED-UNIPROT     PIC 9(05) COMP.
022900     05  ROWS-READ               PIC 9(07) COMP.
023000     05  ROWS-WRITTEN            PIC 9(07) COMP.
023100     05  ROWS-DUPLICATED         PIC 9(05) COMP.
023200     05  ROWS-DROPPED            PIC 9(07) COMP.
023300     05  DISTINCT-UNRESOLVED     PIC 9(05) COMP.
023400     05  SOLID-UNRESOLVED        PIC 9(05) COMP.
023500
023600 01  MISC-WS-FLDS.
023700     05  WS-DATE                 PIC 9(06).
023800     05  HOLD-KEY                PIC X(60).
023900     05  HOLD-KEY-R REDEFINES HOLD-KEY.
024000         10  HOLD-KEY-1ST-30     PIC X(30).
024100         10  FILLER              PIC X(30).
024200     05  BAR-TOKEN               PIC X(30).
024300     05  HOLD-GENE-ID            PIC X(12).
024400     05  HOLD-FOUND-SW           PIC X(01).
024500         88  HOLD-FOUND              VALUE "Y".
024600     05  SCAN-IDX                PIC 9(03) COMP.
024700     05  BAR-POS                 PIC 9(03) COMP.
024800     05  HOLD-GENE-ID-LTH        PIC S9(04) COMP.
024900
025400 PROCEDURE DIVISION.
025500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600     PERFORM 050-LOAD-GENE-TABLE THRU 050-EXIT
025700             UNTIL NO-MORE-GENEMSTR-RECS.
025800     PERFORM 080-CLEAN-ALIAS-MAP THRU 080-EXIT.
025900     PERFORM 090-SORT-ACCESSION THRU 090-EXIT.
026000     PERFORM 100-MAINLINE THRU 100-EXIT
026100             UNTIL NO-MORE-DETAIL-RECS.
026200     PERFORM 900-CLEANUP THRU 900-EXIT.
026300     MOVE ZERO TO RETURN-CODE.
026400     GOBACK.
026500
026600 000-HOUSEKEEPING.
026700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026800     DISPLAY "******** BEGIN JOB SYMRES ********".
026900     ACCEPT  WS-DATE FROM DATE.
027000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027100     MOVE 1 TO MS-FIELD-NBR(1).
027200     SET MS-TYPE-SYMBOL(1) TO TRUE.
027300     MOVE 1 TO MS-ENTRY-COUNT.
027400
027500     OPEN INPUT  GENEMSTR-FILE, DETAIL-FILE.
027600     OPEN OUTPUT RESOLVED-FILE, DROPPED-FILE, SYSOUT.
027700
027800     READ GENEMSTR-FILE INTO GENE-MASTER-REC
027900         AT END
028000         MOVE "N" TO MORE-GENEMSTR-SW
028100     END-READ.
028200*  FIRST GENE-MASTER RECORD IS THE COLUMN HEADER - SKIP IT
028300     IF NOT NO-MORE-GENEMSTR-RECS
028400         READ GENEMSTR-FILE INTO GENE-MASTER-REC
028500             AT END
028600             MOVE "N" TO MORE-GENEMSTR-SW
028700         END-READ
028800     END-IF.
028900
029000     READ DETAIL-FILE INTO DETAIL-REC
029100         AT END
029200         MOVE "N" TO MORE-DETAIL-SW
029300     END-READ.
029400     IF NOT NO-MORE-DETAIL-RECS
029500         MOVE DT-KEY TO WH-KEY-COLUMN-NAME
029600         MOVE DT-PAYLOAD TO WH-REST-OF-HEADER
029700         PERFORM 200-REWRITE-HEADER THRU 200-EXIT
029800         READ DETAIL-FILE INTO DETAIL-REC
029900             AT END
030000             MOVE "N" TO MORE-DETAIL-SW
030100         END-READ
030200     END-IF.
030300 000-EXIT.
030400     EXIT.
030500
030600*----------------------------------------------------------------
030700* 050 - LOAD GENE-MASTER SYMBOLS AND ACCESSIONS INTO THE MAPS
030800*----------------------------------------------------------------
030900 050-LOAD-GENE-TABLE.
031000     MOVE "050-LOAD-GENE-TABLE" TO PARA-NAME.
031100     ADD 1 TO SYMBOLS-LOADED.
031200     ADD 1 TO WS-SYM-COUNT.
031300     MOVE GM-SYMBOL TO WS-SYM-KEY(WS-SYM-COUNT).
031400     MOVE GM-GENE-ID TO WS-SYM-GENE-ID(WS-SYM-COUNT).
031500     MOVE "N" TO WS-SYM-IS-ALIAS-SW(WS-SYM-COUNT).
031600     MOVE "N" TO WS-SYM-REMOVED-SW(WS-SYM-COUNT).
031700
031800     PERFORM 055-LOAD-ALIAS-LIST THRU 055-EXIT.
031900     PERFORM 060-LOAD-ACCESSION THRU 060-EXIT.
032000
032100     READ GENEMSTR-FILE INTO GENE-MASTER-REC
032200         AT END
032300         MOVE "N" TO MORE-GENEMSTR-SW
032400     END-READ.
032500 050-EXIT.
032600     EXIT.
032700
032800*  ALIAS AND PREVIOUS SYMBOLS ARE UPPERCASED AND MERGED INTO
032900*  THE SAME SYMBOL TABLE, FLAGGED AS ALIAS ROWS, DEFERRING
033000*  COLLISION CLEANUP TO 080-CLEAN-ALIAS-MAP.
033100 055-LOAD-ALIAS-LIST.
033200     MOVE "055-LOAD-ALIAS-LIST" TO PARA-NAME.
033300     PERFORM 056-SPLIT-BAR-LIST THRU 056-EXIT
033400         WITH TEST AFTER
033500         VARYING SCAN-IDX FROM 1 BY 1
033600         UNTIL SCAN-IDX > 2.
033700 055-EXIT.
033800     EXIT.
033900
034000*  A BAR LIST MAY CARRY SEVERAL SYMBOLS - UNSTRING ONE TOKEN AT
034100*  A TIME WITH A POINTER AND HAND EACH ONE TO 057 UNTIL THE
034200*  WHOLE FIELD HAS BEEN SCANNED.
034300 056-SPLIT-BAR-LIST.
034400     MOVE "056-SPLIT-BAR-LIST" TO PARA-NAME.
034500     IF SCAN-IDX = 1
034600         MOVE GM-ALIAS-SYMBOLS TO HOLD-KEY
034700     ELSE
034800         MOVE GM-PREV-SYMBOLS TO HOLD-KEY
034900     END-IF.
035000     IF HOLD-KEY = SPACES
035100         GO TO 056-EXIT
035200     END-IF.
035300     MOVE 1 TO BAR-POS.
035400     PERFORM 057-SPLIT-ONE-TOKEN THRU 057-EXIT
035500         UNTIL BAR-POS > LENGTH OF HOLD-KEY.
035600 056-EXIT.
035700     EXIT.
035800
035900 057-SPLIT-ONE-TOKEN.
036000     MOVE "057-SPLIT-ONE-TOKEN" TO PARA-NAME.
036100     MOVE SPACES TO BAR-TOKEN.
036200     UNSTRING HOLD-KEY DELIMITED BY "|"
036300         INTO BAR-TOKEN
036400         WITH POINTER BAR-POS
036500     END-UNSTRING.
036600     IF BAR-TOKEN = SPACES
036700         GO TO 057-EXIT
036800     END-IF.
036900     MOVE FUNCTION UPPER-CASE(BAR-TOKEN) TO BAR-TOKEN.
037000     ADD 1 TO WS-SYM-COUNT.
037100     ADD 1 TO ALIASES-LOADED.
037200     MOVE BAR-TOKEN TO WS-SYM-KEY(WS-SYM-COUNT).
037300     MOVE GM-GENE-ID TO WS-SYM-GENE-ID(WS-SYM-COUNT).
037400     MOVE "Y" TO WS-SYM-IS-ALIAS-SW(WS-SYM-COUNT).
037500     MOVE "N" TO WS-SYM-REMOVED-SW(WS-SYM-COUNT).
037600 057-EXIT.
037700     EXIT.
037800
037900 060-LOAD-ACCESSION.
038000     MOVE "060-LOAD-ACCESSION" TO PARA-NAME.
038100     IF GM-ENSEMBL-ID NOT = SPACES
038200         PERFORM 065-VALIDATE-ACC-KEY THRU 065-EXIT
038300             WITH GM-ENSEMBL-ID
038400         ADD 1 TO WS-ACC-COUNT(1)
038500         MOVE GM-ENSEMBL-ID TO WS-ACC-KEY(1 WS-ACC-COUNT(1))
038600         MOVE GM-GENE-ID TO WS-ACC-GENE-ID(1 WS-ACC-COUNT(1))
038700         MOVE "N" TO WS-ACC-REMOVED-SW(1 WS-ACC-COUNT(1))
038800     END-IF.
038900     IF GM-ENTREZ-ID NOT = SPACES
039000         ADD 1 TO WS-ACC-COUNT(2)
039100         MOVE GM-ENTREZ-ID TO WS-ACC-KEY(2 WS-ACC-COUNT(2))
039200         MOVE GM-GENE-ID TO WS-ACC-GENE-ID(2 WS-ACC-COUNT(2))
039300         MOVE "N" TO WS-ACC-REMOVED-SW(2 WS-ACC-COUNT(2))
039400     END-IF.
039500     IF GM-UNIPROT-IDS NOT = SPACES
039600         ADD 1 TO WS-ACC-COUNT(3)
039700         MOVE GM-UNIPROT-IDS TO WS-ACC-KEY(3 WS-ACC-COUNT(3))
039800         MOVE GM-GENE-ID TO WS-ACC-GENE-ID(3 WS-ACC-COUNT(3))
039900         MOVE "N" TO WS-ACC-REMOVED-SW(3 WS-ACC-COUNT(3))
040000     END-IF.
040100 060-EXIT.
040200     EXIT.
040300
040400*  A COMMA, PIPE OR SEMICOLON IN AN ACCESSION FIELD IS A FATAL
040500*  DATA ERROR - THE UPSTREAM EXTRACT SHOULD NEVER CARRY THESE.
040600 065-VALIDATE-ACC-KEY.
040700     MOVE "065-VALIDATE-ACC-KEY" TO PARA-NAME.
040800     IF GM-ENSEMBL-ID(1:60) = SPACES
040900         GO TO 065-EXIT
041000     END-IF.
041100     INSPECT GM-ENSEMBL-ID TALLYING SCAN-IDX
041200         FOR ALL "," ALL "|" ALL ";".
041300     IF SCAN-IDX > 0
041400         MOVE "** BAD ACCESSION - COMMA/PIPE/SEMICOLON FOUND"
041500             TO ABEND-REASON
041600         MOVE GM-ENSEMBL-ID TO ACTUAL-VAL
041700         GO TO 1000-ABEND-RTN
041800     END-IF.
041900 065-EXIT.
042000     EXIT.
042100
042200*----------------------------------------------------------------
042300* 080 - CLEAN THE ALIAS MAP: DROP ALIASES SEEN UNDER TWO GENE
042400* IDS, AND ALIASES THAT COLLIDE WITH A MAIN SYMBOL.  SORT THE
042500* TABLE FIRST SO SEARCH ALL CAN BE USED FROM THIS POINT ON.
042600*----------------------------------------------------------------
042700 080-CLEAN-ALIAS-MAP.
042800     MOVE "080-CLEAN-ALIAS-MAP" TO PARA-NAME.
042900     SORT WS-SYM-ENTRY ON ASCENDING KEY WS-SYM-KEY.
043000     PERFORM 085-SCAN-DUP-ALIAS THRU 085-EXIT
043100         VARYING WS-SYM-IDX FROM 1 BY 1
043200         UNTIL WS-SYM-IDX > WS-SYM-COUNT.
043300 080-EXIT.
043400     EXIT.
043500
043600*  THE TABLE IS SORTED BY KEY SO ANY TWO ENTRIES SHARING A KEY
043700*  ARE ADJACENT.  AN ALIAS COLLIDING WITH A MAIN SYMBOL LOSES -
043800*  MAIN WINS.  TWO ALIASES (OR TWO MAINS) SHARING A KEY BUT
043900*  POINTING AT DIFFERENT GENE IDS ARE BOTH DROPPED AS AMBIGUOUS.
044000 085-SCAN-DUP-ALIAS.
044100     MOVE "085-SCAN-DUP-ALIAS" TO PARA-NAME.
044200     IF WS-SYM-IDX = WS-SYM-COUNT
044300         GO TO 085-EXIT
044400     END-IF.
044500     IF WS-SYM-KEY(WS-SYM-IDX) NOT = WS-SYM-KEY(WS-SYM-IDX + 1)
044600         GO TO 085-EXIT
044700     END-IF.
044800     IF WS-SYM-IS-ALIAS(WS-SYM-IDX)
044900        AND NOT WS-SYM-IS-ALIAS(WS-SYM-IDX + 1)
045000         MOVE "Y" TO WS-SYM-REMOVED-SW(WS-SYM-IDX)
045100         ADD 1 TO ALIASES-REMOVED
045200         GO TO 085-EXIT
045300     END-IF.
045400     IF NOT WS-SYM-IS-ALIAS(WS-SYM-IDX)
045500        AND WS-SYM-IS-ALIAS(WS-SYM-IDX + 1)
045600         MOVE "Y" TO WS-SYM-REMOVED-SW(WS-SYM-IDX + 1)
045700         ADD 1 TO ALIASES-REMOVED
045800         GO TO 085-EXIT
045900     END-IF.
046000     IF WS-SYM-GENE-ID(WS-SYM-IDX) NOT =
046100        WS-SYM-GENE-ID(WS-SYM-IDX + 1)
046200         MOVE "Y" TO WS-SYM-REMOVED-SW(WS-SYM-IDX)
046300         MOVE "Y" TO WS-SYM-REMOVED-SW(WS-SYM-IDX + 1)
046400         ADD 1 TO ALIASES-REMOVED
046500     END-IF.
046600 085-EXIT.
046700     EXIT.
046800
046900*----------------------------------------------------------------
047000* 090 - SORT EACH OF THE THREE ACCESSION TABLES SO SEARCH ALL
047100* CAN BE USED AGAINST THEM FROM THIS POINT ON.  EACH OF THE
047200* THREE OCCURRENCES OF WS-ACC-ROW UNDER WS-ACC-ENTRY IS SORTED
047300* SEPARATELY - THE ENSEMBL, ENTREZ AND UNIPROT LISTS ARE
047400* INDEPENDENT KEY RANGES AND MUST NOT BE MERGED.
047500*----------------------------------------------------------------
047600 090-SORT-ACCESSION.
047700     MOVE "090-SORT-ACCESSION" TO PARA-NAME.
047800     SORT WS-ACC-ROW(1 ALL) ON ASCENDING KEY WS-ACC-KEY.
047900     SORT WS-ACC-ROW(2 ALL) ON ASCENDING KEY WS-ACC-KEY.
048000     SORT WS-ACC-ROW(3 ALL) ON ASCENDING KEY WS-ACC-KEY.
048100 090-EXIT.
048200     EXIT.
048300
048400*----------------------------------------------------------------
048500* 100 - MAINLINE - RESOLVE EACH DETAIL RECORD
048600*----------------------------------------------------------------
048700 100-MAINLINE.
048800     MOVE "100-MAINLINE" TO PARA-NAME.
048900     ADD 1 TO ROWS-READ.
049000     MOVE "N" TO HOLD-FOUND-SW.
049100     PERFORM 300-RESOLVE-KEY THRU 300-EXIT.
049200
049300     IF HOLD-FOUND
049400         PERFORM 350-SPLIT-MULTI THRU 350-EXIT
049500     ELSE
049600         ADD 1 TO ROWS-DROPPED
049700         PERFORM 400-WRITE-DROPPED THRU 400-EXIT
049800     END-IF.
049900
050000     READ DETAIL-FILE INTO DETAIL-REC
050100         AT END
050200         MOVE "N" TO MORE-DETAIL-SW
050300     END-READ.
050400 100-EXIT.
050500     EXIT.
050600
050700*  WALK THE CONFIGURED MAPPING STRATEGY - FIRST HIT WINS
050800 300-RESOLVE-KEY.
050900     MOVE "300-RESOLVE-KEY" TO PARA-NAME.
051000     PERFORM 305-TRY-ONE-STRATEGY THRU 305-EXIT
051100         VARYING MS-IDX FROM 1 BY 1
051200         UNTIL MS-IDX > MS-ENTRY-COUNT OR HOLD-FOUND.
051300 300-EXIT.
051400     EXIT.
051500
051600 305-TRY-ONE-STRATEGY.
051700     MOVE "305-TRY-ONE-STRATEGY" TO PARA-NAME.
051800     IF MS-TYPE-SYMBOL(MS-IDX)
051900         SEARCH ALL WS-SYM-ENTRY
052000             AT END CONTINUE
052100             WHEN WS-SYM-KEY(WS-SYM-IDX) = DT-KEY
052200                 IF NOT WS-SYM-REMOVED(WS-SYM-IDX)
052300                     MOVE WS-SYM-GENE-ID(WS-SYM-IDX)
052400                         TO HOLD-GENE-ID
052500                     MOVE "Y" TO HOLD-FOUND-SW
052600                 END-IF
052700         END-SEARCH
052800     ELSE
052900         PERFORM 310-SEARCH-ACCESSION THRU 310-EXIT
053000     END-IF.
053100 305-EXIT.
053200     EXIT.
053300
053400 310-SEARCH-ACCESSION.
053500     MOVE "310-SEARCH-ACCESSION" TO PARA-NAME.
053600     EVALUATE TRUE
053700         WHEN MS-TYPE-ENSEMBL(MS-IDX)  MOVE 1 TO SCAN-IDX
053800         WHEN MS-TYPE-ENTREZ(MS-IDX)   MOVE 2 TO SCAN-IDX
053900         WHEN MS-TYPE-UNIPROT(MS-IDX)  MOVE 3 TO SCAN-IDX
054000     END-EVALUATE.
054100     SEARCH ALL WS-ACC-ROW(SCAN-IDX ALL)
054200         AT END CONTINUE
054300         WHEN WS-ACC-KEY(SCAN-IDX WS-ACC-IDX(SCAN-IDX)) = DT-KEY
054400             IF NOT WS-ACC-REMOVED(SCAN-IDX WS-ACC-IDX(SCAN-IDX))
054500                 MOVE WS-ACC-GENE-ID(SCAN-IDX
054600                      WS-ACC-IDX(SCAN-IDX)) TO HOLD-GENE-ID
054700                 MOVE "Y" TO HOLD-FOUND-SW
054800             END-IF
054900     END-SEARCH.
055000 310-EXIT.
055100     EXIT.
055200
055300*  A RESOLVED ID CONTAINING "|" FANS OUT TO ONE ROW PER PART
055310*  GC-0251 - AN ALL-BLANK RESOLVED ID NOW DROPS INSTEAD OF
055320*  WRITING A BLANK RESOLVED-REC.  SEE 355 BELOW.
055500 350-SPLIT-MULTI.
055505     MOVE "350-SPLIT-MULTI" TO PARA-NAME.
055510     PERFORM 355-COMPUTE-GENE-ID-LTH THRU 355-EXIT.
055520     IF HOLD-GENE-ID-LTH = 0
055530         ADD 1 TO ROWS-DROPPED
055540         PERFORM 400-WRITE-DROPPED THRU 400-EXIT
055550         GO TO 350-EXIT
055560     END-IF.
056000
056100     MOVE 0 TO WI-PART-COUNT.
056200     UNSTRING HOLD-GENE-ID DELIMITED BY "|"
056300         INTO WI-PART(1) WI-PART(2) WI-PART(3) WI-PART(4)
056400              WI-PART(5)
056500         TALLYING IN WI-PART-COUNT
056600     END-UNSTRING.
056700
056800     IF WI-PART-COUNT > 1
056900         ADD WI-PART-COUNT TO ROWS-DUPLICATED
057000     END-IF.
057100
057200     PERFORM 360-WRITE-RESOLVED THRU 360-EXIT
057300         VARYING SCAN-IDX FROM 1 BY 1
057400         UNTIL SCAN-IDX > WI-PART-COUNT.
057500 350-EXIT.
057600     EXIT.
057610
057620*  RIGHT-TRIM HOLD-GENE-ID WITHOUT DISTURBING THE FIELD ITSELF -
057630*  BACK UP FROM THE RIGHTMOST BYTE UNTIL A NON-BLANK IS FOUND OR
057640*  THE WHOLE FIELD IS EXHAUSTED.
057650 355-COMPUTE-GENE-ID-LTH.
057660     MOVE "355-COMPUTE-GENE-ID-LTH" TO PARA-NAME.
057670     MOVE 12 TO HOLD-GENE-ID-LTH.
057680     PERFORM 356-BACK-UP-ONE-BYTE THRU 356-EXIT
057690         UNTIL HOLD-GENE-ID-LTH = 0
057700         OR HOLD-GENE-ID(HOLD-GENE-ID-LTH:1) NOT = SPACE.
057710 355-EXIT.
057720     EXIT.
057730
057740 356-BACK-UP-ONE-BYTE.
057750     MOVE "356-BACK-UP-ONE-BYTE" TO PARA-NAME.
057760     SUBTRACT 1 FROM HOLD-GENE-ID-LTH.
057770 356-EXIT.
057780     EXIT.
057790
057800 360-WRITE-RESOLVED.
057900     MOVE "360-WRITE-RESOLVED" TO PARA-NAME.
058000     MOVE WI-PART(SCAN-IDX) TO RS-GENE-ID.
058100     MOVE DT-PAYLOAD TO RS-PAYLOAD.
058200     WRITE RS-FD-REC FROM RESOLVED-REC.
058300     ADD 1 TO ROWS-WRITTEN.
058400 360-EXIT.
058500     EXIT.
058600
058700 400-WRITE-DROPPED.
058800     MOVE "400-WRITE-DROPPED" TO PARA-NAME.
058900     MOVE DT-KEY TO DR-KEY.
059000     WRITE DR-FD-REC FROM DROPPED-REC.
059100     PERFORM 410-TRACK-DISTINCT THRU 410-EXIT.
059200 400-EXIT.
059300     EXIT.
059400
059500*  TRACK DISTINCT UNRESOLVED KEYS AND THE "SOLID" SUBSET (NO
059600*  "orf" AND NO "." IN THE KEY)
059700 410-TRACK-DISTINCT.
059800     MOVE "410-TRACK-DISTINCT" TO PARA-NAME.
059900     MOVE "N" TO HOLD-FOUND-SW.
060000     PERFORM 415-CHECK-ONE-UNRES THRU 415-EXIT
060100         VARYING WS-UNRES-IDX FROM 1 BY 1
060200         UNTIL WS-UNRES-IDX > WS-UNRES-COUNT.
060300     IF HOLD-FOUND-SW NOT = "Y"
060400         ADD 1 TO WS-UNRES-COUNT
060500         MOVE DT-KEY TO WS-UNRES-KEY(WS-UNRES-COUNT)
060600         ADD 1 TO DISTINCT-UNRESOLVED
060700         INSPECT DT-KEY TALLYING SCAN-IDX FOR ALL "orf" ALL "."
060800         IF SCAN-IDX = 0
060900             ADD 1 TO SOLID-UNRESOLVED
061000         END-IF
061100     END-IF.
061200 410-EXIT.
061300     EXIT.
061400
061500 415-CHECK-ONE-UNRES.
061600     MOVE "415-CHECK-ONE-UNRES" TO PARA-NAME.
061700     IF WS-UNRES-KEY(WS-UNRES-IDX) = DT-KEY
061800         MOVE "Y" TO HOLD-FOUND-SW
061900     END-IF.
062000 415-EXIT.
062100     EXIT.
062200
062300*  REWRITE THE DETAIL HEADER - REPLACE OR INSERT THE KEY COLUMN
062400 200-REWRITE-HEADER.
062500     MOVE "200-REWRITE-HEADER" TO PARA-NAME.
062600     IF HEADER-REPLACE-MODE
062700         MOVE "hgnc_id" TO RS-GENE-ID
062800         MOVE WH-REST-OF-HEADER TO RS-PAYLOAD
062900     ELSE
063000         MOVE "hgnc_id" TO RS-GENE-ID
063100         MOVE WH-KEY-COLUMN-NAME TO RS-PAYLOAD(1:15)
063200         MOVE WH-REST-OF-HEADER TO RS-PAYLOAD(16:85)
063300     END-IF.
063400     WRITE RS-FD-REC FROM RESOLVED-REC.
063500 200-EXIT.
063600     EXIT.
063700
063800 700-CLOSE-FILES.
063900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
064000     CLOSE GENEMSTR-FILE, DETAIL-FILE, RESOLVED-FILE,
064100           DROPPED-FILE, SYSOUT.
064200 700-EXIT.
064300     EXIT.
064400
064500 900-CLEANUP.
064600     MOVE "900-CLEANUP" TO PARA-NAME.
064700     PERFORM 910-WRITE-REPORT THRU 910-EXIT.
064800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
064900     DISPLAY "******** NORMAL END OF JOB SYMRES ********".
065000 900-EXIT.
065100     EXIT.
065200
065300 910-WRITE-REPORT.
065400     MOVE "910-WRITE-REPORT" TO PARA-NAME.
065500     MOVE SPACES TO SYSOUT-REC.
065600     MOVE "SYMRES - SYMBOL RESOLUTION REPORT" TO SYSOUT-REC.
065700     WRITE SYSOUT-REC.
065800     MOVE SPACES TO SYSOUT-REC.
065900     STRING "SYMBOLS LOADED ........ " DELIMITED BY SIZE
066000            SYMBOLS-LOADED DELIMITED BY SIZE
066100            INTO SYSOUT-REC
066200     END-STRING.
066300     WRITE SYSOUT-REC.
066400     MOVE SPACES TO SYSOUT-REC.
066500     STRING "ALIASES LOADED ........ " DELIMITED BY SIZE
066600            ALIASES-LOADED DELIMITED BY SIZE
066700            INTO SYSOUT-REC
066800     END-STRING.
066900     WRITE SYSOUT-REC.
067000     MOVE SPACES TO SYSOUT-REC.
067100     STRING "ALIASES REMOVED ....... " DELIMITED BY SIZE
067200            ALIASES-REMOVED DELIMITED BY SIZE
067300            INTO SYSOUT-REC
067400     END-STRING.
067500     WRITE SYSOUT-REC.
067600     MOVE SPACES TO SYSOUT-REC.
067700     STRING "ACC REMOVED ENSEMBL ... " DELIMITED BY SIZE
067800            ACC-REMOVED-ENSEMBL DELIMITED BY SIZE
067900            INTO SYSOUT-REC
068000     END-STRING.
068100     WRITE SYSOUT-REC.
068200     MOVE SPACES TO SYSOUT-REC.
068300     STRING "ACC REMOVED ENTREZ .... " DELIMITED BY SIZE
068400            ACC-REMOVED-ENTREZ DELIMITED BY SIZE
068500            INTO SYSOUT-REC
068600     END-STRING.
068700     WRITE SYSOUT-REC.
068800     MOVE SPACES TO SYSOUT-REC.
068900     STRING "ACC REMOVED UNIPROT ... " DELIMITED BY SIZE
069000            ACC-REMOVED-UNIPROT DELIMITED BY SIZE
069100            INTO SYSOUT-REC
069200     END-STRING.
069300     WRITE SYSOUT-REC.
069400     MOVE SPACES TO SYSOUT-REC.
069500     STRING "ROWS READ ............. " DELIMITED BY SIZE
069600            ROWS-READ DELIMITED BY SIZE
069700            INTO SYSOUT-REC
069800     END-STRING.
069900     WRITE SYSOUT-REC.
070000     MOVE SPACES TO SYSOUT-REC.
070100     STRING "ROWS WRITTEN .......... " DELIMITED BY SIZE
070200            ROWS-WRITTEN DELIMITED BY SIZE
070300            INTO SYSOUT-REC
070400     END-STRING.
070500     WRITE SYSOUT-REC.
070600     MOVE SPACES TO SYSOUT-REC.
070700     STRING "ROWS DUPLICATED (1:N).. " DELIMITED BY SIZE
070800            ROWS-DUPLICATED DELIMITED BY SIZE
070900            INTO SYSOUT-REC
071000     END-STRING.
071100     WRITE SYSOUT-REC.
071200     MOVE SPACES TO SYSOUT-REC.
071300     STRING "ROWS DROPPED .......... " DELIMITED BY SIZE
071400            ROWS-DROPPED DELIMITED BY SIZE
071500            INTO SYSOUT-REC
071600     END-STRING.
071700     WRITE SYSOUT-REC.
071800     MOVE SPACES TO SYSOUT-REC.
071900     STRING "DISTINCT UNRESOLVED ... " DELIMITED BY SIZE
072000            DISTINCT-UNRESOLVED DELIMITED BY SIZE
072100            INTO SYSOUT-REC
072200     END-STRING.
072300     WRITE SYSOUT-REC.
072400     MOVE SPACES TO SYSOUT-REC.
072500     STRING "SOLID UNRESOLVED ...... " DELIMITED BY SIZE
072600            SOLID-UNRESOLVED DELIMITED BY SIZE
072700            INTO SYSOUT-REC
072800     END-STRING.
072900     WRITE SYSOUT-REC.
073000 910-EXIT.
073100     EXIT.
073200
073300 1000-ABEND-RTN.
073400     WRITE SYSOUT-REC FROM ABEND-REC.
073500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
073600     DISPLAY "*** ABNORMAL END OF JOB-SYMRES ***" UPON CONSOLE.
073700     DIVIDE ZERO-VAL INTO ONE-VAL.
