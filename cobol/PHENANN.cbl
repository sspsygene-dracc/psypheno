000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHENANN.
000300 AUTHOR. M. A. FENWICK.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/19/89.
000600 DATE-COMPILED. 06/19/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM JOINS A PHENOTYPE-ID TO LABEL DICTIONARY
001300*          ONTO AN ALLELE REPORT, INSERTING A LABEL COLUMN AFTER
001400*          THE ALLELE SYMBOL.  ROWS WITH NO RESOLVABLE LABEL ARE
001500*          DROPPED.
001600*
001700*          INPUT FILE              -   DDS0007.PHENOLBL
001800*          INPUT FILE              -   DDS0007.ALLELE
001900*          OUTPUT FILE PRODUCED    -   DDS0007.ALLEANN
002000*          DUMP FILE               -   SYSOUT
002100*
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* DATE     BY   TICKET   DESCRIPTION
002600* -------- ---- -------- ------------------------------------
002700* 06/19/89 MAF  GC-0015  ORIGINAL PROGRAM.                        GC-0015 
002800* 11/30/89 MAF  GC-0038  SKIP COMMENT LINES (LEADING #) AND       GC-0038 
002900*                        BLANK LINES IN THE ALLELE INPUT.         GC-0038 
003000* 04/02/90 TRW  GC-0061  MULTIPLE MP-IDS PER ROW NOW JOINED       GC-0061 
003100*                        WITH " | " IN THE ORDER THEY APPEAR.     GC-0061 
003200* 09/17/91 DLC  GC-0083  UNKNOWN MP-IDS ARE SILENTLY IGNORED -    GC-0083 
003300*                        THEY NO LONGER FORCE THE ROW TO DROP     GC-0083 
003400*                        WHEN AT LEAST ONE OTHER ID RESOLVES.     GC-0083 
003500* 02/25/93 MAF  GC-0112  HEADER RECORD ADDED AHEAD OF THE         GC-0112 
003600*                        ANNOTATED OUTPUT WITH THE FIXED          GC-0112 
003700*                        THIRD-COLUMN LABEL REQUIRED BY THE       GC-0112 
003800*                        CURATION DESK.                           GC-0112 
003900* 07/08/94 TRW  GC-0138  DICTIONARY KEY NOW BUILT FROM THE        GC-0138 
004000*                        TRAILING "MP_NNNNNNN" OF THE URI FORM    GC-0138 
004100*                        (REPLACE MP_ WITH MP:) - SOURCE FILE     GC-0138 
004200*                        SWITCHED TO FULL URIS THIS RELEASE.      GC-0138 
004300* 01/09/96 DLC  GC-0164  ROWS WITH AN EMPTY MP-ID LIST ARE NOW    GC-0164 
004400*                        DROPPED THE SAME AS UNRESOLVED ROWS.     GC-0164 
004500* 03/19/98 PKI  GC-0198  YEAR-2000 REVIEW - NO DATE FIELDS ARE    GC-0198 
004600*                        PROCESSED BY THIS PROGRAM.  SIGNED       GC-0198 
004700*                        OFF PER Y2K PROJECT GC-Y2K-04.           GC-0198 
004800* 08/11/99 PKI  GC-0217  REPORT TOTALS EXPANDED TO SHOW LINES     GC-0217 
004900*                        READ SEPARATELY FROM LINES WRITTEN.      GC-0217 
005000*-----------------------------------------------------------------
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS NEXT-PAGE.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT PHENOLBL-FILE
006600     ASSIGN TO UT-S-PHENOLBL
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS PFCODE.
006900
007000     SELECT ALLELE-FILE
007100     ASSIGN TO UT-S-ALLELE
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS AFCODE.
007400
007500     SELECT ALLEANN-FILE
007600     ASSIGN TO UT-S-ALLEANN
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                  PIC X(132).
008900
009000 FD  PHENOLBL-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 60 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS PL-FD-REC.
009600 01  PL-FD-REC                   PIC X(60).
009700
009800****** NO HEADER LINE PRESENT ON THIS FILE
009900 FD  ALLELE-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 184 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS AL-FD-REC.
010500 01  AL-FD-REC                   PIC X(184).
010600
010700 FD  ALLEANN-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 304 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ALA-FD-REC.
011300 01  ALA-FD-REC                  PIC X(304).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  PFCODE                  PIC X(2).
011900         88  NO-MORE-PHENOLBL         VALUE "10".
012000     05  AFCODE                  PIC X(2).
012100         88  NO-MORE-ALLELE           VALUE "10".
012200     05  OFCODE                  PIC X(2).
012300         88  CODE-WRITE               VALUE SPACES.
012400
012500 COPY PHENOLBL.
012600 COPY ALLEREC.
012700 COPY ABENDREC.
012800
012900 01  PHENO-LABEL-TABLE.
013000     05  PT-COUNT                PIC 9(05) COMP VALUE ZERO.
013100     05  PT-ENTRY OCCURS 1 TO 20000 TIMES
013200                  DEPENDING ON PT-COUNT
013300                  ASCENDING KEY IS PT-MP-ID
013400                  INDEXED BY PT-IDX.
013500         10  PT-MP-ID            PIC X(10).
013510         10  PT-MP-ID-R REDEFINES PT-MP-ID.
013520             15  PT-MP-ID-PREFIX-2 PIC X(02).
013530             15  FILLER          PIC X(08).
013600         10  PT-LABEL            PIC X(50).
013700
013800 01  MP-ID-LIST.
013900     05  MI-ENTRY OCCURS 20 TIMES PIC X(10).
014000     05  MI-COUNT                PIC 9(02) COMP.
014100
014200 01  LABEL-BUILD-AREA.
014300     05  LB-TEXT                 PIC X(120).
014400     05  LB-LENGTH               PIC 9(03) COMP.
014500     05  LB-FOUND-COUNT          PIC 9(02) COMP.
014600
014700 01  MORE-DATA-SWITCHES.
014800     05  MORE-PHENOLBL-SW        PIC X(01) VALUE "Y".
014900         88  NO-MORE-PHENOLBL-RECS    VALUE "N".
015000     05  MORE-ALLELE-SW          PIC X(01) VALUE "Y".
015100         88  NO-MORE-ALLELE-RECS      VALUE "N".
015200
015300 01  COUNTERS-AND-ACCUMULATORS.
015400     05  MAPPINGS-LOADED         PIC 9(07) COMP.
015500     05  DATA-LINES-READ         PIC 9(07) COMP.
015600     05  LINES-WRITTEN           PIC 9(07) COMP.
015700     05  LINES-DROPPED           PIC 9(07) COMP.
015800
015900 01  MISC-WS-FLDS.
016000     05  HOLD-URI                PIC X(60).
016100     05  HOLD-URI-R REDEFINES HOLD-URI.
016200         10  HOLD-URI-1ST-30     PIC X(30).
016300         10  FILLER              PIC X(30).
016400     05  HOLD-KEY                PIC X(10).
016410     05  HOLD-KEY-R REDEFINES HOLD-KEY.
016420         10  HOLD-KEY-PREFIX-2   PIC X(02).
016430         10  FILLER              PIC X(08).
016500     05  SCAN-IDX                PIC 9(03) COMP.
016600     05  WORK-PTR                PIC 9(03) COMP.
016700     05  MP-POS                  PIC 9(03) COMP.
016800
016900 PROCEDURE DIVISION.
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100     PERFORM 050-LOAD-LABELS THRU 050-EXIT
017200             UNTIL NO-MORE-PHENOLBL-RECS.
017300     PERFORM 070-SORT-LABELS THRU 070-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT
017500             UNTIL NO-MORE-ALLELE-RECS.
017600     PERFORM 900-CLEANUP THRU 900-EXIT.
017700     MOVE ZERO TO RETURN-CODE.
017800     GOBACK.
017900
018000 000-HOUSEKEEPING.
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200     DISPLAY "******** BEGIN JOB PHENANN ********".
018300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018400
018500     OPEN INPUT  PHENOLBL-FILE, ALLELE-FILE.
018600     OPEN OUTPUT ALLEANN-FILE, SYSOUT.
018700
018800     MOVE SPACES TO ALLELE-ANN-REC.
018900     MOVE "Allele_ID" TO ALA-ALLELE-ID.
019000     MOVE "Allele_Symbol" TO ALA-ALLELE-SYMBOL.
019100     MOVE "High-level Mammalian Phenotype Names (comma-delimited)"
019200         TO ALA-LABELS.
019300     WRITE ALA-FD-REC FROM ALLELE-ANN-REC.
019400
019500     READ PHENOLBL-FILE INTO PHENO-LABEL-REC
019600         AT END
019700         MOVE "N" TO MORE-PHENOLBL-SW
019800     END-READ.
019900
020000     READ ALLELE-FILE INTO ALLELE-REC
020100         AT END
020200         MOVE "N" TO MORE-ALLELE-SW
020300     END-READ.
020400 000-EXIT.
020500     EXIT.
020600
020700*  BUILD THE DICTIONARY KEY FROM THE URI FORM - THE TRAILING
020800*  MP_NNNNNNN BECOMES MP:NNNNNNN
020900 050-LOAD-LABELS.
021000     MOVE "050-LOAD-LABELS" TO PARA-NAME.
021100     ADD 1 TO PT-COUNT.
021200     ADD 1 TO MAPPINGS-LOADED.
021300     MOVE PL-MP-ID TO PT-MP-ID(PT-COUNT).
021400     INSPECT PT-MP-ID(PT-COUNT) REPLACING FIRST "MP_" BY "MP:".
021500     MOVE PL-LABEL TO PT-LABEL(PT-COUNT).
021600
021700     READ PHENOLBL-FILE INTO PHENO-LABEL-REC
021800         AT END
021900         MOVE "N" TO MORE-PHENOLBL-SW
022000     END-READ.
022100 050-EXIT.
022200     EXIT.
022300
022400*  SORT THE LABEL TABLE BY ITS MP: ID BEFORE THE FIRST SEARCH
022500*  ALL AGAINST IT IN 300-RESOLVE-LABELS/310-LOOKUP-ONE-ID.
022600 070-SORT-LABELS.
022700     MOVE "070-SORT-LABELS" TO PARA-NAME.
022800     SORT PT-ENTRY ON ASCENDING KEY PT-MP-ID.
022900 070-EXIT.
023000     EXIT.
023100
023200*----------------------------------------------------------------
023300* 100 - MAINLINE - ONE ALLELE ROW AT A TIME
023400*----------------------------------------------------------------
023500 100-MAINLINE.
023600     MOVE "100-MAINLINE" TO PARA-NAME.
023700     IF AL-ALLELE-ID(1:1) = "#" OR AL-FD-REC = SPACES
023800         GO TO 190-READ-NEXT
023900     END-IF.
024000     ADD 1 TO DATA-LINES-READ.
024100
024200     IF AL-MP-IDS = SPACES
024300         ADD 1 TO LINES-DROPPED
024400         GO TO 190-READ-NEXT
024500     END-IF.
024600
024700     PERFORM 300-RESOLVE-LABELS THRU 300-EXIT.
024800
024900     IF LB-FOUND-COUNT > 0
025000         PERFORM 400-WRITE-ANNOTATED THRU 400-EXIT
025100     ELSE
025200         ADD 1 TO LINES-DROPPED
025300     END-IF.
025400
025500 190-READ-NEXT.
025600     READ ALLELE-FILE INTO ALLELE-REC
025700         AT END
025800         MOVE "N" TO MORE-ALLELE-SW
025900     END-READ.
026000 100-EXIT.
026100     EXIT.
026200
026300*  SPLIT AL-MP-IDS ON COMMAS, LOOK UP EACH, JOIN FOUND LABELS
026400 300-RESOLVE-LABELS.
026500     MOVE "300-RESOLVE-LABELS" TO PARA-NAME.
026600     MOVE 0 TO MI-COUNT.
026700     UNSTRING AL-MP-IDS DELIMITED BY ","
026800         INTO MI-ENTRY(1) MI-ENTRY(2) MI-ENTRY(3) MI-ENTRY(4)
026900              MI-ENTRY(5) MI-ENTRY(6) MI-ENTRY(7) MI-ENTRY(8)
027000              MI-ENTRY(9) MI-ENTRY(10)
027100         TALLYING IN MI-COUNT
027200     END-UNSTRING.
027300
027400     MOVE SPACES TO LB-TEXT.
027500     MOVE 0 TO LB-LENGTH.
027600     MOVE 0 TO LB-FOUND-COUNT.
027700
027800     PERFORM 310-LOOKUP-ONE-ID THRU 310-EXIT
027900         VARYING SCAN-IDX FROM 1 BY 1
028000         UNTIL SCAN-IDX > MI-COUNT.
028100 300-EXIT.
028200     EXIT.
028300
028400 310-LOOKUP-ONE-ID.
028500     MOVE "310-LOOKUP-ONE-ID" TO PARA-NAME.
028600     MOVE SPACES TO HOLD-KEY.
028700     MOVE MI-ENTRY(SCAN-IDX) TO HOLD-KEY.
028800     MOVE FUNCTION UPPER-CASE(HOLD-KEY) TO HOLD-KEY.
028900     SEARCH ALL PT-ENTRY
029000         AT END
029100             CONTINUE
029200         WHEN PT-MP-ID(PT-IDX) = HOLD-KEY
029300             PERFORM 315-APPEND-LABEL THRU 315-EXIT
029400     END-SEARCH.
029500 310-EXIT.
029600     EXIT.
029700
029800 315-APPEND-LABEL.
029900     MOVE "315-APPEND-LABEL" TO PARA-NAME.
030000     IF LB-FOUND-COUNT > 0
030100         STRING LB-TEXT(1:LB-LENGTH) DELIMITED BY SIZE
030200                " | " DELIMITED BY SIZE
030300                PT-LABEL(PT-IDX) DELIMITED BY SIZE
030400                INTO LB-TEXT
030500         END-STRING
030600     ELSE
030700         MOVE PT-LABEL(PT-IDX) TO LB-TEXT
030800     END-IF.
030900     ADD 1 TO LB-FOUND-COUNT.
031000     INSPECT LB-TEXT TALLYING LB-LENGTH
031100         FOR CHARACTERS BEFORE INITIAL "  ".
031200 315-EXIT.
031300     EXIT.
031400
031500 400-WRITE-ANNOTATED.
031600     MOVE "400-WRITE-ANNOTATED" TO PARA-NAME.
031700     MOVE AL-ALLELE-ID TO ALA-ALLELE-ID.
031800     MOVE AL-ALLELE-SYMBOL TO ALA-ALLELE-SYMBOL.
031900     MOVE LB-TEXT(1:120) TO ALA-LABELS.
032000     MOVE AL-REST TO ALA-REST.
032100     MOVE AL-MP-IDS TO ALA-MP-IDS.
032200     WRITE ALA-FD-REC FROM ALLELE-ANN-REC.
032300     ADD 1 TO LINES-WRITTEN.
032400 400-EXIT.
032500     EXIT.
032600
032700 700-CLOSE-FILES.
032800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032900     CLOSE PHENOLBL-FILE, ALLELE-FILE, ALLEANN-FILE, SYSOUT.
033000 700-EXIT.
033100     EXIT.
033200
033300 900-CLEANUP.
033400     MOVE "900-CLEANUP" TO PARA-NAME.
033500     PERFORM 910-WRITE-REPORT THRU 910-EXIT.
033600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033700     DISPLAY "******** NORMAL END OF JOB PHENANN ********".
033800 900-EXIT.
033900     EXIT.
034000
034100 910-WRITE-REPORT.
034200     MOVE "910-WRITE-REPORT" TO PARA-NAME.
034300     MOVE SPACES TO SYSOUT-REC.
034400     MOVE "PHENANN - PHENOTYPE ANNOTATION REPORT" TO SYSOUT-REC.
034500     WRITE SYSOUT-REC.
034600     MOVE SPACES TO SYSOUT-REC.
034700     STRING "MAPPINGS LOADED ....... " DELIMITED BY SIZE
034800            MAPPINGS-LOADED DELIMITED BY SIZE
034900            INTO SYSOUT-REC
035000     END-STRING.
035100     WRITE SYSOUT-REC.
035200     MOVE SPACES TO SYSOUT-REC.
035300     STRING "DATA LINES READ ....... " DELIMITED BY SIZE
035400            DATA-LINES-READ DELIMITED BY SIZE
035500            INTO SYSOUT-REC
035600     END-STRING.
035700     WRITE SYSOUT-REC.
035800     MOVE SPACES TO SYSOUT-REC.
035900     STRING "LINES WRITTEN ......... " DELIMITED BY SIZE
036000            LINES-WRITTEN DELIMITED BY SIZE
036100            INTO SYSOUT-REC
036200     END-STRING.
036300     WRITE SYSOUT-REC.
036400     MOVE SPACES TO SYSOUT-REC.
036500     STRING "LINES DROPPED ......... " DELIMITED BY SIZE
036600            LINES-DROPPED DELIMITED BY SIZE
036700            INTO SYSOUT-REC
036800     END-STRING.
036900     WRITE SYSOUT-REC.
037000 910-EXIT.
037100     EXIT.
037200
037300 1000-ABEND-RTN.
037400     WRITE SYSOUT-REC FROM ABEND-REC.
037500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037600     DISPLAY "*** ABNORMAL END OF JOB-PHENANN ***" UPON CONSOLE.
037700     DIVIDE ZERO-VAL INTO ONE-VAL.
