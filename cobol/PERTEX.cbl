000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PERTEX.
000300 AUTHOR. D. L. CHU.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/08/90.
000600 DATE-COMPILED. 02/08/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM JOINS AN EFFECT-SIZE (LOG FOLD CHANGE)
001300*          CELL FILE WITH A MATCHING SIGNIFICANCE (Q-VALUE) CELL
001400*          FILE ON (PERTURBED GENE, TARGET GENE) AND WRITES ONE
001500*          OUTPUT ROW FOR EVERY CELL WHOSE Q-VALUE IS BELOW THE
001600*          SIGNIFICANCE THRESHOLD.  THE THRESHOLD TEST ITSELF IS
001700*          DONE BY THE QVALCHK SUBROUTINE SO THE COMPARISON
001800*          LOGIC IS IN ONE PLACE FOR ALL CALLERS.
001900*
002000*          BOTH CELL FILES MUST COVER THE SAME (PERTURBED,
002100*          TARGET) KEY SET IN THE SAME ORDER - THIS PROGRAM
002200*          READS THEM IN LOCK STEP AND ABENDS ON MISMATCH.
002300*
002400*          INPUT FILE              -   DDS0007.EFFECT
002500*          INPUT FILE              -   DDS0007.SIGCELL
002600*          OUTPUT FILE PRODUCED    -   DDS0007.SIGPAIR
002700*          DUMP FILE               -   SYSOUT
002800*
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200* DATE     BY   TICKET   DESCRIPTION
003300* -------- ---- -------- ------------------------------------
003400* 02/08/90 DLC  GC-0046  ORIGINAL PROGRAM.                        GC-0046 
003500* 06/14/90 DLC  GC-0064  LOCK-STEP KEY MATCH CHECK ADDED - THE    GC-0064 
003600*                        TWO CELL FILES HAD DRIFTED OUT OF SYNC   GC-0064 
003700*                        ON A BAD EXTRACT AND THE OLD VERSION     GC-0064 
003800*                        SILENTLY PAIRED THE WRONG CELLS.         GC-0064 
003900* 10/22/91 TRW  GC-0086  MOVED THE Q-VALUE THRESHOLD TEST INTO    GC-0086 
004000*                        THE QVALCHK SUBROUTINE (SHARED WITH      GC-0086 
004100*                        THE NIGHTLY QC JOBS).                    GC-0086 
004200* 03/05/93 MAF  GC-0115  OUTPUT COLUMN ORDER CHANGED TO TARGET    GC-0115 
004300*                        GENE FIRST, THEN PERTURBED GENE, PER     GC-0115 
004400*                        THE CURATION DESK'S STANDARD LAYOUT.     GC-0115 
004500* 08/28/94 DLC  GC-0141  HEADER RECORD WRITTEN AHEAD OF THE       GC-0141 
004600*                        SIGNIFICANT-PAIR OUTPUT.                 GC-0141 
004700* 12/19/96 PKI  GC-0187  REPORT NOW SHOWS CELLS SCANNED           GC-0187 
004800*                        SEPARATELY FROM SIGNIFICANT PAIRS.       GC-0187 
004900* 07/02/98 PKI  GC-0201  YEAR-2000 REVIEW - NO DATE FIELDS ARE    GC-0201 
005000*                        PROCESSED BY THIS PROGRAM.  SIGNED       GC-0201 
005100*                        OFF PER Y2K PROJECT GC-Y2K-04.           GC-0201 
005200*-----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT EFFECT-FILE
006800     ASSIGN TO UT-S-EFFECT
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS EFCODE.
007100
007200     SELECT SIGCELL-FILE
007300     ASSIGN TO UT-S-SIGCELL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS SFCODE.
007600
007700     SELECT SIGPAIR-FILE
007800     ASSIGN TO UT-S-SIGPAIR
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 132 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                  PIC X(132).
009100
009200 FD  EFFECT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 40 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS EF-FD-REC.
009800 01  EF-FD-REC                   PIC X(40).
009900
010000 FD  SIGCELL-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 40 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SC-FD-REC.
010600 01  SC-FD-REC                   PIC X(40).
010700
010800 FD  SIGPAIR-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 49 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SP-FD-REC.
011400 01  SP-FD-REC                   PIC X(49).
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  EFCODE                  PIC X(2).
012000         88  NO-MORE-EFFECT           VALUE "10".
012100     05  SFCODE                  PIC X(2).
012200         88  NO-MORE-SIGCELL          VALUE "10".
012300     05  OFCODE                  PIC X(2).
012400         88  CODE-WRITE               VALUE SPACES.
012500
012600 COPY EFFPAIR.
012700 COPY ABENDREC.
012800
012900 01  SIGCELL-REC.
013000     05  SC-PERTURB-GENE         PIC X(15).
013010     05  SC-PERTURB-GENE-R REDEFINES SC-PERTURB-GENE.
013020         10  SC-PERTURB-PREFIX-2 PIC X(02).
013030         10  FILLER              PIC X(13).
013100     05  SC-TARGET-GENE          PIC X(15).
013110     05  SC-TARGET-GENE-R REDEFINES SC-TARGET-GENE.
013120         10  SC-TARGET-PREFIX-2  PIC X(02).
013130         10  FILLER              PIC X(13).
013200     05  SC-QVAL                 PIC 9V9(6).
013210     05  SC-QVAL-R REDEFINES SC-QVAL PIC X(07).
013300     05  FILLER                  PIC X(03).
013400
013500 01  MORE-DATA-SWITCHES.
013600     05  MORE-EFFECT-SW          PIC X(01) VALUE "Y".
013700         88  NO-MORE-EFFECT-RECS      VALUE "N".
013800     05  MORE-SIGCELL-SW         PIC X(01) VALUE "Y".
013900         88  NO-MORE-SIGCELL-RECS     VALUE "N".
014000
014100 01  QVALCHK-LINKAGE.
014200     05  QC-QVAL                 PIC 9V9(6).
014300     05  QC-RESULT-SW            PIC X(01).
014400         88  QC-SIGNIFICANT          VALUE "Y".
014500
014600 01  COUNTERS-AND-ACCUMULATORS.
014700     05  CELLS-SCANNED           PIC 9(07) COMP.
014800     05  SIGNIFICANT-PAIRS       PIC 9(07) COMP.
014900
015000 PROCEDURE DIVISION.
015100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015200     PERFORM 100-MAINLINE THRU 100-EXIT
015300             UNTIL NO-MORE-EFFECT-RECS
015400                OR NO-MORE-SIGCELL-RECS.
015500     PERFORM 900-CLEANUP THRU 900-EXIT.
015600     MOVE ZERO TO RETURN-CODE.
015700     GOBACK.
015800
015900 000-HOUSEKEEPING.
016000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016100     DISPLAY "******** BEGIN JOB PERTEX ********".
016200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016300
016400     OPEN INPUT  EFFECT-FILE, SIGCELL-FILE.
016500     OPEN OUTPUT SIGPAIR-FILE, SYSOUT.
016600
016700     MOVE SPACES TO SIG-PAIR-REC.
016800     MOVE "#perturbGene" TO SP-TARGET-GENE.
016900     MOVE "gene" TO SP-PERTURB-GENE.
017000     WRITE SP-FD-REC FROM SIG-PAIR-REC.
017100
017200     READ EFFECT-FILE INTO EFFECT-PAIR-REC
017300         AT END
017400         MOVE "N" TO MORE-EFFECT-SW
017500     END-READ.
017600     READ SIGCELL-FILE INTO SIGCELL-REC
017700         AT END
017800         MOVE "N" TO MORE-SIGCELL-SW
017900     END-READ.
018000 000-EXIT.
018100     EXIT.
018200
018300*----------------------------------------------------------------
018400* 100 - MAINLINE - ONE MATRIX CELL PAIR AT A TIME, LOCK STEP
018500*----------------------------------------------------------------
018600 100-MAINLINE.
018700     MOVE "100-MAINLINE" TO PARA-NAME.
018800     ADD 1 TO CELLS-SCANNED.
018900     IF EF-PERTURB-GENE NOT = SC-PERTURB-GENE
019000        OR EF-TARGET-GENE NOT = SC-TARGET-GENE
019100         MOVE "** EFFECT/SIGNIFICANCE CELL FILES OUT OF STEP"
019200             TO ABEND-REASON
019300         MOVE EF-PERTURB-GENE TO EXPECTED-VAL
019400         MOVE SC-PERTURB-GENE TO ACTUAL-VAL
019500         GO TO 1000-ABEND-RTN
019600     END-IF.
019700
019800     MOVE SC-QVAL TO QC-QVAL.
019900     CALL "QVALCHK" USING QVALCHK-LINKAGE.
020000
020100     IF QC-SIGNIFICANT
020200         PERFORM 300-WRITE-SIG-PAIR THRU 300-EXIT
020300     END-IF.
020400
020500     READ EFFECT-FILE INTO EFFECT-PAIR-REC
020600         AT END
020700         MOVE "N" TO MORE-EFFECT-SW
020800     END-READ.
020900     READ SIGCELL-FILE INTO SIGCELL-REC
021000         AT END
021100         MOVE "N" TO MORE-SIGCELL-SW
021200     END-READ.
021300 100-EXIT.
021400     EXIT.
021500
021600 300-WRITE-SIG-PAIR.
021700     MOVE "300-WRITE-SIG-PAIR" TO PARA-NAME.
021800     MOVE EF-TARGET-GENE TO SP-TARGET-GENE.
021900     MOVE EF-PERTURB-GENE TO SP-PERTURB-GENE.
022000     MOVE EF-VALUE TO SP-LFC.
022100     MOVE SC-QVAL TO SP-QVAL.
022200     WRITE SP-FD-REC FROM SIG-PAIR-REC.
022300     ADD 1 TO SIGNIFICANT-PAIRS.
022400 300-EXIT.
022500     EXIT.
022600
022700 700-CLOSE-FILES.
022800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
022900     CLOSE EFFECT-FILE, SIGCELL-FILE, SIGPAIR-FILE, SYSOUT.
023000 700-EXIT.
023100     EXIT.
023200
023300 900-CLEANUP.
023400     MOVE "900-CLEANUP" TO PARA-NAME.
023500     PERFORM 910-WRITE-REPORT THRU 910-EXIT.
023600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
023700     DISPLAY "******** NORMAL END OF JOB PERTEX ********".
023800 900-EXIT.
023900     EXIT.
024000
024100 910-WRITE-REPORT.
024200     MOVE "910-WRITE-REPORT" TO PARA-NAME.
024300     MOVE SPACES TO SYSOUT-REC.
024400     MOVE "PERTEX - PERTURBATION EFFECT EXTRACT REPORT"
024500         TO SYSOUT-REC.
024600     WRITE SYSOUT-REC.
024700     MOVE SPACES TO SYSOUT-REC.
024800     STRING "CELLS SCANNED ......... " DELIMITED BY SIZE
024900            CELLS-SCANNED DELIMITED BY SIZE
025000            INTO SYSOUT-REC
025100     END-STRING.
025200     WRITE SYSOUT-REC.
025300     MOVE SPACES TO SYSOUT-REC.
025400     STRING "SIGNIFICANT PAIRS ..... " DELIMITED BY SIZE
025500            SIGNIFICANT-PAIRS DELIMITED BY SIZE
025600            INTO SYSOUT-REC
025700     END-STRING.
025800     WRITE SYSOUT-REC.
025900 910-EXIT.
026000     EXIT.
026100
026200 1000-ABEND-RTN.
026300     WRITE SYSOUT-REC FROM ABEND-REC.
026400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026500     DISPLAY "*** ABNORMAL END OF JOB-PERTEX ***" UPON CONSOLE.
026600     DIVIDE ZERO-VAL INTO ONE-VAL.
