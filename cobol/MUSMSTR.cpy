000100******************************************************************
000200*    MUSMSTR   -  MOUSE MARKER MASTER RECORD
000300*    QSAM COPY MEMBER - READ INTO BY CENGENE, ENTMAP
000400*
000500*    ONE RECORD PER MOUSE MARKER, OFFICIAL OR WITHDRAWN.  FIXED
000600*    184 BYTES ON THE MOUSE-MARKER FILE.  NO HEADER LINE ON THE
000700*    FILE IN BATCH FORM.
000800******************************************************************
000900 01  MOUSE-MARKER-REC.
001000     05  MM-ACCESSION            PIC X(14).
001100     05  MM-SYMBOL               PIC X(15).
001200     05  MM-STATUS               PIC X(01).
001300         88  MM-OFFICIAL             VALUE "O".
001400         88  MM-WITHDRAWN            VALUE "W".
001500     05  MM-NAME                 PIC X(60).
001600     05  MM-NAME-R REDEFINES MM-NAME.
001700         10  MM-NAME-OLD-PART    PIC X(30).
001800         10  FILLER              PIC X(30).
001900     05  MM-TYPE                 PIC X(25).
002000         88  MM-TYPE-GENE            VALUE "Gene".
002100         88  MM-TYPE-PSEUDOGENE      VALUE "Pseudogene".
002200         88  MM-TYPE-KNOWN VALUES "Gene", "Pseudogene",
002300             "GeneModel", "QTL", "Transgene",
002400             "ComplexCluster", "OtherFeature",
002500             "PhenotypeOnly", "CytogeneticMarker".
002600     05  MM-ENTREZ-ID            PIC X(09).
002700     05  MM-SYNONYMS             PIC X(60).
