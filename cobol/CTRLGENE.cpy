000100******************************************************************
000200*    CTRLGENE  -  CENTRAL CROSS-SPECIES GENE TABLE ENTRY
000300*    QSAM COPY MEMBER - READ/WRITTEN BY CENGENE, READ BY GENEMAP
000400*
000500*    ONE ENTRY PER CENTRAL GENE ROW.  ROW ID IS ASSIGNED
000600*    SEQUENTIALLY FROM ZERO IN APPEND ORDER.  FIXED 436.
000700******************************************************************
000800 01  CENTRAL-GENE-REC.
000900     05  CG-ROW-ID               PIC 9(07).
001000     05  CG-HUMAN-SYMBOL         PIC X(15).
001100     05  CG-HUMAN-ENTREZ         PIC X(09).
001200     05  CG-HGNC-ID              PIC X(12).
001300     05  CG-MOUSE-SYMBOLS        PIC X(60).
001400     05  CG-MOUSE-SYMBOLS-R REDEFINES CG-MOUSE-SYMBOLS.
001500         10  CG-MOUSE-SYM-1ST    PIC X(15).
001600         10  FILLER              PIC X(45).
001700     05  CG-MOUSE-ENTREZ         PIC X(40).
001800     05  CG-HUMAN-SYNONYMS       PIC X(120).
001900     05  CG-HUMAN-SYNONYMS-R REDEFINES CG-HUMAN-SYNONYMS.
002000         10  CG-HUMAN-SYN-1ST    PIC X(15).
002100         10  FILLER              PIC X(105).
002200     05  CG-MOUSE-SYNONYMS       PIC X(120).
002300     05  FILLER                  PIC X(53).
