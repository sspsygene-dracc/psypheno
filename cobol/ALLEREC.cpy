000100******************************************************************
000200*    ALLEREC   -  PHENOTYPIC ALLELE REPORT RECORDS
000300*    QSAM COPY MEMBER - READ/WRITTEN BY PHENANN
000400*
000500*    ALLELE-REC IS THE INBOUND ALLELE REPORT ROW, FIXED 184.
000600*    ALLELE-ANN-REC IS THE OUTBOUND ANNOTATED ROW WITH THE
000700*    MATCHED PHENOTYPE LABELS INSERTED AS THE THIRD COLUMN,
000800*    FIXED 304.
000900******************************************************************
001000 01  ALLELE-REC.
001100     05  AL-ALLELE-ID            PIC X(14).
001200     05  AL-ALLELE-SYMBOL        PIC X(30).
001300     05  AL-REST                 PIC X(80).
001400     05  AL-MP-IDS               PIC X(60).
001500
001600 01  ALLELE-ANN-REC.
001700     05  ALA-ALLELE-ID           PIC X(14).
001800     05  ALA-ALLELE-SYMBOL       PIC X(30).
001900     05  ALA-LABELS              PIC X(120).
002000     05  ALA-LABELS-R REDEFINES ALA-LABELS.
002100         10  ALA-LABELS-FIRST    PIC X(60).
002200         10  FILLER              PIC X(60).
002300     05  ALA-REST                PIC X(80).
002400     05  ALA-MP-IDS              PIC X(60).
