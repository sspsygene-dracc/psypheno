000100******************************************************************
000200*    DTLREC    -  GENERIC DATASET DETAIL / RESOLVED / DROPPED ROWS
000300*    QSAM COPY MEMBER - READ/WRITTEN BY SYMRES
000400*
000500*    DETAIL-REC IS THE INBOUND DATASET ROW, KEY COLUMN FIRST,
000600*    FIXED 115.  RESOLVED-REC IS THE OUTBOUND ROW WITH THE
000700*    RESOLVED GENE ID IN PLACE OF THE ORIGINAL KEY (REPLACE
000800*    MODE - THE FIXED-WIDTH CONTRACT), FIXED 112.  DROPPED-REC
000900*    CARRIES ONLY THE UNRESOLVABLE KEY, FIXED 15.
001000******************************************************************
001100 01  DETAIL-REC.
001200     05  DT-KEY                  PIC X(15).
001300     05  DT-PAYLOAD              PIC X(100).
001400     05  DT-PAYLOAD-R REDEFINES DT-PAYLOAD.
001500         10  DT-PAYLOAD-1ST      PIC X(50).
001600         10  FILLER              PIC X(50).
001700
001800 01  RESOLVED-REC.
001900     05  RS-GENE-ID              PIC X(12).
002000     05  RS-PAYLOAD              PIC X(100).
002100
002200 01  DROPPED-REC.
002300     05  DR-KEY                  PIC X(15).
