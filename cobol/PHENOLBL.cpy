000100******************************************************************
000200*    PHENOLBL  -  PHENOTYPE ONTOLOGY ID / LABEL DICTIONARY
000300*    QSAM COPY MEMBER - READ INTO BY PHENANN
000400*
000500*    ONE RECORD PER MAMMALIAN PHENOTYPE TERM.  FIXED 60 BYTES.
000600*    LOADED ENTIRELY INTO WS-LABEL-TABLE AT START OF JOB.
000700******************************************************************
000800 01  PHENO-LABEL-REC.
000900     05  PL-MP-ID                PIC X(10).
001000     05  PL-MP-ID-R REDEFINES PL-MP-ID.
001100         10  PL-MP-PREFIX        PIC X(03).
001200         10  FILLER              PIC X(07).
001300     05  PL-LABEL                PIC X(50).
