000100******************************************************************
000200*    ZFINORT   -  ZEBRAFISH ORTHOLOG RECORD
000300*    QSAM COPY MEMBER - READ INTO BY ENTMAP
000400*
000500*    ONE RECORD PER ZEBRAFISH/HUMAN ORTHOLOG PAIR.  FIXED 69
000600*    BYTES.  NO HEADER LINE ON THIS FILE - DOCUMENTED QUIRK OF
000700*    THE SOURCE EXTRACT, CARRIED FORWARD HERE.
000800******************************************************************
000900 01  ZFIN-ORTHO-REC.
001000     05  ZF-ZFIN-ID              PIC X(18).
001100     05  ZF-ZFIN-ID-R REDEFINES ZF-ZFIN-ID.
001200         10  ZF-ZFIN-PREFIX      PIC X(05).
001300         10  FILLER              PIC X(13).
001400     05  ZF-SYMBOL               PIC X(15).
001500     05  ZF-HUMAN-SYMBOL         PIC X(15).
001600     05  ZF-GENE-ID              PIC X(09).
001700     05  ZF-HGNC-ID              PIC X(12).
