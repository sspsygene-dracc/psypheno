000100******************************************************************
000200*    LOADREC   -  GENERIC TAB-SEPARATED TABLE LOAD ROW
000300*    QSAM COPY MEMBER - READ/WRITTEN BY SQLOAD
000400*
000500*    THE SOURCE FILE IS VARIABLE, UP TO 20 COLUMNS, EACH RECAST
000600*    HERE AS A FIXED X(40) SLOT.  LOAD-REC IS THE INBOUND ROW
000700*    (ALL COLUMNS AS FOUND); LOADED-REC IS THE OUTBOUND ROW
000800*    (ONLY THE SELECTED/RENAMED COLUMNS, LEFT-JUSTIFIED FROM
000900*    SLOT 1).
001000******************************************************************
001100 01  LOAD-REC.
001200     05  LD-FIELD OCCURS 20 TIMES
001300                  INDEXED BY LD-FIELD-IDX
001400                  PIC X(40).
001500
001600 01  LOADED-REC.
001700     05  LO-FIELD OCCURS 20 TIMES
001800                  INDEXED BY LO-FIELD-IDX
001900                  PIC X(40).
002000
002100 01  FIELD-NAME-TABLE.
002200     05  FIELD-NAME-ENTRY OCCURS 20 TIMES
002300                  INDEXED BY FN-IDX.
002400         10  FN-NAME             PIC X(40).
002500         10  FN-NAME-R REDEFINES FN-NAME.
002600             15  FN-NAME-SHORT   PIC X(20).
002700             15  FILLER          PIC X(20).
002800         10  FN-TYPE             PIC X(04).
002900             88  FN-TYPE-INT         VALUE "INT ".
003000             88  FN-TYPE-FLOAT       VALUE "FLT ".
003100             88  FN-TYPE-TEXT        VALUE "TEXT".
003200         10  FN-SELECTED-SW      PIC X(01).
003300             88  FN-SELECTED         VALUE "Y".
003400         10  FN-INDEX-SW         PIC X(01).
003500             88  FN-IS-INDEX-FIELD   VALUE "Y".
