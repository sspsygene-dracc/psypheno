000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SQLOAD.
000300 AUTHOR. T. R. WALLACE.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          GENERIC TABLE LOADER.  READS A TAB-DELIMITED FILE
001300*          WITH A HEADER ROW, CLEANS THE FIELD NAMES, APPLIES
001400*          A CONFIGURED FIELD-SELECTION/RENAME LIST, ENFORCES
001500*          A NO-DUPLICATE-FIRST-KEY RULE WHEN CALLED FOR, AND
001600*          WRITES THE SELECTED FIELDS PLUS A LOAD REPORT.
001700*
001800*          INPUT FILE              -   DDS0007.LOADIN
001900*          OUTPUT FILE PRODUCED    -   DDS0007.LOADED
002000*          DUMP FILE               -   SYSOUT
002100*
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* DATE     BY   TICKET   DESCRIPTION
002600* -------- ---- -------- ------------------------------------
002700* 05/02/89 TRW  GC-0013  ORIGINAL PROGRAM.                        GC-0013 
002800* 10/11/89 TRW  GC-0034  FIELD NAME CLEAN-UP - DOT AND DASH       GC-0034 
002900*                        TO UNDERSCORE, LEADING POUND SIGN        GC-0034 
003000*                        STRIPPED FROM FIELD 1 ONLY.              GC-0034 
003100* 03/06/90 MAF  GC-0059  ADDED OLD=NEW RENAME SYNTAX TO THE       GC-0059 
003200*                        FIELD SELECTION LIST.                    GC-0059 
003300* 08/19/91 TRW  GC-0079  ABORT WITH THE OFFENDING ROW WHEN A      GC-0079 
003400*                        DATA ROW'S FIELD COUNT DOES NOT MATCH    GC-0079 
003500*                        THE HEADER.                              GC-0079 
003600* 12/02/92 DLC  GC-0106  NO-DUPLICATE-KEY CHECK ADDED - COUNTS    GC-0106 
003700*                        FIELD 1 OF THE SELECTED ROWS ACROSS      GC-0106 
003800*                        THE WHOLE FILE BEFORE WRITING ANYTHING.  GC-0106 
003900* 04/15/94 TRW  GC-0135  DEFAULT TABLE NAME NOW TAKEN FROM THE    GC-0135 
004000*                        INPUT DDNAME BASE (UP TO FIRST DOT).     GC-0135 
004100* 09/09/95 MAF  GC-0148  DEFAULT INDEX LIST IS THE FIRST          GC-0148 
004200*                        SELECTED FIELD WHEN NONE CONFIGURED.     GC-0148 
004300* 02/02/98 PKI  GC-0196  REPORT NOW SHOWS TYPE PER FIELD          GC-0196 
004400*                        (INT/FLOAT/TEXT) FROM THE CONFIGURED     GC-0196 
004500*                        TYPE LISTS.                              GC-0196 
004600* 06/23/99 PKI  GC-0212  YEAR-2000 REVIEW - NO DATE FIELDS ARE    GC-0212 
004700*                        PROCESSED OR COMPARED BY THIS PROGRAM.   GC-0212 
004800*                        SIGNED OFF PER Y2K PROJECT GC-Y2K-04.    GC-0212 
004900* 11/30/00 DLC  GC-0231  A FIELD NAMED IN BOTH THE INT AND        GC-0231
005000*                        FLOAT LISTS NOW RESOLVES TO FLOAT -      GC-0231
005100*                        FLOAT CHECK MOVED AFTER THE INT CHECK.   GC-0231
005110* 05/14/02 TRW  GC-0253  915-WRITE-FIELD-LINE WAS STOPPING        GC-0253
005120*                        BEFORE THE TYPE VALUE ITSELF WAS EVER    GC-0253
005130*                        APPENDED TO THE LINE - CORRECTED.        GC-0253
005140*                        ALSO WIRED UP THE INDEX-FIELD LIST SO    GC-0253
005150*                        THE GC-0148 DEFAULT-INDEX RULE ACTUALLY  GC-0253
005160*                        POPULATES AN ENTRY AND THE BUILD         GC-0253
005170*                        REPORT NOW SHOWS WHICH FIELD(S) WERE     GC-0253
005180*                        INDEXED.                                 GC-0253
005200*-----------------------------------------------------------------
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT LOADIN-FILE
006800     ASSIGN TO UT-S-LOADIN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100
007200     SELECT LOADED-FILE
007300     ASSIGN TO UT-S-LOADED
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 132 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                  PIC X(132).
008600
008700 FD  LOADIN-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 800 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS LI-FD-REC.
009300 01  LI-FD-REC                   PIC X(800).
009400
009500 FD  LOADED-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 800 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS LO-FD-REC.
010100 01  LO-FD-REC                   PIC X(800).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88  NO-MORE-LOADIN          VALUE "10".
010800     05  OFCODE                  PIC X(2).
010900         88  CODE-WRITE              VALUE SPACES.
011000
011100 COPY LOADREC.
011200 COPY ABENDREC.
011300
011400 01  WS-HEADER-RAW               PIC X(800).
011500 01  WS-FIELD-COUNT              PIC 9(02) COMP.
011600 01  WS-HEADER-FIELD-COUNT       PIC 9(02) COMP.
011700
011800 01  WS-TABLE-NAME.
011900     05  WS-TABLE-NAME-1ST-10    PIC X(10).
011950     05  WS-TABLE-NAME-1ST-10-R REDEFINES
012000                     WS-TABLE-NAME-1ST-10.
012010         10  WS-TABLE-NAME-PREFIX-2 PIC X(02).
012020         10  FILLER              PIC X(08).
012030     05  FILLER                  PIC X(20).
012100
012200 01  SELECTION-LIST.
012300     05  SEL-ENTRY OCCURS 20 TIMES INDEXED BY SEL-IDX.
012400         10  SEL-OLD-NAME        PIC X(20).
012500         10  SEL-NEW-NAME        PIC X(20).
012600         10  SEL-SOURCE-COL      PIC 9(02) COMP.
012700     05  SEL-COUNT               PIC 9(02) COMP VALUE 2.
012800
012900 01  INT-TYPE-LIST.
013000     05  IT-ENTRY OCCURS 10 TIMES PIC X(20).
013100     05  IT-COUNT                PIC 9(02) COMP VALUE ZERO.
013200
013300 01  FLOAT-TYPE-LIST.
013400     05  FT-ENTRY OCCURS 10 TIMES PIC X(20).
013500     05  FT-COUNT                PIC 9(02) COMP VALUE 1.
013600
013700 01  INDEX-FIELD-LIST.
013800     05  IX-ENTRY OCCURS 5 TIMES PIC X(20).
013900     05  IX-COUNT                PIC 9(02) COMP VALUE ZERO.
014000
014100 01  NO-DUP-SWITCHES.
014200     05  NO-DUP-MODE-SW          PIC X(01) VALUE "Y".
014300         88  NO-DUP-MODE-ON          VALUE "Y".
014400
014500 01  DUP-CHECK-TABLE.
014600     05  DC-COUNT                PIC 9(05) COMP VALUE ZERO.
014700     05  DC-ENTRY OCCURS 1 TO 50000 TIMES
014800                  DEPENDING ON DC-COUNT
014900                  INDEXED BY DC-IDX.
015000         10  DC-VALUE            PIC X(40).
015010         10  DC-VALUE-R REDEFINES DC-VALUE.
015020             15  DC-VALUE-PREFIX-2 PIC X(02).
015030             15  FILLER          PIC X(38).
015100         10  DC-HIT-COUNT        PIC 9(05) COMP.
015200
015300 01  MORE-DATA-SWITCHES.
015400     05  MORE-LOADIN-SW          PIC X(01) VALUE "Y".
015500         88  NO-MORE-LOADIN-RECS     VALUE "N".
015600
015700 01  COUNTERS-AND-ACCUMULATORS.
015800     05  ROWS-READ               PIC 9(07) COMP.
015900     05  ROWS-WRITTEN            PIC 9(07) COMP.
016000     05  DUPLICATE-VALUES-FOUND  PIC 9(05) COMP.
016100
016200 01  MISC-WS-FLDS.
016300     05  SCAN-IDX                PIC 9(03) COMP.
016400     05  SCAN-IDX-2              PIC 9(03) COMP.
016500     05  HOLD-FIELD              PIC X(40).
016520     05  HOLD-FIELD-R REDEFINES HOLD-FIELD.
016540         10  HOLD-FIELD-PREFIX-2 PIC X(02).
016560         10  FILLER              PIC X(38).
016600     05  UNSTRING-PTR            PIC 9(04) COMP.
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 100-MAINLINE THRU 100-EXIT
017100             UNTIL NO-MORE-LOADIN-RECS.
017200     IF NO-DUP-MODE-ON
017300         PERFORM 500-CHECK-DUPLICATES THRU 500-EXIT
017400     END-IF.
017500     PERFORM 900-CLEANUP THRU 900-EXIT.
017600     MOVE ZERO TO RETURN-CODE.
017700     GOBACK.
017800
017900 000-HOUSEKEEPING.
018000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018100     DISPLAY "******** BEGIN JOB SQLOAD ********".
018200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018300
018400     MOVE "LOADIN" TO WS-TABLE-NAME-1ST-10.
018500     MOVE SPACES TO IT-ENTRY(1) IT-ENTRY(2).
018600     MOVE "QVAL" TO FT-ENTRY(1).
018700     MOVE 1 TO SEL-SOURCE-COL(1).
018800     MOVE 1 TO SEL-SOURCE-COL(2).
018900
019000     OPEN INPUT LOADIN-FILE.
019100     OPEN OUTPUT LOADED-FILE, SYSOUT.
019200
019300     READ LOADIN-FILE INTO WS-HEADER-RAW
019400         AT END
019500         MOVE "N" TO MORE-LOADIN-SW
019600     END-READ.
019700     IF NO-MORE-LOADIN-RECS
019800         MOVE "** EMPTY LOAD FILE" TO ABEND-REASON
019900         GO TO 1000-ABEND-RTN
020000     END-IF.
020100
020200     PERFORM 010-PARSE-HEADER THRU 010-EXIT.
020300     PERFORM 020-RESOLVE-SELECTION THRU 020-EXIT.
020310     PERFORM 030-BUILD-INDEX-LIST THRU 030-EXIT.
020400
020500     READ LOADIN-FILE INTO LI-FD-REC
020600         AT END
020700         MOVE "N" TO MORE-LOADIN-SW
020800     END-READ.
020900 000-EXIT.
021000     EXIT.
021100
021200*  SPLIT THE HEADER ON TABS, CLEAN EACH FIELD NAME
021300 010-PARSE-HEADER.
021400     MOVE "010-PARSE-HEADER" TO PARA-NAME.
021500     MOVE 0 TO WS-HEADER-FIELD-COUNT.
021600     UNSTRING WS-HEADER-RAW DELIMITED BY X"09"
021700         INTO FN-NAME(1) FN-NAME(2) FN-NAME(3) FN-NAME(4)
021800              FN-NAME(5) FN-NAME(6) FN-NAME(7) FN-NAME(8)
021900              FN-NAME(9) FN-NAME(10) FN-NAME(11) FN-NAME(12)
022000              FN-NAME(13) FN-NAME(14) FN-NAME(15) FN-NAME(16)
022100              FN-NAME(17) FN-NAME(18) FN-NAME(19) FN-NAME(20)
022200         TALLYING IN WS-HEADER-FIELD-COUNT
022300     END-UNSTRING.
022400     IF FN-NAME(1)(1:1) = "#"
022500         MOVE FN-NAME(1)(2:39) TO FN-NAME(1)
022600     END-IF.
022700     PERFORM 015-CLEAN-ONE-NAME THRU 015-EXIT
022800         VARYING FN-IDX FROM 1 BY 1
022900         UNTIL FN-IDX > WS-HEADER-FIELD-COUNT.
023000 010-EXIT.
023100     EXIT.
023200
023300 015-CLEAN-ONE-NAME.
023400     MOVE "015-CLEAN-ONE-NAME" TO PARA-NAME.
023500     INSPECT FN-NAME(FN-IDX) REPLACING ALL "." BY "_"
023600                                      ALL "-" BY "_".
023700     MOVE "N" TO FN-SELECTED-SW(FN-IDX).
023800     MOVE "N" TO FN-INDEX-SW(FN-IDX).
023900     SET FN-TYPE-TEXT(FN-IDX) TO TRUE.
024000     PERFORM 016-CHECK-INT-TYPE THRU 016-EXIT
024100         VARYING SCAN-IDX FROM 1 BY 1
024200         UNTIL SCAN-IDX > IT-COUNT.
024300     PERFORM 017-CHECK-FLOAT-TYPE THRU 017-EXIT
024400         VARYING SCAN-IDX FROM 1 BY 1
024500         UNTIL SCAN-IDX > FT-COUNT.
024600 015-EXIT.
024700     EXIT.
024800
024900 016-CHECK-INT-TYPE.
025000     MOVE "016-CHECK-INT-TYPE" TO PARA-NAME.
025100     IF IT-ENTRY(SCAN-IDX) = FN-NAME-SHORT(FN-IDX)
025200         SET FN-TYPE-INT(FN-IDX) TO TRUE
025300     END-IF.
025400 016-EXIT.
025500     EXIT.
025600
025700 017-CHECK-FLOAT-TYPE.
025800     MOVE "017-CHECK-FLOAT-TYPE" TO PARA-NAME.
025900     IF FT-ENTRY(SCAN-IDX) = FN-NAME-SHORT(FN-IDX)
026000         SET FN-TYPE-FLOAT(FN-IDX) TO TRUE
026100     END-IF.
026200 017-EXIT.
026300     EXIT.
026400
026500*  MATCH THE SELECTION LIST AGAINST THE CLEANED HEADER NAMES -
026600*  ABORT NAMING THE UNKNOWN FIELD AND THE FIELDS AVAILABLE
026700 020-RESOLVE-SELECTION.
026800     MOVE "020-RESOLVE-SELECTION" TO PARA-NAME.
026900     PERFORM 025-RESOLVE-ONE THRU 025-EXIT
027000         VARYING SEL-IDX FROM 1 BY 1
027100         UNTIL SEL-IDX > SEL-COUNT.
027200 020-EXIT.
027300     EXIT.
027400
027500 025-RESOLVE-ONE.
027600     MOVE "025-RESOLVE-ONE" TO PARA-NAME.
027700     MOVE ZERO TO SEL-SOURCE-COL(SEL-IDX).
027800     PERFORM 027-MATCH-ONE-HEADER THRU 027-EXIT
027900         VARYING FN-IDX FROM 1 BY 1
028000         UNTIL FN-IDX > WS-HEADER-FIELD-COUNT.
028100     IF SEL-SOURCE-COL(SEL-IDX) = ZERO
028200         MOVE "** UNKNOWN SELECTED FIELD" TO ABEND-REASON
028300         MOVE SEL-OLD-NAME(SEL-IDX) TO EXPECTED-VAL
028400         PERFORM 026-LIST-AVAILABLE THRU 026-EXIT
028500         GO TO 1000-ABEND-RTN
028600     END-IF.
028700 025-EXIT.
028800     EXIT.
028900
029000 027-MATCH-ONE-HEADER.
029100     MOVE "027-MATCH-ONE-HEADER" TO PARA-NAME.
029200     IF FN-NAME-SHORT(FN-IDX) = SEL-OLD-NAME(SEL-IDX)
029300         MOVE FN-IDX TO SEL-SOURCE-COL(SEL-IDX)
029400         SET FN-SELECTED(FN-IDX) TO TRUE
029500         IF SEL-NEW-NAME(SEL-IDX) NOT = SPACES
029600             MOVE SEL-NEW-NAME(SEL-IDX) TO
029700                  FN-NAME-SHORT(FN-IDX)
029800         END-IF
029900     END-IF.
030000 027-EXIT.
030100     EXIT.
030200
030300 026-LIST-AVAILABLE.
030400     MOVE "026-LIST-AVAILABLE" TO PARA-NAME.
030500     MOVE SPACES TO ACTUAL-VAL.
030600     MOVE FN-NAME-SHORT(1) TO ACTUAL-VAL.
030700 026-EXIT.
030800     EXIT.
030810
030820*  GC-0148 - WHEN NO INDEX LIST IS CONFIGURED FOR THIS RUN, THE
030830*  FIRST SELECTED FIELD BECOMES THE DEFAULT INDEX.
030840 030-BUILD-INDEX-LIST.
030850     MOVE "030-BUILD-INDEX-LIST" TO PARA-NAME.
030860     IF IX-COUNT = 0
030870         ADD 1 TO IX-COUNT
030880         IF SEL-NEW-NAME(1) NOT = SPACES
030890             MOVE SEL-NEW-NAME(1) TO IX-ENTRY(1)
030892         ELSE
030894             MOVE SEL-OLD-NAME(1) TO IX-ENTRY(1)
030896         END-IF
030898     END-IF.
030900 030-EXIT.
030910     EXIT.
030920
031000*----------------------------------------------------------------
031100* 100 - MAINLINE - PROCESS ONE DATA ROW
031200*----------------------------------------------------------------
031300 100-MAINLINE.
031400     MOVE "100-MAINLINE" TO PARA-NAME.
031500     ADD 1 TO ROWS-READ.
031600     PERFORM 110-SPLIT-ROW THRU 110-EXIT.
031700     IF WS-FIELD-COUNT NOT = WS-HEADER-FIELD-COUNT
031800         MOVE "** DATA ROW FIELD COUNT MISMATCH" TO ABEND-REASON
031900         MOVE LI-FD-REC(1:15) TO ACTUAL-VAL
032000         GO TO 1000-ABEND-RTN
032100     END-IF.
032200     PERFORM 150-BUILD-OUTPUT-ROW THRU 150-EXIT.
032300     WRITE LO-FD-REC FROM LOADED-REC.
032400     ADD 1 TO ROWS-WRITTEN.
032500     IF NO-DUP-MODE-ON
032600         PERFORM 160-TRACK-DUP-CANDIDATE THRU 160-EXIT
032700     END-IF.
032800
032900     READ LOADIN-FILE INTO LI-FD-REC
033000         AT END
033100         MOVE "N" TO MORE-LOADIN-SW
033200     END-READ.
033300 100-EXIT.
033400     EXIT.
033500
033600 110-SPLIT-ROW.
033700     MOVE "110-SPLIT-ROW" TO PARA-NAME.
033800     MOVE 0 TO WS-FIELD-COUNT.
033900     UNSTRING LI-FD-REC DELIMITED BY X"09"
034000         INTO LD-FIELD(1) LD-FIELD(2) LD-FIELD(3) LD-FIELD(4)
034100              LD-FIELD(5) LD-FIELD(6) LD-FIELD(7) LD-FIELD(8)
034200              LD-FIELD(9) LD-FIELD(10) LD-FIELD(11) LD-FIELD(12)
034300              LD-FIELD(13) LD-FIELD(14) LD-FIELD(15)
034400              LD-FIELD(16) LD-FIELD(17) LD-FIELD(18)
034500              LD-FIELD(19) LD-FIELD(20)
034600         TALLYING IN WS-FIELD-COUNT
034700     END-UNSTRING.
034800 110-EXIT.
034900     EXIT.
035000
035100 150-BUILD-OUTPUT-ROW.
035200     MOVE "150-BUILD-OUTPUT-ROW" TO PARA-NAME.
035300     MOVE SPACES TO LOADED-REC.
035400     PERFORM 151-MOVE-ONE-FIELD THRU 151-EXIT
035500         VARYING SEL-IDX FROM 1 BY 1
035600         UNTIL SEL-IDX > SEL-COUNT.
035700 150-EXIT.
035800     EXIT.
035900
036000 151-MOVE-ONE-FIELD.
036100     MOVE "151-MOVE-ONE-FIELD" TO PARA-NAME.
036200     MOVE LD-FIELD(SEL-SOURCE-COL(SEL-IDX)) TO LO-FIELD(SEL-IDX).
036300 151-EXIT.
036400     EXIT.
036500
036600*  RECORD FIELD 1 OF THE SELECTED ROW FOR THE DUPLICATE PASS
036700 160-TRACK-DUP-CANDIDATE.
036800     MOVE "160-TRACK-DUP-CANDIDATE" TO PARA-NAME.
036900     MOVE "Y" TO HOLD-FIELD(1:1).
037000     PERFORM 161-CHECK-ONE-DUP-VALUE THRU 161-EXIT
037100         VARYING DC-IDX FROM 1 BY 1
037200         UNTIL DC-IDX > DC-COUNT.
037300     IF HOLD-FIELD(1:1) = "Y"
037400         ADD 1 TO DC-COUNT
037500         MOVE LO-FIELD(1) TO DC-VALUE(DC-COUNT)
037600         MOVE 1 TO DC-HIT-COUNT(DC-COUNT)
037700     END-IF.
037800 160-EXIT.
037900     EXIT.
038000
038100 161-CHECK-ONE-DUP-VALUE.
038200     MOVE "161-CHECK-ONE-DUP-VALUE" TO PARA-NAME.
038300     IF DC-VALUE(DC-IDX) = LO-FIELD(1)
038400         ADD 1 TO DC-HIT-COUNT(DC-IDX)
038500         MOVE "F" TO HOLD-FIELD(1:1)
038600     END-IF.
038700 161-EXIT.
038800     EXIT.
038900
039000*  ABORT LISTING THE DUPLICATED VALUES IF ANY VALUE OCCURS
039100*  MORE THAN ONCE ACROSS THE WHOLE FILE
039200 500-CHECK-DUPLICATES.
039300     MOVE "500-CHECK-DUPLICATES" TO PARA-NAME.
039400     PERFORM 501-CHECK-ONE-HIT-COUNT THRU 501-EXIT
039500         VARYING DC-IDX FROM 1 BY 1
039600         UNTIL DC-IDX > DC-COUNT.
039700     IF DUPLICATE-VALUES-FOUND > 0
039800         MOVE "** DUPLICATE FIRST-KEY VALUES FOUND"
039900             TO ABEND-REASON
040000         MOVE DUPLICATE-VALUES-FOUND TO EXPECTED-VAL
040100         GO TO 1000-ABEND-RTN
040200     END-IF.
040300 500-EXIT.
040400     EXIT.
040500
040600 501-CHECK-ONE-HIT-COUNT.
040700     MOVE "501-CHECK-ONE-HIT-COUNT" TO PARA-NAME.
040800     IF DC-HIT-COUNT(DC-IDX) > 1
040900         ADD 1 TO DUPLICATE-VALUES-FOUND
041000     END-IF.
041100 501-EXIT.
041200     EXIT.
041300
041400 700-CLOSE-FILES.
041500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
041600     CLOSE LOADIN-FILE, LOADED-FILE, SYSOUT.
041700 700-EXIT.
041800     EXIT.
041900
042000 900-CLEANUP.
042100     MOVE "900-CLEANUP" TO PARA-NAME.
042200     PERFORM 910-WRITE-REPORT THRU 910-EXIT.
042300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042400     DISPLAY "******** NORMAL END OF JOB SQLOAD ********".
042500 900-EXIT.
042600     EXIT.
042700
042800 910-WRITE-REPORT.
042900     MOVE "910-WRITE-REPORT" TO PARA-NAME.
043000     MOVE SPACES TO SYSOUT-REC.
043100     STRING "SQLOAD - TABLE LOAD REPORT FOR "
043200             DELIMITED BY SIZE
043300            WS-TABLE-NAME-1ST-10 DELIMITED BY SIZE
043400            INTO SYSOUT-REC
043500     END-STRING.
043600     WRITE SYSOUT-REC.
043700     PERFORM 915-WRITE-FIELD-LINE THRU 915-EXIT
043800         VARYING SEL-IDX FROM 1 BY 1
043900         UNTIL SEL-IDX > SEL-COUNT.
044000     MOVE SPACES TO SYSOUT-REC.
044100     STRING "ROWS READ ............. " DELIMITED BY SIZE
044200            ROWS-READ DELIMITED BY SIZE
044300            INTO SYSOUT-REC
044400     END-STRING.
044500     WRITE SYSOUT-REC.
044600     MOVE SPACES TO SYSOUT-REC.
044700     STRING "ROWS WRITTEN .......... " DELIMITED BY SIZE
044800            ROWS-WRITTEN DELIMITED BY SIZE
044900            INTO SYSOUT-REC
045000     END-STRING.
045100     WRITE SYSOUT-REC.
045110     PERFORM 917-WRITE-INDEX-LINE THRU 917-EXIT
045120         VARYING SCAN-IDX FROM 1 BY 1
045130         UNTIL SCAN-IDX > IX-COUNT.
045200 910-EXIT.
045300     EXIT.
045400
045500 915-WRITE-FIELD-LINE.
045600     MOVE "915-WRITE-FIELD-LINE" TO PARA-NAME.
045700     MOVE SPACES TO SYSOUT-REC.
045800     STRING "  FIELD " DELIMITED BY SIZE
045900            SEL-NEW-NAME(SEL-IDX) DELIMITED BY SIZE
046000            " TYPE " DELIMITED BY SIZE
046050            FN-TYPE(SEL-SOURCE-COL(SEL-IDX)) DELIMITED BY SIZE
046100            INTO SYSOUT-REC
046200     END-STRING.
046300     WRITE SYSOUT-REC.
046400 915-EXIT.
046500     EXIT.
046550
046560 917-WRITE-INDEX-LINE.
046570     MOVE "917-WRITE-INDEX-LINE" TO PARA-NAME.
046580     MOVE SPACES TO SYSOUT-REC.
046590     STRING "  INDEX CREATED ON " DELIMITED BY SIZE
046591            IX-ENTRY(SCAN-IDX) DELIMITED BY SIZE
046592            INTO SYSOUT-REC
046593     END-STRING.
046594     WRITE SYSOUT-REC.
046595 917-EXIT.
046596     EXIT.
046600
046700 1000-ABEND-RTN.
046800     WRITE SYSOUT-REC FROM ABEND-REC.
046900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
047000     DISPLAY "*** ABNORMAL END OF JOB-SQLOAD ***" UPON CONSOLE.
047100     DIVIDE ZERO-VAL INTO ONE-VAL.
