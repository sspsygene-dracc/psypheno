000100******************************************************************
000200*    GENEMSTR   -  HUMAN GENE NOMENCLATURE MASTER RECORD
000300*    QSAM COPY MEMBER - READ INTO BY SYMRES, CENGENE, ENTMAP
000400*
000500*    ONE RECORD PER APPROVED HUMAN GENE SYMBOL.  RECORD IS
000600*    FIXED 204 BYTES ON THE GENE-MASTER FILE, HEADER LINE
000700*    PRESENT ON THE FILE BUT NOT DESCRIBED HERE.
000800******************************************************************
000900 01  GENE-MASTER-REC.
001000     05  GM-GENE-ID              PIC X(12).
001100     05  GM-SYMBOL               PIC X(15).
001200     05  GM-ALIAS-SYMBOLS        PIC X(60).
001300     05  GM-ALIAS-SYMBOLS-R REDEFINES GM-ALIAS-SYMBOLS.
001400         10  GM-ALIAS-FIRST      PIC X(30).
001500         10  FILLER              PIC X(30).
001600     05  GM-PREV-SYMBOLS         PIC X(60).
001700     05  GM-ENSEMBL-ID           PIC X(18).
001800     05  GM-ENTREZ-ID            PIC X(09).
001900     05  GM-UNIPROT-IDS          PIC X(30).
