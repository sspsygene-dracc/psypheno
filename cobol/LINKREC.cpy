000100******************************************************************
000200*    LINKREC   -  DATASET ROW / CENTRAL GENE ROW LINK RECORD
000300*    QSAM COPY MEMBER - WRITTEN BY GENEMAP
000400*
000500*    ONE ROW PER DATASET-ROW-TO-CENTRAL-ROW LINK.  FIXED 14.
000600*    LK-CENTRAL-ROW-ID IS BLANK WHEN THE DATASET ROW WAS
000700*    IGNORED (BLANK VALUE OR CONFIGURED IGNORE-MISSING).
000800*
000900*    LINK-META-REC IS THE ONE-LINE TRAILER DESCRIBING WHICH
001000*    GENE COLUMN AND TABLE/LINK NAME THIS LINK FILE BELONGS TO,
001100*    AND WHETHER THE COLUMN IS THE PERTURBED OR TARGET GENE.
001200******************************************************************
001300 01  LINK-REC.
001400     05  LK-DATA-ROW-ID          PIC 9(07).
001500     05  LK-CENTRAL-ROW-ID       PIC X(07).
001600     05  LK-CENTRAL-ROW-ID-R REDEFINES LK-CENTRAL-ROW-ID.
001700         10  LK-CENTRAL-ROW-ID-N PIC 9(07).
001800
001900 01  LINK-META-REC.
002000     05  LM-GENE-COLUMN          PIC X(30).
002100     05  FILLER                  PIC X(01)  VALUE ":".
002200     05  LM-TABLE-NAME           PIC X(30).
002300     05  FILLER                  PIC X(02)  VALUE "__".
002400     05  LM-LINK-NAME            PIC X(30).
002500     05  FILLER                  PIC X(01)  VALUE ":".
002600     05  LM-PERTURBED-FLAG       PIC X(01).
002700     05  FILLER                  PIC X(01)  VALUE ":".
002800     05  LM-TARGET-FLAG          PIC X(01).
002900     05  FILLER                  PIC X(23).
