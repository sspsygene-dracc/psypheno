000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GENEMAP.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/18/90.
000600 DATE-COMPILED. 09/18/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RESOLVES A DATASET FILE'S CONFIGURED
001300*          GENE COLUMN AGAINST THE CENTRAL CROSS-SPECIES GENE
001400*          TABLE BUILT BY CENGENE, AND WRITES A LINK TABLE
001500*          TYING EACH DATASET ROW TO ITS CENTRAL GENE ROW(S).
001600*          A CONFIGURED SPLIT COLUMN IS EXPANDED FIRST BY THE
001700*          SPLTCOL SUBROUTINE, ONE CALL PER SPLIT COLUMN.
001800*
001900*          UNKNOWN SYMBOLS ARE ADDED TO THE CENTRAL TABLE IN
002000*          MEMORY (MANUAL ADD) RATHER THAN DROPPING THE ROW,
002100*          UNLESS THE VALUE IS ON THE IGNORE-MISSING LIST.
002200*
002300*          INPUT FILE              -   DDS0007.CTRLGENE
002400*          INPUT FILE              -   DDS0007.DETAIL
002500*          OUTPUT FILE PRODUCED    -   DDS0007.LINKTBL
002600*          DUMP FILE               -   SYSOUT
002700*
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100* DATE     BY   TICKET   DESCRIPTION
003200* -------- ---- -------- ------------------------------------
003300* 09/18/90 JS   GC-0071  ORIGINAL PROGRAM.                        GC-0071 
003400* 02/22/91 TRW  GC-0077  ADDED THE UPPERCASE/REPLACE-MAP          GC-0077 
003500*                        NORMALIZATION STEP AHEAD OF LOOKUP.      GC-0077 
003600* 08/09/92 MAF  GC-0097  UNKNOWN SYMBOLS NOW AUTO-ADDED TO THE    GC-0097 
003700*                        CENTRAL TABLE INSTEAD OF BEING DROPPED   GC-0097 
003800*                        - LOST TOO MANY ROWS ON A NEW DATASET    GC-0097 
003900*                        WITH UNCURATED SYMBOLS.                  GC-0097 
004000* 03/15/93 DLC  GC-0116  CLONE/CONTIG ACCESSION PATTERN CHECK     GC-0116 
004100*                        ADDED - SUPPRESSES THE AUTO-ADD          GC-0116 
004200*                        WARNING FOR THOSE, STILL ADDS THE ROW.   GC-0116 
004300* 07/26/94 TRW  GC-0142  SPLIT-COLUMN SUPPORT ADDED VIA THE       GC-0142 
004400*                        SPLTCOL SUBROUTINE - CALLED ONCE PER     GC-0142 
004500*                        CONFIGURED COLUMN BEFORE THE GENE        GC-0142 
004600*                        COLUMN IS RESOLVED.                      GC-0142 
004700* 10/30/96 DLC  GC-0184  PERTURBED/TARGET COLUMN CONFIGURATION    GC-0184 
004800*                        MUST DECLARE BOTH OR NEITHER - FATAL     GC-0184 
004900*                        OTHERWISE.                               GC-0184 
005000* 04/02/98 PKI  GC-0199  YEAR-2000 REVIEW - NO DATE FIELDS ARE    GC-0199 
005100*                        PROCESSED BY THIS PROGRAM.  SIGNED       GC-0199 
005200*                        OFF PER Y2K PROJECT GC-Y2K-04.           GC-0199 
005300* 11/17/99 PKI  GC-0219  REPORT NOW SHOWS MULTI-MATCH             GC-0219
005400*                        EXPANSIONS SEPARATELY FROM STRAIGHT      GC-0219
005500*                        LINKS.                                   GC-0219
005510* 04/09/02 DLC  GC-0254  150-APPLY-SPLIT-COLUMNS CALLED SPLTCOL    GC-0254
005520*                        BUT THREW AWAY THE SPLIT RESULT - THE    GC-0254
005530*                        FIRST HALF NOW FEEDS BACK INTO THE GENE  GC-0254
005540*                        COLUMN VALUE USED BY THE SPECIES LOOKUP. GC-0254
005550*                        ALSO ADDED A ROWS-READ COUNT TO THE      GC-0254
005560*                        BUILD REPORT.                            GC-0254
005570* 04/23/02 DLC  GC-0255  910-WRITE-META-LINE WROTE HARD-CODED     GC-0255
005580*                        "GENE_ID"/"DATASET"/"LINK" LITERALS -    GC-0255
005590*                        NOW CLEANS THE CONFIGURED COLUMN/TABLE/  GC-0255
005600*                        LINK NAMES (LOWERCASE, NON A-Z0-9_       GC-0255
005610*                        BYTES TO UNDERSCORE, RUNS OF UNDERSCORE  GC-0255
005620*                        COLLAPSED) VIA 912-CLEAN-COLUMN-NAME.    GC-0255
005640* 05/06/02 DLC  GC-0256  410-CHECK-CLONE-PATTERN HAD NO WAY TO    GC-0256
005650*                        TEST THE 4-BYTE AUXG CLONE PREFIX - NO  GC-0256
005660*                        PREFIX-WIDTH VIEW OF HOLD-VALUE WIDE    GC-0256
005670*                        ENOUGH EXISTED.  ADDED HOLD-VALUE-R4    GC-0256
005680*                        AND THE AUXG+6-DIGIT CHECK.             GC-0256
005690*-----------------------------------------------------------------
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT CTRLGENE-FILE
007200     ASSIGN TO UT-S-CTRLGENE
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS GFCODE.
007500
007600     SELECT DETAIL-FILE
007700     ASSIGN TO UT-S-DETAIL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS IFCODE.
008000
008100     SELECT LINKTBL-FILE
008200     ASSIGN TO UT-S-LINKTBL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 132 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC                  PIC X(132).
009500
009600 FD  CTRLGENE-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 436 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS CG-FD-REC.
010200 01  CG-FD-REC                   PIC X(436).
010300
010400****** GENERIC DATASET DETAIL FILE - HEADER LINE PRESENT
010500 FD  DETAIL-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 115 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS DT-FD-REC.
011100 01  DT-FD-REC                   PIC X(115).
011200
011300 FD  LINKTBL-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 120 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS LK-FD-REC.
011900 01  LK-FD-REC                   PIC X(120).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILE-STATUS-CODES.
012400     05  GFCODE                  PIC X(2).
012500         88  NO-MORE-CTRLGENE         VALUE "10".
012600     05  IFCODE                  PIC X(2).
012700         88  NO-MORE-DETAIL           VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88  CODE-WRITE               VALUE SPACES.
013000
013100 COPY CTRLGENE.
013200 COPY DTLREC.
013300 COPY LINKREC.
013400 COPY ABENDREC.
013500
013600** CENTRAL TABLE, LOADED FROM CTRLGENE-FILE, GROWABLE FOR
013700** MANUAL ADDS DISCOVERED DURING THE DATASET PASS
013800 01  CENTRAL-TABLE.
013900     05  CT-COUNT                PIC 9(07) COMP VALUE ZERO.
014000     05  CT-ENTRY OCCURS 1 TO 40000 TIMES
014100                  DEPENDING ON CT-COUNT
014200                  INDEXED BY CT-IDX.
014300         10  CT-HUMAN-SYMBOL     PIC X(15).
014310         10  CT-HUMAN-SYMBOL-R REDEFINES CT-HUMAN-SYMBOL.
014320             15  CT-HUMAN-SYMBOL-PREFIX-2 PIC X(02).
014330             15  FILLER          PIC X(13).
014400         10  CT-MOUSE-SYMBOLS    PIC X(60).
014500         10  CT-USED-SW          PIC X(01).
014600             88  CT-USED             VALUE "Y".
014700         10  CT-MANUAL-SW        PIC X(01).
014800             88  CT-MANUAL-ADD       VALUE "Y".
014900
015000** SPECIES NAME MAP - ONE ENTRY PER (NAME, CENTRAL ROW) PAIR
015100 01  NAME-MAP.
015200     05  NM-COUNT                PIC 9(07) COMP VALUE ZERO.
015300     05  NM-ENTRY OCCURS 1 TO 60000 TIMES
015400                  DEPENDING ON NM-COUNT
015500                  INDEXED BY NM-IDX.
015600         10  NM-SPECIES-SW       PIC X(01).
015700             88  NM-HUMAN            VALUE "H".
015800             88  NM-MOUSE            VALUE "M".
015900         10  NM-NAME             PIC X(15).
015910         10  NM-NAME-R REDEFINES NM-NAME.
015920             15  NM-NAME-PREFIX-2 PIC X(02).
015930             15  FILLER          PIC X(13).
016000         10  NM-ROW-ID           PIC 9(07) COMP.
016100
016200 01  SPLIT-COLUMN-CONFIG.
016300     05  SP-COUNT                PIC 9(02) COMP VALUE ZERO.
016400
016500 01  REPLACE-MAP.
016600     05  RM-ENTRY OCCURS 5 TIMES.
016700         10  RM-FROM             PIC X(15).
016800         10  RM-TO               PIC X(15).
016900     05  RM-COUNT                PIC 9(02) COMP VALUE ZERO.
017000
017100 01  IGNORE-MISSING-LIST.
017200     05  IM-ENTRY OCCURS 5 TIMES PIC X(15).
017300     05  IM-COUNT                PIC 9(02) COMP VALUE ZERO.
017400
017500 01  GENEMAP-CONFIG-SWITCHES.
017600     05  UPPERCASE-SW            PIC X(01) VALUE "Y".
017700         88  UPPERCASE-ON            VALUE "Y".
017800     05  IGNORE-EMPTY-SW         PIC X(01) VALUE "Y".
017900         88  IGNORE-EMPTY-ON         VALUE "Y".
018000     05  SPECIES-SW              PIC X(01) VALUE "H".
018100         88  SPECIES-HUMAN           VALUE "H".
018200         88  SPECIES-MOUSE           VALUE "M".
018300     05  PERTURBED-CONFIGURED-SW PIC X(01) VALUE "N".
018400         88  PERTURBED-CONFIGURED    VALUE "Y".
018500     05  TARGET-CONFIGURED-SW    PIC X(01) VALUE "N".
018600         88  TARGET-CONFIGURED       VALUE "Y".
018610
018620** RAW (UN-CLEANED) NAMES FOR THIS TABLE'S META TRAILER LINE -
018630** SEE 912-CLEAN-COLUMN-NAME FOR THE SQL-FRIENDLY REWRITE RULE.
018640 01  GENEMAP-NAME-CONFIG.
018650     05  RAW-GENE-COLUMN-NAME    PIC X(30) VALUE "Gene.ID".
018660     05  RAW-TABLE-NAME          PIC X(30) VALUE "RNA-Seq Counts".
018670     05  RAW-LINK-NAME           PIC X(30) VALUE "Link-Table".
018680
018690 01  NAME-CLEAN-WORK.
018691     05  NC-RAW                  PIC X(30).
018692     05  NC-RAW-LTH              PIC 9(02) COMP.
018693     05  NC-CLEAN                PIC X(30).
018694     05  NC-OUT-LEN              PIC 9(02) COMP.
018695     05  NC-ONE-BYTE             PIC X(01).
018696     05  NC-LAST-OUT-SW          PIC X(01).
018697         88  NC-LAST-OUT-UNDERSCORE  VALUE "Y".
018700
018800 01  CLONE-PREFIX-TABLE.
018900     05  CP-ENTRY PIC X(2) OCCURS 11 TIMES VALUES
019000         "CR" "CU" "FO" "FP" "BX" "AC" "AD" "AF" "AJ" "AL" "AP".
019100     05  CP-COUNT                PIC 9(02) COMP VALUE 11.
019200
019300 01  SPLTCOL-LINKAGE.
019400     05  SC-SOURCE-VALUE         PIC X(40).
019500     05  SC-SEPARATOR            PIC X(01).
019600     05  SC-NEW-COLUMN-1         PIC X(40).
019700     05  SC-NEW-COLUMN-2         PIC X(40).
019800
019900 01  MORE-DATA-SWITCHES.
020000     05  MORE-CTRLGENE-SW        PIC X(01) VALUE "Y".
020100         88  NO-MORE-CTRLGENE-RECS    VALUE "N".
020200     05  MORE-DETAIL-SW          PIC X(01) VALUE "Y".
020300         88  NO-MORE-DETAIL-RECS      VALUE "N".
020400
020500 01  COUNTERS-AND-ACCUMULATORS.
020550     05  ROWS-READ               PIC 9(07) COMP.
020600     05  ROWS-LINKED             PIC 9(07) COMP.
020700     05  ROWS-BLANK              PIC 9(07) COMP.
020800     05  MANUAL-ADDS             PIC 9(05) COMP.
020900     05  MULTI-MATCH-EXPANSIONS  PIC 9(05) COMP.
021000
021100 01  MISC-WS-FLDS.
021200     05  DATASET-ROW-ID          PIC 9(07) COMP VALUE ZERO.
021300     05  HOLD-VALUE              PIC X(15).
021400     05  HOLD-VALUE-R REDEFINES HOLD-VALUE.
021500         10  HOLD-VALUE-PREFIX-2 PIC X(02).
021600         10  HOLD-VALUE-PREFIX-1 PIC X(01).
021700         10  FILLER              PIC X(12).
021710     05  HOLD-VALUE-R4 REDEFINES HOLD-VALUE.
021720         10  HOLD-VALUE-PREFIX-4 PIC X(04).
021730         10  FILLER              PIC X(11).
021800     05  SCAN-IDX                PIC 9(03) COMP.
021900     05  MATCH-COUNT             PIC 9(03) COMP.
022000     05  MATCH-ROW-LIST OCCURS 20 TIMES PIC 9(07) COMP.
022100     05  IS-CLONE-PATTERN-SW     PIC X(01).
022200         88  IS-CLONE-PATTERN        VALUE "Y".
022300     05  HOLD-FOUND-ROW-SW       PIC X(01).
022400         88  HOLD-FOUND-ROW          VALUE "Y".
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800     PERFORM 050-LOAD-CENTRAL-TABLE THRU 050-EXIT
022900             UNTIL NO-MORE-CTRLGENE-RECS.
023000     PERFORM 060-BUILD-NAME-MAP THRU 060-EXIT
023100         VARYING CT-IDX FROM 1 BY 1
023200         UNTIL CT-IDX > CT-COUNT.
023300     PERFORM 100-MAINLINE THRU 100-EXIT
023400             UNTIL NO-MORE-DETAIL-RECS.
023500     PERFORM 900-CLEANUP THRU 900-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB GENEMAP ********".
024200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024300
024400*  A TABLE CONFIG MAY DECLARE BOTH OR NEITHER OF PERTURBED
024500*  AND TARGET - FATAL OTHERWISE
024600     IF PERTURBED-CONFIGURED-SW NOT = TARGET-CONFIGURED-SW
024700         MOVE "** PERTURBED/TARGET COLUMN CONFIG MISMATCH"
024800             TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN
025000     END-IF.
025100
025200     OPEN INPUT  CTRLGENE-FILE, DETAIL-FILE.
025300     OPEN OUTPUT LINKTBL-FILE, SYSOUT.
025400
025500     READ CTRLGENE-FILE INTO CENTRAL-GENE-REC
025600         AT END
025700         MOVE "N" TO MORE-CTRLGENE-SW
025800     END-READ.
025900
026000     READ DETAIL-FILE INTO DETAIL-REC
026100         AT END
026200         MOVE "N" TO MORE-DETAIL-SW
026300     END-READ.
026400*  FIRST DETAIL RECORD IS THE COLUMN HEADER - SKIP IT
026500     IF NOT NO-MORE-DETAIL-RECS
026600         READ DETAIL-FILE INTO DETAIL-REC
026700             AT END
026800             MOVE "N" TO MORE-DETAIL-SW
026900         END-READ
027000     END-IF.
027100 000-EXIT.
027200     EXIT.
027300
027400 050-LOAD-CENTRAL-TABLE.
027500     MOVE "050-LOAD-CENTRAL-TABLE" TO PARA-NAME.
027600     ADD 1 TO CT-COUNT.
027700     MOVE CG-HUMAN-SYMBOL TO CT-HUMAN-SYMBOL(CT-COUNT).
027800     MOVE CG-MOUSE-SYMBOLS TO CT-MOUSE-SYMBOLS(CT-COUNT).
027900     MOVE "N" TO CT-USED-SW(CT-COUNT).
028000     MOVE "N" TO CT-MANUAL-SW(CT-COUNT).
028100
028200     READ CTRLGENE-FILE INTO CENTRAL-GENE-REC
028300         AT END
028400         MOVE "N" TO MORE-CTRLGENE-SW
028500     END-READ.
028600 050-EXIT.
028700     EXIT.
028800
028900*  HUMAN MAP = SYMBOL + EACH SYNONYM; MOUSE MAP THE SAME.  THE
029000*  CENTRAL-TABLE ROW HELD HERE ONLY CARRIES THE SYMBOL LISTS SO
029100*  ONLY THOSE ARE EXPANDED - SYNONYM COLUMNS LIVE ON CTRLGENE
029200*  BUT ARE NOT NEEDED PAST THE INITIAL MAP BUILD.
029300 060-BUILD-NAME-MAP.
029400     MOVE "060-BUILD-NAME-MAP" TO PARA-NAME.
029500     IF CT-HUMAN-SYMBOL(CT-IDX) NOT = SPACES
029600         ADD 1 TO NM-COUNT
029700         MOVE "H" TO NM-SPECIES-SW(NM-COUNT)
029800         MOVE CT-HUMAN-SYMBOL(CT-IDX) TO NM-NAME(NM-COUNT)
029900         SET NM-ROW-ID(NM-COUNT) TO CT-IDX
030000     END-IF.
030100     IF CT-MOUSE-SYMBOLS(CT-IDX) NOT = SPACES
030200         ADD 1 TO NM-COUNT
030300         MOVE "M" TO NM-SPECIES-SW(NM-COUNT)
030400         MOVE CT-MOUSE-SYMBOLS(CT-IDX)(1:15) TO NM-NAME(NM-COUNT)
030500         SET NM-ROW-ID(NM-COUNT) TO CT-IDX
030600     END-IF.
030700 060-EXIT.
030800     EXIT.
030900
031000*----------------------------------------------------------------
031100* 100 - MAINLINE - RESOLVE THE GENE COLUMN OF ONE DATASET ROW
031200*----------------------------------------------------------------
031300 100-MAINLINE.
031400     MOVE "100-MAINLINE" TO PARA-NAME.
031410     ADD 1 TO ROWS-READ.
031500     MOVE DT-KEY(1:15) TO HOLD-VALUE.
031600
031700     IF SP-COUNT > 0
031800         PERFORM 150-APPLY-SPLIT-COLUMNS THRU 150-EXIT
031900     END-IF.
032000
032100     IF IGNORE-EMPTY-ON AND HOLD-VALUE = SPACES
032200         MOVE DATASET-ROW-ID TO LK-DATA-ROW-ID
032300         MOVE SPACES TO LK-CENTRAL-ROW-ID
032400         WRITE LK-FD-REC FROM LINK-REC
032500         ADD 1 TO ROWS-BLANK
032600         GO TO 190-NEXT-ROW
032700     END-IF.
032800
032900     IF UPPERCASE-ON
033000         MOVE FUNCTION UPPER-CASE(HOLD-VALUE) TO HOLD-VALUE
033100     END-IF.
033200     PERFORM 200-APPLY-REPLACE-MAP THRU 200-EXIT.
033300
033400     PERFORM 300-LOOKUP-SPECIES-MAP THRU 300-EXIT.
033500
033600     IF MATCH-COUNT = 0
033700         PERFORM 400-HANDLE-UNMATCHED THRU 400-EXIT
033800     ELSE
033900         PERFORM 500-EMIT-LINKS THRU 500-EXIT
034000     END-IF.
034100
034200 190-NEXT-ROW.
034300     ADD 1 TO DATASET-ROW-ID.
034400     READ DETAIL-FILE INTO DETAIL-REC
034500         AT END
034600         MOVE "N" TO MORE-DETAIL-SW
034700     END-READ.
034800 100-EXIT.
034900     EXIT.
035000
035100*  GC-0254 - THE GENE COLUMN VALUE ITSELF IS THE CONFIGURED SPLIT
035110*  COLUMN ON THIS DATASET - NEW-COLUMN-1 (THE PART BEFORE THE
035120*  SEPARATOR) BECOMES THE VALUE CARRIED FORWARD TO THE SPECIES
035130*  MAP LOOKUP.  NEW-COLUMN-2 IS NOT NEEDED BY THIS TABLE'S
035140*  CONFIGURATION AND IS DISCARDED, PER SPLTCOL'S OWN REMARKS.
035150 150-APPLY-SPLIT-COLUMNS.
035200     MOVE "150-APPLY-SPLIT-COLUMNS" TO PARA-NAME.
035300     MOVE HOLD-VALUE TO SC-SOURCE-VALUE.
035400     MOVE "|" TO SC-SEPARATOR.
035500     CALL "SPLTCOL" USING SPLTCOL-LINKAGE.
035510     MOVE SC-NEW-COLUMN-1(1:15) TO HOLD-VALUE.
035600 150-EXIT.
035700     EXIT.
035800
035900 200-APPLY-REPLACE-MAP.
036000     MOVE "200-APPLY-REPLACE-MAP" TO PARA-NAME.
036100     PERFORM 210-CHECK-ONE-REPLACEMENT THRU 210-EXIT
036200         VARYING SCAN-IDX FROM 1 BY 1
036300         UNTIL SCAN-IDX > RM-COUNT.
036400 200-EXIT.
036500     EXIT.
036600
036700 210-CHECK-ONE-REPLACEMENT.
036800     MOVE "210-CHECK-ONE-REPLACEMENT" TO PARA-NAME.
036900     IF RM-FROM(SCAN-IDX) = HOLD-VALUE
037000         MOVE RM-TO(SCAN-IDX) TO HOLD-VALUE
037100     END-IF.
037200 210-EXIT.
037300     EXIT.
037400
037500 300-LOOKUP-SPECIES-MAP.
037600     MOVE "300-LOOKUP-SPECIES-MAP" TO PARA-NAME.
037700     MOVE 0 TO MATCH-COUNT.
037800     PERFORM 310-CHECK-ONE-NAME-MAP-ROW THRU 310-EXIT
037900         VARYING NM-IDX FROM 1 BY 1
038000         UNTIL NM-IDX > NM-COUNT.
038100 300-EXIT.
038200     EXIT.
038300
038400 310-CHECK-ONE-NAME-MAP-ROW.
038500     MOVE "310-CHECK-ONE-NAME-MAP-ROW" TO PARA-NAME.
038600     IF NM-NAME(NM-IDX) = HOLD-VALUE
038700        AND ((SPECIES-HUMAN AND NM-HUMAN(NM-IDX))
038800          OR (SPECIES-MOUSE AND NM-MOUSE(NM-IDX)))
038900         ADD 1 TO MATCH-COUNT
039000         MOVE NM-ROW-ID(NM-IDX) TO MATCH-ROW-LIST(MATCH-COUNT)
039100     END-IF.
039200 310-EXIT.
039300     EXIT.
039400
039500*  NOT FOUND - IGNORE-MISSING LIST, ELSE MANUAL ADD (NO LINK
039600*  EMITTED FOR THE TRIGGERING ROW, PER THE SOURCE SYSTEM)
039700 400-HANDLE-UNMATCHED.
039800     MOVE "400-HANDLE-UNMATCHED" TO PARA-NAME.
039900     MOVE "N" TO HOLD-FOUND-ROW-SW.
040000     PERFORM 420-CHECK-ONE-IGNORE-ENTRY THRU 420-EXIT
040100         VARYING SCAN-IDX FROM 1 BY 1
040200         UNTIL SCAN-IDX > IM-COUNT OR HOLD-FOUND-ROW.
040300     IF HOLD-FOUND-ROW
040400         GO TO 400-EXIT
040500     END-IF.
040600
040700     PERFORM 410-CHECK-CLONE-PATTERN THRU 410-EXIT.
040800     IF NOT IS-CLONE-PATTERN
040900         DISPLAY "GENEMAP WARNING - UNKNOWN SYMBOL ADDED: "
041000                 HOLD-VALUE
041100     END-IF.
041200
041300     ADD 1 TO CT-COUNT.
041400     MOVE SPACES TO CT-HUMAN-SYMBOL(CT-COUNT)
041500                    CT-MOUSE-SYMBOLS(CT-COUNT).
041600     IF SPECIES-HUMAN
041700         MOVE HOLD-VALUE TO CT-HUMAN-SYMBOL(CT-COUNT)
041800     ELSE
041900         MOVE HOLD-VALUE TO CT-MOUSE-SYMBOLS(CT-COUNT)(1:15)
042000     END-IF.
042100     MOVE "Y" TO CT-USED-SW(CT-COUNT).
042200     MOVE "Y" TO CT-MANUAL-SW(CT-COUNT).
042300
042400     ADD 1 TO NM-COUNT.
042500     IF SPECIES-HUMAN
042600         MOVE "H" TO NM-SPECIES-SW(NM-COUNT)
042700     ELSE
042800         MOVE "M" TO NM-SPECIES-SW(NM-COUNT)
042900     END-IF.
043000     MOVE HOLD-VALUE TO NM-NAME(NM-COUNT).
043100     SET NM-ROW-ID(NM-COUNT) TO CT-COUNT.
043200     ADD 1 TO MANUAL-ADDS.
043300 400-EXIT.
043400     EXIT.
043500
043600 420-CHECK-ONE-IGNORE-ENTRY.
043700     MOVE "420-CHECK-ONE-IGNORE-ENTRY" TO PARA-NAME.
043800     IF IM-ENTRY(SCAN-IDX) = HOLD-VALUE
043900         MOVE DATASET-ROW-ID TO LK-DATA-ROW-ID
044000         MOVE SPACES TO LK-CENTRAL-ROW-ID
044100         WRITE LK-FD-REC FROM LINK-REC
044200         ADD 1 TO ROWS-BLANK
044300         MOVE "Y" TO HOLD-FOUND-ROW-SW
044400     END-IF.
044500 420-EXIT.
044600     EXIT.
044700
044800*  CR/CU/FO/FP/BX/AC/AD/AF/AJ/AL/AP + 6 DIGITS + . + 1-2 DIGITS,
044900*  OR AUXG + 6 DIGITS + . + 1-2 DIGITS, OR U/Z + 5 DIGITS + . +
045000*  1 DIGIT (APPROXIMATED WITH A DIGIT COUNT OVER THE FIELD RATHER
045010*  THAN A TRUE PATTERN MATCH).  GC-0256 ADDED THE AUXG CASE, WHICH
045020*  HAD NO PREFIX-WIDTH TO TEST AGAINST UNTIL HOLD-VALUE-R4 WAS
045030*  DECLARED.
045100 410-CHECK-CLONE-PATTERN.
045200     MOVE "410-CHECK-CLONE-PATTERN" TO PARA-NAME.
045300     MOVE "N" TO IS-CLONE-PATTERN-SW.
045400     PERFORM 415-CHECK-ONE-PREFIX THRU 415-EXIT
045500         VARYING SCAN-IDX FROM 1 BY 1
045600         UNTIL SCAN-IDX > CP-COUNT.
045650     IF HOLD-VALUE-PREFIX-4 = "AUXG"
045660        AND HOLD-VALUE(5:6) IS NUMERIC
045670         MOVE "Y" TO IS-CLONE-PATTERN-SW
045680     END-IF.
045700     IF (HOLD-VALUE-PREFIX-1 = "U" OR HOLD-VALUE-PREFIX-1 = "Z")
045800        AND HOLD-VALUE(2:5) IS NUMERIC
045900         MOVE "Y" TO IS-CLONE-PATTERN-SW
046000     END-IF.
046100 410-EXIT.
046200     EXIT.
046300
046400 415-CHECK-ONE-PREFIX.
046500     MOVE "415-CHECK-ONE-PREFIX" TO PARA-NAME.
046600     IF CP-ENTRY(SCAN-IDX) = HOLD-VALUE-PREFIX-2
046700        AND HOLD-VALUE(3:6) IS NUMERIC
046800         MOVE "Y" TO IS-CLONE-PATTERN-SW
046900     END-IF.
047000 415-EXIT.
047100     EXIT.
047200
047300 500-EMIT-LINKS.
047400     MOVE "500-EMIT-LINKS" TO PARA-NAME.
047500     IF MATCH-COUNT > 1
047600         ADD 1 TO MULTI-MATCH-EXPANSIONS
047700     END-IF.
047800     PERFORM 510-EMIT-ONE-LINK THRU 510-EXIT
047900         VARYING SCAN-IDX FROM 1 BY 1
048000         UNTIL SCAN-IDX > MATCH-COUNT.
048100 500-EXIT.
048200     EXIT.
048300
048400 510-EMIT-ONE-LINK.
048500     MOVE "510-EMIT-ONE-LINK" TO PARA-NAME.
048600     MOVE DATASET-ROW-ID TO LK-DATA-ROW-ID.
048700     SET CT-IDX TO MATCH-ROW-LIST(SCAN-IDX).
048800     MOVE CT-IDX TO LK-CENTRAL-ROW-ID-N.
048900     SUBTRACT 1 FROM LK-CENTRAL-ROW-ID-N.
049000     WRITE LK-FD-REC FROM LINK-REC.
049100     MOVE "Y" TO CT-USED-SW(CT-IDX).
049200     ADD 1 TO ROWS-LINKED.
049300 510-EXIT.
049400     EXIT.
049500
049600 700-CLOSE-FILES.
049700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
049800     CLOSE CTRLGENE-FILE, DETAIL-FILE, LINKTBL-FILE, SYSOUT.
049900 700-EXIT.
050000     EXIT.
050100
050200 900-CLEANUP.
050300     MOVE "900-CLEANUP" TO PARA-NAME.
050400     PERFORM 910-WRITE-META-LINE THRU 910-EXIT.
050500     PERFORM 920-WRITE-REPORT THRU 920-EXIT.
050600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050700     DISPLAY "******** NORMAL END OF JOB GENEMAP ********".
050800 900-EXIT.
050900     EXIT.
051000
051100 910-WRITE-META-LINE.
051200     MOVE "910-WRITE-META-LINE" TO PARA-NAME.
051300     MOVE SPACES TO LINK-META-REC.
051310     MOVE RAW-GENE-COLUMN-NAME TO NC-RAW.
051320     PERFORM 912-CLEAN-COLUMN-NAME THRU 912-EXIT.
051330     MOVE NC-CLEAN TO LM-GENE-COLUMN.
051340     MOVE RAW-TABLE-NAME TO NC-RAW.
051350     PERFORM 912-CLEAN-COLUMN-NAME THRU 912-EXIT.
051360     MOVE NC-CLEAN TO LM-TABLE-NAME.
051370     MOVE RAW-LINK-NAME TO NC-RAW.
051380     PERFORM 912-CLEAN-COLUMN-NAME THRU 912-EXIT.
051390     MOVE NC-CLEAN TO LM-LINK-NAME.
051700     IF PERTURBED-CONFIGURED
051800         MOVE "1" TO LM-PERTURBED-FLAG
051900     ELSE
052000         MOVE "0" TO LM-PERTURBED-FLAG
052100     END-IF.
052200     IF TARGET-CONFIGURED
052300         MOVE "1" TO LM-TARGET-FLAG
052400     ELSE
052500         MOVE "0" TO LM-TARGET-FLAG
052600     END-IF.
052700     WRITE LK-FD-REC FROM LINK-META-REC.
052800 910-EXIT.
052900     EXIT.
052910
052920** GC-0255 - BUSINESS RULE U6 REQUIRES EVERY COLUMN NAME WRITTEN TO
052930** THE LINK METADATA TRAILER TO BE SQL-FRIENDLY: LOWERCASED, EVERY
052940** BYTE OUTSIDE A-Z0-9_ TURNED TO AN UNDERSCORE, AND RUNS OF
052950** UNDERSCORES COLLAPSED TO ONE.  NC-RAW/NC-CLEAN ARE THE CALLER'S
052960** IN/OUT SCRATCH FIELDS - LOAD NC-RAW BEFORE PERFORMING THIS.
052970 912-CLEAN-COLUMN-NAME.
052980     MOVE "912-CLEAN-COLUMN-NAME" TO PARA-NAME.
052990     MOVE FUNCTION LOWER-CASE(NC-RAW) TO NC-RAW.
052991     PERFORM 913-COMPUTE-RAW-LTH THRU 913-EXIT.
052992     MOVE SPACES TO NC-CLEAN.
052993     MOVE 0 TO NC-OUT-LEN.
052994     MOVE "N" TO NC-LAST-OUT-SW.
052995     PERFORM 915-CLEAN-ONE-BYTE THRU 915-EXIT
052996         VARYING SCAN-IDX FROM 1 BY 1
052997         UNTIL SCAN-IDX > NC-RAW-LTH.
052998 912-EXIT.
052999     EXIT.
053001** RIGHT-TRIMS NC-RAW SO THE CLEANING SCAN DOES NOT TURN TRAILING
053002** FILLER SPACES INTO UNDERSCORES.
053003 913-COMPUTE-RAW-LTH.
053004     MOVE "913-COMPUTE-RAW-LTH" TO PARA-NAME.
053005     MOVE 30 TO NC-RAW-LTH.
053006     PERFORM 914-BACK-UP-ONE-BYTE THRU 914-EXIT
053007         UNTIL NC-RAW-LTH = 0
053008         OR NC-RAW(NC-RAW-LTH:1) NOT = SPACE.
053009 913-EXIT.
053010     EXIT.
053011
053012 914-BACK-UP-ONE-BYTE.
053013     MOVE "914-BACK-UP-ONE-BYTE" TO PARA-NAME.
053014     SUBTRACT 1 FROM NC-RAW-LTH.
053015 914-EXIT.
053016     EXIT.
053017
053018** APPENDS ONE CLEANED BYTE TO NC-CLEAN, DROPPING THE BYTE ENTIRELY
053019** WHEN IT WOULD BE A SECOND UNDERSCORE IN A ROW.
053020 915-CLEAN-ONE-BYTE.
053021     MOVE "915-CLEAN-ONE-BYTE" TO PARA-NAME.
053022     MOVE NC-RAW(SCAN-IDX:1) TO NC-ONE-BYTE.
053023     IF (NC-ONE-BYTE >= "a" AND NC-ONE-BYTE <= "z")
053024        OR (NC-ONE-BYTE >= "0" AND NC-ONE-BYTE <= "9")
053025        OR NC-ONE-BYTE = "_"
053026         CONTINUE
053027     ELSE
053028         MOVE "_" TO NC-ONE-BYTE
053029     END-IF.
053030     IF NC-ONE-BYTE = "_" AND NC-LAST-OUT-UNDERSCORE
053031         GO TO 915-EXIT
053032     END-IF.
053033     ADD 1 TO NC-OUT-LEN.
053034     MOVE NC-ONE-BYTE TO NC-CLEAN(NC-OUT-LEN:1).
053035     IF NC-ONE-BYTE = "_"
053036         MOVE "Y" TO NC-LAST-OUT-SW
053037     ELSE
053038         MOVE "N" TO NC-LAST-OUT-SW
053039     END-IF.
053040 915-EXIT.
053041     EXIT.
053042
053100 920-WRITE-REPORT.
053200     MOVE "920-WRITE-REPORT" TO PARA-NAME.
053300     MOVE SPACES TO SYSOUT-REC.
053400     MOVE "GENEMAP - GENE COLUMN RESOLUTION REPORT"
053500         TO SYSOUT-REC.
053600     WRITE SYSOUT-REC.
053610     MOVE SPACES TO SYSOUT-REC.
053620     STRING "ROWS READ ............. " DELIMITED BY SIZE
053630            ROWS-READ DELIMITED BY SIZE
053640            INTO SYSOUT-REC
053650     END-STRING.
053660     WRITE SYSOUT-REC.
053700     MOVE SPACES TO SYSOUT-REC.
053800     STRING "ROWS LINKED ........... " DELIMITED BY SIZE
053900            ROWS-LINKED DELIMITED BY SIZE
054000            INTO SYSOUT-REC
054100     END-STRING.
054200     WRITE SYSOUT-REC.
054300     MOVE SPACES TO SYSOUT-REC.
054400     STRING "ROWS BLANK ............ " DELIMITED BY SIZE
054500            ROWS-BLANK DELIMITED BY SIZE
054600            INTO SYSOUT-REC
054700     END-STRING.
054800     WRITE SYSOUT-REC.
054900     MOVE SPACES TO SYSOUT-REC.
055000     STRING "MANUAL ADDS ........... " DELIMITED BY SIZE
055100            MANUAL-ADDS DELIMITED BY SIZE
055200            INTO SYSOUT-REC
055300     END-STRING.
055400     WRITE SYSOUT-REC.
055500     MOVE SPACES TO SYSOUT-REC.
055600     STRING "MULTI-MATCH EXPANSIONS  " DELIMITED BY SIZE
055700            MULTI-MATCH-EXPANSIONS DELIMITED BY SIZE
055800            INTO SYSOUT-REC
055900     END-STRING.
056000     WRITE SYSOUT-REC.
056100 920-EXIT.
056200     EXIT.
056300
056400 1000-ABEND-RTN.
056500     WRITE SYSOUT-REC FROM ABEND-REC.
056600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
056700     DISPLAY "*** ABNORMAL END OF JOB-GENEMAP ***" UPON CONSOLE.
056800     DIVIDE ZERO-VAL INTO ONE-VAL.
