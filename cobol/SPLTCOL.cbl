000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SPLTCOL.
000400 AUTHOR. T. R. WALLACE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/93.
000700 DATE-COMPILED. 03/12/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          SUBROUTINE - SPLITS A SOURCE COLUMN VALUE INTO TWO
001300*          NEW COLUMNS ON THE FIRST OCCURRENCE OF A CALLER-
001400*          SUPPLIED SEPARATOR CHARACTER.  NEW2 COMES BACK BLANK
001500*          WHEN THE SEPARATOR DOES NOT OCCUR.  THE SOURCE VALUE
001600*          ITSELF IS NEVER CHANGED BY THIS ROUTINE - THE CALLER
001700*          KEEPS IT UNCHANGED PER THE GENEMAP CONFIGURATION.
001800*
001900* CHANGE LOG                                                    *
002000* 03/12/93 TRW  GC-0113  ORIGINAL PROGRAM - CALLED FROM GENEMAP  *GC-0113
002100*                        ONCE PER CONFIGURED SPLIT COLUMN.       *GC-0113
002110* 05/13/02 TRW  GC-0257  THE ORIGINAL TWO-TARGET UNSTRING         GC-0257
002120*                        SEARCHED FOR THE SEPARATOR A             GC-0257
002130*                        SECOND TIME WHILE FILLING NEW-           GC-0257
002140*                        COLUMN-2, SO A VALUE WITH THE            GC-0257
002150*                        SEPARATOR MORE THAN ONCE LOST            GC-0257
002160*                        EVERYTHING PAST THE SECOND               GC-0257
002170*                        OCCURRENCE.  NOW UNSTRINGS ONLY          GC-0257
002180*                        NEW-COLUMN-1 AND MOVES THE               GC-0257
002190*                        REMAINDER VERBATIM BY POINTER.           GC-0257
002200******************************************************************GC-0113
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  MISC-FIELDS.
003500     05  SC-SCAN-POS             PIC S9(4) COMP.
003510     05  SC-DELIM-FOUND          PIC X(01).
003600
003700 LINKAGE SECTION.
003800 01  SPLTCOL-REC.
003900     05  SC-SOURCE-VALUE         PIC X(40).
004000     05  SC-SEPARATOR            PIC X(01).
004100     05  SC-NEW-COLUMN-1         PIC X(40).
004200     05  SC-NEW-COLUMN-2         PIC X(40).
004300
004400 PROCEDURE DIVISION USING SPLTCOL-REC.
004500     MOVE SPACES TO SC-NEW-COLUMN-1, SC-NEW-COLUMN-2.
004510     MOVE SPACE TO SC-DELIM-FOUND.
004520     MOVE 1 TO SC-SCAN-POS.
004600     UNSTRING SC-SOURCE-VALUE DELIMITED BY SC-SEPARATOR
004700         INTO SC-NEW-COLUMN-1
004710         DELIMITER IN SC-DELIM-FOUND
004800         WITH POINTER SC-SCAN-POS
004900     END-UNSTRING.
004910     IF SC-DELIM-FOUND = SC-SEPARATOR AND SC-SCAN-POS <= 40
004920         MOVE SC-SOURCE-VALUE(SC-SCAN-POS:) TO SC-NEW-COLUMN-2
004930     END-IF.
005000
005100     GOBACK.
