000100******************************************************************
000200*    HOMOLOG   -  MOUSE / HUMAN HOMOLOGY RECORD
000300*    QSAM COPY MEMBER - READ INTO BY CENGENE
000400*
000500*    ONE RECORD PER MOUSE-TO-HUMAN HOMOLOG PAIR.  FIXED 36 BYTES.
000600*    HEADER LINE PRESENT ON THE SOURCE EXTRACT, HEADERLESS IN
000700*    BATCH FORM.
000800******************************************************************
000900 01  HOMOLOGY-REC.
001000     05  HO-MOUSE-SYMBOL         PIC X(15).
001100     05  HO-ENTREZ-ID            PIC X(09).
001200     05  HO-HGNC-ID              PIC X(12).
001300     05  HO-HGNC-ID-R REDEFINES HO-HGNC-ID.
001400         10  HO-HGNC-PREFIX      PIC X(05).
001500         10  FILLER              PIC X(07).
