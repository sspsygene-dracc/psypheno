000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CENGENE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/21/90.
000600 DATE-COMPILED. 08/21/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE CENTRAL CROSS-SPECIES GENE
001300*          TABLE FROM THREE REFERENCE FILES: THE HUMAN GENE
001400*          MASTER, THE MOUSE/HUMAN HOMOLOGY FILE, AND THE MOUSE
001500*          MARKER MASTER.  EACH ROW OF THE CENTRAL TABLE HOLDS
001600*          THE HUMAN SYMBOL AND IDS, THE MATCHING MOUSE SYMBOLS,
001700*          AND THE SYNONYM SETS FOR BOTH SPECIES.  WITHDRAWN
001800*          MOUSE MARKERS ARE FOLDED BACK IN AS SYNONYMS OF THE
001900*          MARKER THAT REPLACED THEM.
002000*
002100*          INPUT FILE              -   DDS0007.GENEMSTR
002200*          INPUT FILE              -   DDS0007.HOMOLOG
002300*          INPUT FILE              -   DDS0007.MUSMSTR
002400*          OUTPUT FILE PRODUCED    -   DDS0007.CTRLGENE
002500*          DUMP FILE               -   SYSOUT
002600*
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* DATE     BY   TICKET   DESCRIPTION
003100* -------- ---- -------- ------------------------------------
003200* 08/21/90 JS   GC-0070  ORIGINAL PROGRAM.                        GC-0070 
003300* 01/14/91 TRW  GC-0075  HUMAN SYNONYMS NOW EXCLUDE ANY SYMBOL    GC-0075 
003400*                        THAT IS A MAIN SYMBOL ELSEWHERE ON THE   GC-0075 
003500*                        GENE MASTER - PREVIOUS RELEASE WAS       GC-0075 
003600*                        LETTING A RENAMED GENE SYNONYM SHADOW    GC-0075 
003700*                        ITS OWN CURRENT ROW.                     GC-0075 
003800* 06/03/92 MAF  GC-0099  ADDED THE WITHDRAWN-MARKER POST-PASS -   GC-0099 
003900*                        AN OLD SYMBOL FROM A WITHDRAWN MOUSE     GC-0099 
004000*                        RECORD IS NOW FOLDED IN AS A SYNONYM     GC-0099 
004100*                        OF THE MARKER THAT REPLACED IT.          GC-0099 
004200* 11/11/93 DLC  GC-0125  MOUSE-ONLY ENTRIES (NO HUMAN HOMOLOG)    GC-0125 
004300*                        ARE NOW APPENDED RATHER THAN DROPPED.    GC-0125 
004400* 04/07/95 TRW  GC-0149  BLANK OR LITERAL "null" IN AN ENTREZ     GC-0149 
004500*                        OR GENE-ID FIELD IS NOW TREATED AS       GC-0149 
004600*                        ABSENT ON BOTH INPUT FILES.              GC-0149 
004700* 09/29/97 PKI  GC-0191  REPORT SPLIT OUT HUMAN, MOUSE-ONLY AND   GC-0191 
004800*                        WITHDRAWN-SYNONYM COUNTS SEPARATELY.     GC-0191 
004900* 02/11/99 PKI  GC-0209  YEAR-2000 REVIEW - NO DATE FIELDS ARE    GC-0209
005000*                        PROCESSED BY THIS PROGRAM.  SIGNED       GC-0209
005100*                        OFF PER Y2K PROJECT GC-Y2K-04.           GC-0209
005200* 07/19/00 DLC  GC-0227  ONLY THE NINE KNOWN MOUSE MARKER TYPES   GC-0227
005300*                        ARE ACCEPTED - ANY OTHER TYPE ABENDS.    GC-0227
005310* 04/02/02 MAF  GC-0252  310-TRACK-WITHDRAWN WAS RECORDING THE    GC-0252
005320*                        UNSTRUNG LEFT HALF OF MM-NAME AS THE     GC-0252
005330*                        OLD SYMBOL INSTEAD OF THE ROW'S OWN      GC-0252
005340*                        MM-SYMBOL - CORRECTED.  ALSO WIDENED     GC-0252
005350*                        THE BUILD REPORT TO BREAK OUT MOUSE      GC-0252
005360*                        ROWS KEPT, DROPPED-BY-TYPE, WITHDRAWN    GC-0252
005370*                        AND HOMOLOGY-MATCH COUNTS, WITH A        GC-0252
005380*                        CONTROL TOTAL AGAINST THE FINAL TABLE    GC-0252
005390*                        SIZE.                                    GC-0252
005400*-----------------------------------------------------------------
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT GENEMSTR-FILE
007000     ASSIGN TO UT-S-GENEMSTR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS GFCODE.
007300
007400     SELECT HOMOLOG-FILE
007500     ASSIGN TO UT-S-HOMOLOG
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS HFCODE.
007800
007900     SELECT MUSMSTR-FILE
008000     ASSIGN TO UT-S-MUSMSTR
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS MFCODE.
008300
008400     SELECT CTRLGENE-FILE
008500     ASSIGN TO UT-S-CTRLGENE
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 132 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC                  PIC X(132).
009800
009900 FD  GENEMSTR-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 204 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS GM-FD-REC.
010500 01  GM-FD-REC                   PIC X(204).
010600
010700****** NO HEADER LINE PRESENT ON THIS FILE
010800 FD  HOMOLOG-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 36 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS HO-FD-REC.
011400 01  HO-FD-REC                   PIC X(36).
011500
011600****** NO HEADER LINE PRESENT ON THIS FILE
011700 FD  MUSMSTR-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 184 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS MM-FD-REC.
012300 01  MM-FD-REC                   PIC X(184).
012400
012500 FD  CTRLGENE-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 436 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS CG-FD-REC.
013100 01  CG-FD-REC                   PIC X(436).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  GFCODE                  PIC X(2).
013700         88  NO-MORE-GENEMSTR         VALUE "10".
013800     05  HFCODE                  PIC X(2).
013900         88  NO-MORE-HOMOLOG          VALUE "10".
014000     05  MFCODE                  PIC X(2).
014100         88  NO-MORE-MUSMSTR          VALUE "10".
014200     05  OFCODE                  PIC X(2).
014300         88  CODE-WRITE               VALUE SPACES.
014400
014500 COPY GENEMSTR.
014600 COPY HOMOLOG.
014700 COPY MUSMSTR.
014800 COPY CTRLGENE.
014900 COPY ABENDREC.
015000
015100** MAIN-SYMBOL SET - FOR THE HUMAN-SYNONYM EXCLUSION TEST
015200 01  MAIN-SYMBOL-TABLE.
015300     05  MS-COUNT                PIC 9(05) COMP VALUE ZERO.
015400     05  MS-ENTRY OCCURS 1 TO 20000 TIMES
015500                  DEPENDING ON MS-COUNT
015600                  ASCENDING KEY IS MS-SYMBOL
015700                  INDEXED BY MS-IDX.
015800         10  MS-SYMBOL           PIC X(15).
015900
016000** MOUSE-ENTREZ TO HUMAN-GENE-ID MAP (FROM HOMOLOGY)
016100 01  HOMOLOGY-MAP.
016200     05  HM-COUNT                PIC 9(05) COMP VALUE ZERO.
016300     05  HM-ENTRY OCCURS 1 TO 20000 TIMES
016400                  DEPENDING ON HM-COUNT
016500                  INDEXED BY HM-IDX.
016600         10  HM-MOUSE-ENTREZ     PIC X(09).
016700         10  HM-HUMAN-GENE-ID    PIC X(12).
016800
016900** HUMAN-ENTREZ TO CENTRAL-ROW MAP (FOR ROWS WITH SYMBOL,
017000** ENTREZ AND GENE ID ALL PRESENT)
017100 01  HUMAN-ENTREZ-MAP.
017200     05  HE-COUNT                PIC 9(05) COMP VALUE ZERO.
017300     05  HE-ENTRY OCCURS 1 TO 20000 TIMES
017400                  DEPENDING ON HE-COUNT
017500                  INDEXED BY HE-IDX.
017600         10  HE-HUMAN-ENTREZ     PIC X(09).
017700         10  HE-ROW-ID           PIC 9(07).
017800
017900** OFFICIAL MOUSE-SYMBOL SET
018000 01  OFFICIAL-MOUSE-TABLE.
018100     05  OM-COUNT                PIC 9(05) COMP VALUE ZERO.
018200     05  OM-ENTRY OCCURS 1 TO 20000 TIMES
018300                  DEPENDING ON OM-COUNT
018400                  INDEXED BY OM-IDX.
018500         10  OM-SYMBOL           PIC X(15).
018600
018700** WITHDRAWN MAP - NEW SYMBOL TO LIST OF OLD SYMBOLS
018800 01  WITHDRAWN-MAP.
018900     05  WD-COUNT                PIC 9(05) COMP VALUE ZERO.
019000     05  WD-ENTRY OCCURS 1 TO 5000 TIMES
019100                  DEPENDING ON WD-COUNT
019200                  INDEXED BY WD-IDX.
019300         10  WD-NEW-SYMBOL       PIC X(15).
019400         10  WD-OLD-SYMBOL       PIC X(15).
019500
019600** THE CENTRAL TABLE ITSELF, IN MEMORY, BEFORE THE FINAL WRITE
019700 01  CENTRAL-TABLE.
019800     05  CT-COUNT                PIC 9(07) COMP VALUE ZERO.
019900     05  CT-ENTRY OCCURS 1 TO 40000 TIMES
020000                  DEPENDING ON CT-COUNT
020100                  INDEXED BY CT-IDX.
020200         10  CT-ROW             PIC X(436).
020300         10  CT-ROW-R REDEFINES CT-ROW.
020400             15  CT-HUMAN-SYMBOL     PIC X(15).
020410             15  CT-HUMAN-SYMBOL-R REDEFINES CT-HUMAN-SYMBOL.
020420                 20  CT-HUMAN-SYMBOL-PREFIX-2 PIC X(02).
020430                 20  FILLER          PIC X(13).
020500             15  CT-HUMAN-ENTREZ     PIC X(09).
020600             15  CT-HGNC-ID          PIC X(12).
020700             15  CT-MOUSE-SYMBOLS    PIC X(60).
020800             15  CT-MOUSE-ENTREZ     PIC X(40).
020900             15  CT-HUMAN-SYNONYMS   PIC X(120).
021000             15  CT-MOUSE-SYNONYMS   PIC X(120).
021100             15  FILLER              PIC X(60).
021200
021300 01  MORE-DATA-SWITCHES.
021400     05  MORE-GENEMSTR-SW        PIC X(01) VALUE "Y".
021500         88  NO-MORE-GENEMSTR-RECS    VALUE "N".
021600     05  MORE-HOMOLOG-SW         PIC X(01) VALUE "Y".
021700         88  NO-MORE-HOMOLOG-RECS     VALUE "N".
021800     05  MORE-MUSMSTR-SW         PIC X(01) VALUE "Y".
021900         88  NO-MORE-MUSMSTR-RECS     VALUE "N".
022000
022100 01  COUNTERS-AND-ACCUMULATORS.
022200     05  HUMAN-ENTRIES           PIC 9(07) COMP.
022210     05  MOUSE-ROWS-KEPT         PIC 9(07) COMP.
022220     05  MOUSE-ROWS-DROPPED-TYPE PIC 9(07) COMP.
022230     05  WITHDRAWN-ROWS          PIC 9(07) COMP.
022300     05  MOUSE-ONLY-ENTRIES      PIC 9(07) COMP.
022310     05  HOMOLOGY-MATCHES        PIC 9(07) COMP.
022400     05  WITHDRAWN-SYNONYMS-APPLIED PIC 9(05) COMP.
022410     05  TOTAL-CENTRAL-ENTRIES   PIC 9(07) COMP.
022420     05  CONTROL-TOTAL-CHECK     PIC X(03).
022430         88  CONTROL-TOTAL-OK        VALUE "OK ".
022500
022600 01  MISC-WS-FLDS.
022700     05  SCAN-IDX                PIC 9(03) COMP.
022800     05  SCAN-IDX-2              PIC 9(03) COMP.
022900     05  HOLD-SYN-LIST           PIC X(120).
022910     05  HOLD-SYN-LIST-R REDEFINES HOLD-SYN-LIST.
022920         10  HOLD-SYN-LIST-1ST-30 PIC X(30).
022930         10  FILLER              PIC X(90).
023000     05  HOLD-PARTS-COUNT        PIC 9(02) COMP.
023100     05  HOLD-PARTS OCCURS 10 TIMES PIC X(15).
023200     05  HOLD-MATCH-SW           PIC X(01).
023300         88  HOLD-MATCH              VALUE "Y".
023400     05  HOLD-EQUALS-POS         PIC 9(03) COMP.
023500     05  HOLD-FOUND-ROW-SW       PIC X(01).
023600         88  HOLD-FOUND-ROW          VALUE "Y".
023700     05  MATCHED-ROW-COUNT       PIC 9(03) COMP.
023800     05  MATCHED-ROW-LIST OCCURS 10 TIMES PIC 9(07) COMP.
023900
024000 PROCEDURE DIVISION.
024100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024200     PERFORM 100-LOAD-HUMAN THRU 100-EXIT
024300             UNTIL NO-MORE-GENEMSTR-RECS.
024400     PERFORM 200-LOAD-HOMOLOGY THRU 200-EXIT
024500             UNTIL NO-MORE-HOMOLOG-RECS.
024600     PERFORM 250-BUILD-HUMAN-ENTREZ-MAP THRU 250-EXIT
024700         VARYING CT-IDX FROM 1 BY 1
024800         UNTIL CT-IDX > CT-COUNT.
024900     PERFORM 300-LOAD-MOUSE THRU 300-EXIT
025000             UNTIL NO-MORE-MUSMSTR-RECS.
025100     PERFORM 600-APPLY-WITHDRAWN THRU 600-EXIT
025200         VARYING WD-IDX FROM 1 BY 1
025300         UNTIL WD-IDX > WD-COUNT.
025400     PERFORM 700-WRITE-CENTRAL-TABLE THRU 700-EXIT
025500         VARYING CT-IDX FROM 1 BY 1
025600         UNTIL CT-IDX > CT-COUNT.
025700     PERFORM 950-CLEANUP THRU 950-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB CENGENE ********".
026400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026500
026600     OPEN INPUT  GENEMSTR-FILE, HOMOLOG-FILE, MUSMSTR-FILE.
026700     OPEN OUTPUT CTRLGENE-FILE, SYSOUT.
026800
026900     READ GENEMSTR-FILE INTO GENE-MASTER-REC
027000         AT END
027100         MOVE "N" TO MORE-GENEMSTR-SW
027200     END-READ.
027300*  FIRST GENE-MASTER RECORD IS THE COLUMN HEADER - SKIP IT
027400     IF NOT NO-MORE-GENEMSTR-RECS
027500         READ GENEMSTR-FILE INTO GENE-MASTER-REC
027600             AT END
027700             MOVE "N" TO MORE-GENEMSTR-SW
027800         END-READ
027900     END-IF.
028000
028100     READ HOMOLOG-FILE INTO HOMOLOGY-REC
028200         AT END
028300         MOVE "N" TO MORE-HOMOLOG-SW
028400     END-READ.
028500
028600     READ MUSMSTR-FILE INTO MOUSE-MARKER-REC
028700         AT END
028800         MOVE "N" TO MORE-MUSMSTR-SW
028900     END-READ.
029000 000-EXIT.
029100     EXIT.
029200
029300*----------------------------------------------------------------
029400* 100 - LOAD THE HUMAN GENE MASTER - BUILD THE MAIN-SYMBOL SET
029500* AND ONE CENTRAL ROW PER GENE-MASTER RECORD.  SYNONYMS ARE
029600* FILLED IN AFTER THE MAIN-SYMBOL SET IS COMPLETE (110-BUILD-SYN)
029700*----------------------------------------------------------------
029800 100-LOAD-HUMAN.
029900     MOVE "100-LOAD-HUMAN" TO PARA-NAME.
030000     ADD 1 TO MS-COUNT.
030100     MOVE GM-SYMBOL TO MS-SYMBOL(MS-COUNT).
030200
030300     ADD 1 TO CT-COUNT.
030400     ADD 1 TO HUMAN-ENTRIES.
030500     MOVE GM-SYMBOL TO CT-HUMAN-SYMBOL(CT-COUNT).
030600     IF GM-ENTREZ-ID = SPACES OR GM-ENTREZ-ID = "null"
030700         MOVE SPACES TO CT-HUMAN-ENTREZ(CT-COUNT)
030800     ELSE
030900         MOVE GM-ENTREZ-ID TO CT-HUMAN-ENTREZ(CT-COUNT)
031000     END-IF.
031100     IF GM-GENE-ID = SPACES OR GM-GENE-ID = "null"
031200         MOVE SPACES TO CT-HGNC-ID(CT-COUNT)
031300     ELSE
031400         MOVE GM-GENE-ID TO CT-HGNC-ID(CT-COUNT)
031500     END-IF.
031600     MOVE SPACES TO CT-MOUSE-SYMBOLS(CT-COUNT)
031700                    CT-MOUSE-ENTREZ(CT-COUNT)
031800                    CT-MOUSE-SYNONYMS(CT-COUNT).
031900     MOVE GM-PREV-SYMBOLS TO CT-HUMAN-SYNONYMS(CT-COUNT).
032000
032100     READ GENEMSTR-FILE INTO GENE-MASTER-REC
032200         AT END
032300         MOVE "N" TO MORE-GENEMSTR-SW
032400     END-READ.
032500     IF NO-MORE-GENEMSTR-RECS
032600         SORT MS-ENTRY ON ASCENDING KEY MS-SYMBOL
032700         PERFORM 110-BUILD-ALL-SYNONYMS THRU 110-EXIT
032800             VARYING CT-IDX FROM 1 BY 1
032900             UNTIL CT-IDX > CT-COUNT
033000     END-IF.
033100 100-EXIT.
033200     EXIT.
033300
033400*  HUMAN SYNONYMS = PREVIOUS SYMBOLS MINUS ANY THAT EQUAL A
033500*  MAIN SYMBOL ANYWHERE ON THE GENE MASTER
033600 110-BUILD-ALL-SYNONYMS.
033700     MOVE "110-BUILD-ALL-SYNONYMS" TO PARA-NAME.
033800     MOVE CT-HUMAN-SYNONYMS(CT-IDX) TO HOLD-SYN-LIST.
033900     IF HOLD-SYN-LIST = SPACES
034000         GO TO 110-EXIT
034100     END-IF.
034200     PERFORM 115-SPLIT-BAR-LIST THRU 115-EXIT.
034300     MOVE SPACES TO HOLD-SYN-LIST.
034400     PERFORM 111-CHECK-ONE-MAIN-SYMBOL THRU 111-EXIT
034500         VARYING SCAN-IDX FROM 1 BY 1
034600         UNTIL SCAN-IDX > HOLD-PARTS-COUNT.
034700     MOVE HOLD-SYN-LIST TO CT-HUMAN-SYNONYMS(CT-IDX).
034800 110-EXIT.
034900     EXIT.
035000
035100 111-CHECK-ONE-MAIN-SYMBOL.
035200     MOVE "111-CHECK-ONE-MAIN-SYMBOL" TO PARA-NAME.
035300     MOVE "N" TO HOLD-MATCH-SW.
035400     SEARCH ALL MS-ENTRY
035500         AT END CONTINUE
035600         WHEN MS-SYMBOL(MS-IDX) = HOLD-PARTS(SCAN-IDX)
035700             MOVE "Y" TO HOLD-MATCH-SW
035800     END-SEARCH.
035900     IF NOT HOLD-MATCH
036000         PERFORM 118-APPEND-SYN THRU 118-EXIT
036100     END-IF.
036200 111-EXIT.
036300     EXIT.
036400
036500 115-SPLIT-BAR-LIST.
036600     MOVE "115-SPLIT-BAR-LIST" TO PARA-NAME.
036700     MOVE 0 TO HOLD-PARTS-COUNT.
036800     UNSTRING HOLD-SYN-LIST DELIMITED BY "|"
036900         INTO HOLD-PARTS(1) HOLD-PARTS(2) HOLD-PARTS(3)
037000              HOLD-PARTS(4) HOLD-PARTS(5) HOLD-PARTS(6)
037100              HOLD-PARTS(7) HOLD-PARTS(8) HOLD-PARTS(9)
037200              HOLD-PARTS(10)
037300         TALLYING IN HOLD-PARTS-COUNT
037400     END-UNSTRING.
037500 115-EXIT.
037600     EXIT.
037700
037800 118-APPEND-SYN.
037900     MOVE "118-APPEND-SYN" TO PARA-NAME.
038000     IF HOLD-SYN-LIST = SPACES
038100         MOVE HOLD-PARTS(SCAN-IDX) TO HOLD-SYN-LIST
038200     ELSE
038300         STRING FUNCTION TRIM(HOLD-SYN-LIST) DELIMITED BY SIZE
038400                "|" DELIMITED BY SIZE
038500                HOLD-PARTS(SCAN-IDX) DELIMITED BY SIZE
038600                INTO HOLD-SYN-LIST
038700         END-STRING
038800     END-IF.
038900 118-EXIT.
039000     EXIT.
039100
039200*----------------------------------------------------------------
039300* 200 - LOAD HOMOLOGY - MOUSE ENTREZ TO HUMAN GENE ID
039400*----------------------------------------------------------------
039500 200-LOAD-HOMOLOGY.
039600     MOVE "200-LOAD-HOMOLOGY" TO PARA-NAME.
039700     IF HO-ENTREZ-ID NOT = SPACES AND HO-ENTREZ-ID NOT = "null"
039800         ADD 1 TO HM-COUNT
039900         MOVE HO-ENTREZ-ID TO HM-MOUSE-ENTREZ(HM-COUNT)
040000         MOVE HO-HGNC-ID TO HM-HUMAN-GENE-ID(HM-COUNT)
040100     END-IF.
040200
040300     READ HOMOLOG-FILE INTO HOMOLOGY-REC
040400         AT END
040500         MOVE "N" TO MORE-HOMOLOG-SW
040600     END-READ.
040700 200-EXIT.
040800     EXIT.
040900
041000*  HUMAN-ENTREZ TO CENTRAL-ROW MAP, ROWS WITH SYMBOL, ENTREZ
041100*  AND GENE ID ALL PRESENT
041200 250-BUILD-HUMAN-ENTREZ-MAP.
041300     MOVE "250-BUILD-HUMAN-ENTREZ-MAP" TO PARA-NAME.
041400     IF CT-HUMAN-SYMBOL(CT-IDX) NOT = SPACES
041500        AND CT-HUMAN-ENTREZ(CT-IDX) NOT = SPACES
041600        AND CT-HGNC-ID(CT-IDX) NOT = SPACES
041700         ADD 1 TO HE-COUNT
041800         MOVE CT-HUMAN-ENTREZ(CT-IDX) TO HE-HUMAN-ENTREZ(HE-COUNT)
041900         MOVE CT-IDX TO HE-ROW-ID(HE-COUNT)
042000     END-IF.
042100 250-EXIT.
042200     EXIT.
042300
042400*----------------------------------------------------------------
042500* 300 - LOAD THE MOUSE MARKER MASTER
042600*----------------------------------------------------------------
042700 300-LOAD-MOUSE.
042800     MOVE "300-LOAD-MOUSE" TO PARA-NAME.
042900     IF NOT MM-TYPE-KNOWN
043000         MOVE "** UNKNOWN MOUSE MARKER TYPE" TO ABEND-REASON
043100         MOVE MM-TYPE TO ACTUAL-VAL
043200         GO TO 1000-ABEND-RTN
043300     END-IF.
043400
043500     IF MM-WITHDRAWN
043510         ADD 1 TO WITHDRAWN-ROWS
043600         PERFORM 310-TRACK-WITHDRAWN THRU 310-EXIT
043700         GO TO 390-READ-NEXT
043800     END-IF.
043900
044000     IF MM-OFFICIAL AND
044100        (MM-TYPE-GENE OR MM-TYPE-PSEUDOGENE)
044200         ADD 1 TO OM-COUNT
044300         MOVE MM-SYMBOL TO OM-SYMBOL(OM-COUNT)
044310         ADD 1 TO MOUSE-ROWS-KEPT
044400         PERFORM 320-MERGE-MOUSE-ROW THRU 320-EXIT
044410     ELSE
044420         ADD 1 TO MOUSE-ROWS-DROPPED-TYPE
044500     END-IF.
044600
044700 390-READ-NEXT.
044800     READ MUSMSTR-FILE INTO MOUSE-MARKER-REC
044900         AT END
045000         MOVE "N" TO MORE-MUSMSTR-SW
045100     END-READ.
045200 300-EXIT.
045300     EXIT.
045400
045500*  A WITHDRAWN RECORD OF FORM "old = New" NAMES THE NEW SYMBOL -
045510*  THE ROW'S OWN MM-SYMBOL IS THE OLD (WITHDRAWN) SYMBOL.  GC-0252
045520*  FOUND THE UNSTRUNG LEFT HALF OF MM-NAME WAS BEING USED FOR
045530*  THAT INSTEAD AND COULD CARRY TRAILING BLANKS FROM THE PARSE.
045600 310-TRACK-WITHDRAWN.
045700     MOVE "310-TRACK-WITHDRAWN" TO PARA-NAME.
045800     UNSTRING MM-NAME DELIMITED BY " = "
045900         INTO HOLD-PARTS(1) HOLD-PARTS(2)
046000     END-UNSTRING.
046100     IF HOLD-PARTS(2) NOT = SPACES
046200         ADD 1 TO WD-COUNT
046300         MOVE HOLD-PARTS(2) TO WD-NEW-SYMBOL(WD-COUNT)
046400         MOVE MM-SYMBOL TO WD-OLD-SYMBOL(WD-COUNT)
046500     END-IF.
046600 310-EXIT.
046700     EXIT.
046800
046900*  MERGE A KEPT MOUSE ROW INTO ANY MATCHING CENTRAL ENTRY, OR
047000*  APPEND A NEW MOUSE-ONLY ENTRY WHEN NONE MATCH
047100 320-MERGE-MOUSE-ROW.
047200     MOVE "320-MERGE-MOUSE-ROW" TO PARA-NAME.
047300     MOVE MM-SYNONYMS TO HOLD-SYN-LIST.
047400     PERFORM 325-BUILD-MOUSE-SYNONYMS THRU 325-EXIT.
047500
047600     MOVE 0 TO MATCHED-ROW-COUNT.
047700     IF MM-ENTREZ-ID NOT = SPACES
047800         PERFORM 330-FIND-MATCHING-ROWS THRU 330-EXIT
047900     END-IF.
048000
048100     IF MATCHED-ROW-COUNT > 0
048200         PERFORM 340-ADD-TO-MATCHED-ROWS THRU 340-EXIT
048300             VARYING SCAN-IDX-2 FROM 1 BY 1
048400             UNTIL SCAN-IDX-2 > MATCHED-ROW-COUNT
048500     ELSE
048600         PERFORM 350-APPEND-MOUSE-ONLY THRU 350-EXIT
048700     END-IF.
048800 320-EXIT.
048900     EXIT.
049000
049100*  SYNONYMS = |-SPLIT MINUS EMPTIES MINUS OFFICIAL SYMBOLS
049200 325-BUILD-MOUSE-SYNONYMS.
049300     MOVE "325-BUILD-MOUSE-SYNONYMS" TO PARA-NAME.
049400     PERFORM 115-SPLIT-BAR-LIST THRU 115-EXIT.
049500     MOVE SPACES TO HOLD-SYN-LIST.
049600     PERFORM 326-CHECK-ONE-OFFICIAL-SYMBOL THRU 326-EXIT
049700         VARYING SCAN-IDX FROM 1 BY 1
049800         UNTIL SCAN-IDX > HOLD-PARTS-COUNT.
049900 325-EXIT.
050000     EXIT.
050100
050200 326-CHECK-ONE-OFFICIAL-SYMBOL.
050300     MOVE "326-CHECK-ONE-OFFICIAL-SYMBOL" TO PARA-NAME.
050400     IF HOLD-PARTS(SCAN-IDX) = SPACES
050500         GO TO 326-EXIT
050600     END-IF.
050700     MOVE "N" TO HOLD-MATCH-SW.
050800     SET OM-IDX TO 1.
050900     SEARCH OM-ENTRY
051000         AT END CONTINUE
051100         WHEN OM-SYMBOL(OM-IDX) = HOLD-PARTS(SCAN-IDX)
051200             MOVE "Y" TO HOLD-MATCH-SW
051300     END-SEARCH.
051400     IF NOT HOLD-MATCH
051500         PERFORM 118-APPEND-SYN THRU 118-EXIT
051600     END-IF.
051700 326-EXIT.
051800     EXIT.
051900
052000*  RESOLVE MOUSE ENTREZ -> HUMAN GENE IDS -> CENTRAL ROWS
052100 330-FIND-MATCHING-ROWS.
052200     MOVE "330-FIND-MATCHING-ROWS" TO PARA-NAME.
052300     PERFORM 331-CHECK-ONE-HOMOLOG THRU 331-EXIT
052400         VARYING HM-IDX FROM 1 BY 1
052500         UNTIL HM-IDX > HM-COUNT.
052600 330-EXIT.
052700     EXIT.
052800
052900 331-CHECK-ONE-HOMOLOG.
053000     MOVE "331-CHECK-ONE-HOMOLOG" TO PARA-NAME.
053100     IF HM-MOUSE-ENTREZ(HM-IDX) = MM-ENTREZ-ID
053200         PERFORM 335-RESOLVE-ONE-HOMOLOG THRU 335-EXIT
053300     END-IF.
053400 331-EXIT.
053500     EXIT.
053600
053700 335-RESOLVE-ONE-HOMOLOG.
053800     MOVE "335-RESOLVE-ONE-HOMOLOG" TO PARA-NAME.
053900     PERFORM 336-CHECK-ONE-CENTRAL-ROW THRU 336-EXIT
054000         VARYING CT-IDX FROM 1 BY 1
054100         UNTIL CT-IDX > CT-COUNT.
054200 335-EXIT.
054300     EXIT.
054400
054500 336-CHECK-ONE-CENTRAL-ROW.
054600     MOVE "336-CHECK-ONE-CENTRAL-ROW" TO PARA-NAME.
054700     IF CT-HGNC-ID(CT-IDX) = HM-HUMAN-GENE-ID(HM-IDX)
054800        AND CT-HUMAN-ENTREZ(CT-IDX) NOT = SPACES
054900         ADD 1 TO MATCHED-ROW-COUNT
055000         MOVE CT-IDX TO MATCHED-ROW-LIST(MATCHED-ROW-COUNT)
055100     END-IF.
055200 336-EXIT.
055300     EXIT.
055400
055500 340-ADD-TO-MATCHED-ROWS.
055600     MOVE "340-ADD-TO-MATCHED-ROWS" TO PARA-NAME.
055610     ADD 1 TO HOMOLOGY-MATCHES.
055700     SET CT-IDX TO MATCHED-ROW-LIST(SCAN-IDX-2).
055800     IF CT-MOUSE-SYMBOLS(CT-IDX) = SPACES
055900         MOVE MM-SYMBOL TO CT-MOUSE-SYMBOLS(CT-IDX)
056000     ELSE
056100         STRING FUNCTION TRIM(CT-MOUSE-SYMBOLS(CT-IDX))
056200                DELIMITED BY SIZE
056300                "|" DELIMITED BY SIZE
056400                MM-SYMBOL DELIMITED BY SIZE
056500                INTO CT-MOUSE-SYMBOLS(CT-IDX)
056600         END-STRING
056700     END-IF.
056800     IF CT-MOUSE-ENTREZ(CT-IDX) = SPACES
056900         MOVE MM-ENTREZ-ID TO CT-MOUSE-ENTREZ(CT-IDX)
057000     ELSE
057100         STRING FUNCTION TRIM(CT-MOUSE-ENTREZ(CT-IDX))
057200                DELIMITED BY SIZE
057300                "|" DELIMITED BY SIZE
057400                MM-ENTREZ-ID DELIMITED BY SIZE
057500                INTO CT-MOUSE-ENTREZ(CT-IDX)
057600         END-STRING
057700     END-IF.
057800     IF HOLD-SYN-LIST NOT = SPACES
057900         IF CT-MOUSE-SYNONYMS(CT-IDX) = SPACES
058000             MOVE HOLD-SYN-LIST TO CT-MOUSE-SYNONYMS(CT-IDX)
058100         ELSE
058200             STRING FUNCTION TRIM(CT-MOUSE-SYNONYMS(CT-IDX))
058300                    DELIMITED BY SIZE
058400                    "|" DELIMITED BY SIZE
058500                    HOLD-SYN-LIST DELIMITED BY SIZE
058600                    INTO CT-MOUSE-SYNONYMS(CT-IDX)
058700             END-STRING
058800         END-IF
058900     END-IF.
059000 340-EXIT.
059100     EXIT.
059200
059300 350-APPEND-MOUSE-ONLY.
059400     MOVE "350-APPEND-MOUSE-ONLY" TO PARA-NAME.
059500     ADD 1 TO CT-COUNT.
059600     ADD 1 TO MOUSE-ONLY-ENTRIES.
059700     MOVE SPACES TO CT-HUMAN-SYMBOL(CT-COUNT)
059800                    CT-HUMAN-ENTREZ(CT-COUNT)
059900                    CT-HGNC-ID(CT-COUNT)
060000                    CT-HUMAN-SYNONYMS(CT-COUNT).
060100     MOVE MM-SYMBOL TO CT-MOUSE-SYMBOLS(CT-COUNT).
060200     MOVE MM-ENTREZ-ID TO CT-MOUSE-ENTREZ(CT-COUNT).
060300     MOVE HOLD-SYN-LIST TO CT-MOUSE-SYNONYMS(CT-COUNT).
060400 350-EXIT.
060500     EXIT.
060600
060700*----------------------------------------------------------------
060800* 600 - WITHDRAWN POST-PASS - FOLD OLD SYMBOLS IN AS SYNONYMS
060900* OF THE MARKER THAT REPLACED THEM, UNLESS THE OLD SYMBOL IS
061000* ITSELF OFFICIAL OR ALREADY A SYNONYM SOMEWHERE
061100*----------------------------------------------------------------
061200 600-APPLY-WITHDRAWN.
061300     MOVE "600-APPLY-WITHDRAWN" TO PARA-NAME.
061400     MOVE "N" TO HOLD-MATCH-SW.
061500     SET OM-IDX TO 1.
061600     SEARCH OM-ENTRY
061700         AT END CONTINUE
061800         WHEN OM-SYMBOL(OM-IDX) = WD-OLD-SYMBOL(WD-IDX)
061900             MOVE "Y" TO HOLD-MATCH-SW
062000     END-SEARCH.
062100     IF HOLD-MATCH
062200         GO TO 600-EXIT
062300     END-IF.
062400
062500     PERFORM 610-CHECK-ALREADY-SYNONYM THRU 610-EXIT.
062600     IF HOLD-MATCH
062700         GO TO 600-EXIT
062800     END-IF.
062900
063000     MOVE "N" TO HOLD-FOUND-ROW-SW.
063100     PERFORM 620-APPLY-TO-OWNING-ROWS THRU 620-EXIT
063200         VARYING CT-IDX FROM 1 BY 1
063300         UNTIL CT-IDX > CT-COUNT.
063400 600-EXIT.
063500     EXIT.
063600
063700 610-CHECK-ALREADY-SYNONYM.
063800     MOVE "610-CHECK-ALREADY-SYNONYM" TO PARA-NAME.
063900     MOVE "N" TO HOLD-MATCH-SW.
064000     PERFORM 611-CHECK-ONE-ROW-SYNONYM THRU 611-EXIT
064100         VARYING CT-IDX FROM 1 BY 1
064200         UNTIL CT-IDX > CT-COUNT OR HOLD-MATCH.
064300 610-EXIT.
064400     EXIT.
064500
064600 611-CHECK-ONE-ROW-SYNONYM.
064700     MOVE "611-CHECK-ONE-ROW-SYNONYM" TO PARA-NAME.
064800     IF CT-MOUSE-SYNONYMS(CT-IDX) NOT = SPACES
064900         INSPECT CT-MOUSE-SYNONYMS(CT-IDX) TALLYING
065000             SCAN-IDX FOR ALL WD-OLD-SYMBOL(WD-IDX)
065100         IF SCAN-IDX > 0
065200             MOVE "Y" TO HOLD-MATCH-SW
065300         END-IF
065400     END-IF.
065500 611-EXIT.
065600     EXIT.
065700
065800 620-APPLY-TO-OWNING-ROWS.
065900     MOVE "620-APPLY-TO-OWNING-ROWS" TO PARA-NAME.
066000     IF CT-MOUSE-SYMBOLS(CT-IDX) = SPACES
066100         GO TO 620-EXIT
066200     END-IF.
066300     INSPECT CT-MOUSE-SYMBOLS(CT-IDX) TALLYING SCAN-IDX
066400         FOR ALL WD-NEW-SYMBOL(WD-IDX).
066500     IF SCAN-IDX > 0
066600         MOVE "Y" TO HOLD-FOUND-ROW-SW
066700         IF CT-MOUSE-SYNONYMS(CT-IDX) = SPACES
066800             MOVE WD-OLD-SYMBOL(WD-IDX)
066900                  TO CT-MOUSE-SYNONYMS(CT-IDX)
067000         ELSE
067100             STRING FUNCTION TRIM(CT-MOUSE-SYNONYMS(CT-IDX))
067200                    DELIMITED BY SIZE
067300                    "|" DELIMITED BY SIZE
067400                    WD-OLD-SYMBOL(WD-IDX) DELIMITED BY SIZE
067500                    INTO CT-MOUSE-SYNONYMS(CT-IDX)
067600             END-STRING
067700         END-IF
067800         ADD 1 TO WITHDRAWN-SYNONYMS-APPLIED
067900     END-IF.
068000 620-EXIT.
068100     EXIT.
068200
068300 700-WRITE-CENTRAL-TABLE.
068400     MOVE "700-WRITE-CENTRAL-TABLE" TO PARA-NAME.
068500     MOVE CT-IDX TO CG-ROW-ID.
068600     SUBTRACT 1 FROM CG-ROW-ID.
068700     MOVE CT-HUMAN-SYMBOL(CT-IDX) TO CG-HUMAN-SYMBOL.
068800     MOVE CT-HUMAN-ENTREZ(CT-IDX) TO CG-HUMAN-ENTREZ.
068900     MOVE CT-HGNC-ID(CT-IDX) TO CG-HGNC-ID.
069000     MOVE CT-MOUSE-SYMBOLS(CT-IDX) TO CG-MOUSE-SYMBOLS.
069100     MOVE CT-MOUSE-ENTREZ(CT-IDX) TO CG-MOUSE-ENTREZ.
069200     MOVE CT-HUMAN-SYNONYMS(CT-IDX) TO CG-HUMAN-SYNONYMS.
069300     MOVE CT-MOUSE-SYNONYMS(CT-IDX) TO CG-MOUSE-SYNONYMS.
069400     WRITE CG-FD-REC FROM CENTRAL-GENE-REC.
069500 700-EXIT.
069600     EXIT.
069700
069800 800-CLOSE-FILES.
069900     MOVE "800-CLOSE-FILES" TO PARA-NAME.
070000     CLOSE GENEMSTR-FILE, HOMOLOG-FILE, MUSMSTR-FILE,
070100           CTRLGENE-FILE, SYSOUT.
070200 800-EXIT.
070300     EXIT.
070400
070500 950-CLEANUP.
070600     MOVE "950-CLEANUP" TO PARA-NAME.
070700     PERFORM 960-WRITE-REPORT THRU 960-EXIT.
070800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
070900     DISPLAY "******** NORMAL END OF JOB CENGENE ********".
071000 950-EXIT.
071100     EXIT.
071200
071300 960-WRITE-REPORT.
071400     MOVE "960-WRITE-REPORT" TO PARA-NAME.
071410     MOVE CT-COUNT TO TOTAL-CENTRAL-ENTRIES.
071420     IF HUMAN-ENTRIES + MOUSE-ONLY-ENTRIES = TOTAL-CENTRAL-ENTRIES
071430         MOVE "OK " TO CONTROL-TOTAL-CHECK
071440     ELSE
071450         MOVE "NO " TO CONTROL-TOTAL-CHECK
071460     END-IF.
071500     MOVE SPACES TO SYSOUT-REC.
071600     MOVE "CENGENE - CENTRAL GENE TABLE BUILD REPORT"
071700         TO SYSOUT-REC.
071800     WRITE SYSOUT-REC.
071900     MOVE SPACES TO SYSOUT-REC.
072000     STRING "HUMAN ENTRIES ......... " DELIMITED BY SIZE
072100            HUMAN-ENTRIES DELIMITED BY SIZE
072200            INTO SYSOUT-REC
072300     END-STRING.
072400     WRITE SYSOUT-REC.
072410     MOVE SPACES TO SYSOUT-REC.
072420     STRING "MOUSE ROWS KEPT ............" DELIMITED BY SIZE
072430            MOUSE-ROWS-KEPT DELIMITED BY SIZE
072440            INTO SYSOUT-REC
072450     END-STRING.
072460     WRITE SYSOUT-REC.
072470     MOVE SPACES TO SYSOUT-REC.
072480     STRING "MOUSE ROWS DROPPED BY TYPE ..." DELIMITED BY SIZE
072490            MOUSE-ROWS-DROPPED-TYPE DELIMITED BY SIZE
072492            INTO SYSOUT-REC
072494     END-STRING.
072496     WRITE SYSOUT-REC.
072498     MOVE SPACES TO SYSOUT-REC.
072500     STRING "WITHDRAWN ROWS .............." DELIMITED BY SIZE
072502            WITHDRAWN-ROWS DELIMITED BY SIZE
072504            INTO SYSOUT-REC
072506     END-STRING.
072508     WRITE SYSOUT-REC.
072510     MOVE SPACES TO SYSOUT-REC.
072600     STRING "MOUSE-ONLY ENTRIES .... " DELIMITED BY SIZE
072700            MOUSE-ONLY-ENTRIES DELIMITED BY SIZE
072800            INTO SYSOUT-REC
072900     END-STRING.
073000     WRITE SYSOUT-REC.
073010     MOVE SPACES TO SYSOUT-REC.
073020     STRING "HOMOLOGY MATCHES ..........." DELIMITED BY SIZE
073030            HOMOLOGY-MATCHES DELIMITED BY SIZE
073040            INTO SYSOUT-REC
073050     END-STRING.
073060     WRITE SYSOUT-REC.
073100     MOVE SPACES TO SYSOUT-REC.
073200     STRING "WITHDRAWN SYNS APPLIED  " DELIMITED BY SIZE
073300            WITHDRAWN-SYNONYMS-APPLIED DELIMITED BY SIZE
073400            INTO SYSOUT-REC
073500     END-STRING.
073600     WRITE SYSOUT-REC.
073610     MOVE SPACES TO SYSOUT-REC.
073620     STRING "TOTAL CENTRAL ENTRIES ......" DELIMITED BY SIZE
073630            TOTAL-CENTRAL-ENTRIES DELIMITED BY SIZE
073640            INTO SYSOUT-REC
073650     END-STRING.
073660     WRITE SYSOUT-REC.
073670     MOVE SPACES TO SYSOUT-REC.
073680     STRING "CONTROL TOTAL (HUMAN + MOUSE-ONLY = TOTAL) "
073690            DELIMITED BY SIZE
073692            CONTROL-TOTAL-CHECK DELIMITED BY SIZE
073694            INTO SYSOUT-REC
073696     END-STRING.
073698     WRITE SYSOUT-REC.
073699 960-EXIT.
073800     EXIT.
073900
074000 1000-ABEND-RTN.
074100     WRITE SYSOUT-REC FROM ABEND-REC.
074200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
074300     DISPLAY "*** ABNORMAL END OF JOB-CENGENE ***" UPON CONSOLE.
074400     DIVIDE ZERO-VAL INTO ONE-VAL.
