000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ENTMAP.
000300 AUTHOR. P. K. IYER.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/09/93.
000600 DATE-COMPILED. 11/09/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THREE SYMBOL-TO-ENTREZ-ID MAPS,
001300*          ONE PER SPECIES, FROM THE GENE MASTER (HUMAN), THE
001400*          MOUSE MARKER FILE, AND THE ZEBRAFISH ORTHOLOG FILE.
001500*          THE MAPS ARE USED DOWNSTREAM BY THE REPORTING SUITE
001600*          TO JOIN DATASET ROWS BY ENTREZ ID RATHER THAN
001700*          SYMBOL.  A DUPLICATE SYMBOL, OR A ROW WITH NO
001800*          USABLE ENTREZ ID, IS A FATAL CONDITION - THE MAP
001900*          MUST BE ONE-TO-ONE OR DOWNSTREAM JOINS ARE
002000*          UNRELIABLE.
002100*
002200*          NOTE THE ZFIN EXTRACT HAS NO HEADER LINE - SEE THE
002300*          REMARKS ON THE ZFINORT COPY MEMBER.
002400*
002500*          INPUT FILE              -   DDS0008.GENEMSTR
002600*          INPUT FILE              -   DDS0008.MUSMSTR
002700*          INPUT FILE              -   DDS0008.ZFINORT
002800*          OUTPUT FILE PRODUCED    -   DDS0008.ENTMAP
002900*          DUMP FILE               -   SYSOUT
003000*
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* DATE     BY   TICKET   DESCRIPTION
003500* -------- ---- -------- ------------------------------------
003600* 11/09/93 PKI  GC-0119  ORIGINAL PROGRAM.                        GC-0119 
003700* 06/14/95 PKI  GC-0148  ADDED THE ZEBRAFISH ORTHOLOG PASS -      GC-0148 
003800*                        PREVIOUSLY HUMAN AND MOUSE ONLY.         GC-0148 
003900* 09/03/96 TRW  GC-0177  DUPLICATE-SYMBOL CHECK MADE FATAL -      GC-0177 
004000*                        WAS A WARNING ONLY, LET A BAD EXTRACT    GC-0177 
004100*                        THROUGH TWICE LAST QUARTER.              GC-0177 
004200* 04/09/98 PKI  GC-0200  YEAR-2000 REVIEW - NO DATE FIELDS ARE    GC-0200 
004300*                        PROCESSED BY THIS PROGRAM.  SIGNED       GC-0200 
004400*                        OFF PER Y2K PROJECT GC-Y2K-04.           GC-0200 
004500*-----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT GENEMSTR-FILE
006100     ASSIGN TO UT-S-GENEMSTR
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS GFCODE.
006400
006500     SELECT MUSMSTR-FILE
006600     ASSIGN TO UT-S-MUSMSTR
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS MFCODE.
006900
007000     SELECT ZFINORT-FILE
007100     ASSIGN TO UT-S-ZFINORT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS ZFCODE.
007400
007500     SELECT ENTMAP-FILE
007600     ASSIGN TO UT-S-ENTMAP
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 132 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                  PIC X(132).
008900
009000 FD  GENEMSTR-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 204 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS GM-FD-REC.
009600 01  GM-FD-REC                   PIC X(204).
009700
009800****** NO HEADER LINE ON THE MOUSE MARKER FILE IN BATCH FORM
009900 FD  MUSMSTR-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 184 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS MM-FD-REC.
010500 01  MM-FD-REC                   PIC X(184).
010600
010700****** NO HEADER LINE - SEE ZFINORT COPY MEMBER REMARKS
010800 FD  ZFINORT-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 69 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ZF-FD-REC.
011400 01  ZF-FD-REC                   PIC X(69).
011500
011600 FD  ENTMAP-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 40 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS EM-FD-REC.
012200 01  EM-FD-REC                   PIC X(40).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  GFCODE                  PIC X(2).
012800         88  NO-MORE-GENEMSTR         VALUE "10".
012900     05  MFCODE                  PIC X(2).
013000         88  NO-MORE-MUSMSTR          VALUE "10".
013100     05  ZFCODE                  PIC X(2).
013200         88  NO-MORE-ZFINORT          VALUE "10".
013300     05  OFCODE                  PIC X(2).
013400         88  CODE-WRITE               VALUE SPACES.
013500
013600 COPY GENEMSTR.
013700 COPY MUSMSTR.
013800 COPY ZFINORT.
013900 COPY ABENDREC.
014000
014100** OUTPUT RECORD - ONE ROW PER (SPECIES, SYMBOL, ENTREZ-ID)
014200 01  ENTREZ-MAP-REC.
014300     05  EM-SPECIES-CD           PIC X(01).
014400         88  EM-HUMAN                 VALUE "H".
014500         88  EM-MOUSE                 VALUE "M".
014600         88  EM-ZEBRAFISH             VALUE "Z".
014700     05  EM-SYMBOL               PIC X(15).
014710     05  EM-SYMBOL-R REDEFINES EM-SYMBOL.
014720         10  EM-SYMBOL-PREFIX-2  PIC X(02).
014730         10  FILLER              PIC X(13).
014750     05  EM-ENTREZ-ID            PIC X(09).
014760     05  EM-ENTREZ-ID-N REDEFINES EM-ENTREZ-ID
014770                                 PIC 9(09).
014900     05  FILLER                  PIC X(15).
015000
015100** ONE WORKING TABLE PER SPECIES - LOADED, DUP-CHECKED, WRITTEN
015200 01  HUMAN-TABLE.
015300     05  HT-COUNT                PIC 9(07) COMP VALUE ZERO.
015400     05  HT-ENTRY OCCURS 1 TO 60000 TIMES
015500                  DEPENDING ON HT-COUNT
015600                  INDEXED BY HT-IDX.
015700         10  HT-SYMBOL           PIC X(15).
015800         10  HT-ENTREZ-ID        PIC X(09).
015900
016000 01  MOUSE-TABLE.
016100     05  UT-COUNT                PIC 9(07) COMP VALUE ZERO.
016200     05  UT-ENTRY OCCURS 1 TO 60000 TIMES
016300                  DEPENDING ON UT-COUNT
016400                  INDEXED BY UT-IDX.
016500         10  UT-SYMBOL           PIC X(15).
016600         10  UT-ENTREZ-ID        PIC X(09).
016700
016800 01  ZEBRA-TABLE.
016900     05  ZT-COUNT                PIC 9(07) COMP VALUE ZERO.
017000     05  ZT-ENTRY OCCURS 1 TO 60000 TIMES
017100                  DEPENDING ON ZT-COUNT
017200                  INDEXED BY ZT-IDX.
017300         10  ZT-SYMBOL           PIC X(15).
017400         10  ZT-ENTREZ-ID        PIC X(09).
017500
017600 01  MORE-DATA-SWITCHES.
017700     05  MORE-GENEMSTR-SW        PIC X(01) VALUE "Y".
017800         88  NO-MORE-GENEMSTR-RECS    VALUE "N".
017900     05  MORE-MUSMSTR-SW         PIC X(01) VALUE "Y".
018000         88  NO-MORE-MUSMSTR-RECS     VALUE "N".
018100     05  MORE-ZFINORT-SW         PIC X(01) VALUE "Y".
018200         88  NO-MORE-ZFINORT-RECS     VALUE "N".
018300
018400 01  COUNTERS-AND-ACCUMULATORS.
018500     05  DUP-CHECK-IDX           PIC 9(07) COMP.
018600     05  HUMAN-ROWS-WRITTEN      PIC 9(07) COMP.
018700     05  MOUSE-ROWS-WRITTEN      PIC 9(07) COMP.
018800     05  ZEBRA-ROWS-WRITTEN      PIC 9(07) COMP.
018900
019000 01  MISC-WS-FLDS.
019100     05  HOLD-SYMBOL             PIC X(15).
019150     05  HOLD-SYMBOL-R REDEFINES HOLD-SYMBOL.
019160         10  HOLD-SYMBOL-PREFIX-2 PIC X(02).
019170         10  FILLER              PIC X(13).
019200     05  HOLD-ENTREZ-ID          PIC X(09).
019300
019400 PROCEDURE DIVISION.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600     PERFORM 100-LOAD-HUMAN THRU 100-EXIT
019700             UNTIL NO-MORE-GENEMSTR-RECS.
019800     PERFORM 200-LOAD-MOUSE THRU 200-EXIT
019900             UNTIL NO-MORE-MUSMSTR-RECS.
020000     PERFORM 300-LOAD-ZEBRAFISH THRU 300-EXIT
020100             UNTIL NO-MORE-ZFINORT-RECS.
020200     PERFORM 700-WRITE-HUMAN-ROWS THRU 700-EXIT
020300         VARYING HT-IDX FROM 1 BY 1
020400         UNTIL HT-IDX > HT-COUNT.
020500     PERFORM 710-WRITE-MOUSE-ROWS THRU 710-EXIT
020600         VARYING UT-IDX FROM 1 BY 1
020700         UNTIL UT-IDX > UT-COUNT.
020800     PERFORM 720-WRITE-ZEBRA-ROWS THRU 720-EXIT
020900         VARYING ZT-IDX FROM 1 BY 1
021000         UNTIL ZT-IDX > ZT-COUNT.
021100     PERFORM 900-CLEANUP THRU 900-EXIT.
021200     MOVE ZERO TO RETURN-CODE.
021300     GOBACK.
021400
021500 000-HOUSEKEEPING.
021600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021700     DISPLAY "******** BEGIN JOB ENTMAP ********".
021800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021900
022000     OPEN INPUT  GENEMSTR-FILE, MUSMSTR-FILE, ZFINORT-FILE.
022100     OPEN OUTPUT ENTMAP-FILE, SYSOUT.
022200
022300     READ GENEMSTR-FILE INTO GENE-MASTER-REC
022400         AT END
022500         MOVE "N" TO MORE-GENEMSTR-SW
022600     END-READ.
022700*  SKIP THE GENE MASTER COLUMN HEADER
022800     IF NOT NO-MORE-GENEMSTR-RECS
022900         READ GENEMSTR-FILE INTO GENE-MASTER-REC
023000             AT END
023100             MOVE "N" TO MORE-GENEMSTR-SW
023200         END-READ
023300     END-IF.
023400
023500*  NO HEADER LINE ON THE MOUSE MARKER FILE - DO NOT SKIP A ROW
023600     READ MUSMSTR-FILE INTO MOUSE-MARKER-REC
023700         AT END
023800         MOVE "N" TO MORE-MUSMSTR-SW
023900     END-READ.
024000
024100*  ZFIN EXTRACT HAS NO HEADER LINE - DO NOT SKIP A ROW HERE
024200     READ ZFINORT-FILE INTO ZFIN-ORTHO-REC
024300         AT END
024400         MOVE "N" TO MORE-ZFINORT-SW
024500     END-READ.
024600 000-EXIT.
024700     EXIT.
024800
024900*----------------------------------------------------------------
025000* 100 - LOAD THE HUMAN MAP FROM THE GENE MASTER
025100*----------------------------------------------------------------
025200 100-LOAD-HUMAN.
025300     MOVE "100-LOAD-HUMAN" TO PARA-NAME.
025310     IF GM-SYMBOL = SPACES
025320         GO TO 100-NEXT-ROW
025330     END-IF.
025340
025350     IF GM-ENTREZ-ID = SPACES OR GM-ENTREZ-ID = "null"
025360                              OR GM-ENTREZ-ID NOT NUMERIC
025370         STRING "** MISSING/UNPARSABLE ENTREZ ID - HUMAN: "
025380                GM-SYMBOL DELIMITED BY SIZE
025390                INTO ABEND-REASON
025400         GO TO 1000-ABEND-RTN
025700     END-IF.
025800
025900     MOVE SPACES TO ABEND-REASON.
026000     PERFORM 105-CHECK-ONE-HUMAN-DUP THRU 105-EXIT
026100         VARYING DUP-CHECK-IDX FROM 1 BY 1
026200         UNTIL DUP-CHECK-IDX > HT-COUNT.
026300
026400     ADD 1 TO HT-COUNT.
026500     MOVE GM-SYMBOL TO HT-SYMBOL(HT-COUNT).
026600     MOVE GM-ENTREZ-ID TO HT-ENTREZ-ID(HT-COUNT).
026700
026800 100-NEXT-ROW.
026900     READ GENEMSTR-FILE INTO GENE-MASTER-REC
027000         AT END
027100         MOVE "N" TO MORE-GENEMSTR-SW
027200     END-READ.
027300 100-EXIT.
027400     EXIT.
027500
027600 105-CHECK-ONE-HUMAN-DUP.
027700     MOVE "105-CHECK-ONE-HUMAN-DUP" TO PARA-NAME.
027800     IF HT-SYMBOL(DUP-CHECK-IDX) = GM-SYMBOL
027900         STRING "** DUPLICATE HUMAN SYMBOL IN GENEMSTR: "
028000                GM-SYMBOL DELIMITED BY SIZE
028100                INTO ABEND-REASON
028200         GO TO 1000-ABEND-RTN
028300     END-IF.
028400 105-EXIT.
028500     EXIT.
028600
028700*----------------------------------------------------------------
028800* 200 - LOAD THE MOUSE MAP FROM THE MOUSE MARKER FILE
028900*----------------------------------------------------------------
029000 200-LOAD-MOUSE.
029100     MOVE "200-LOAD-MOUSE" TO PARA-NAME.
029110     IF MM-SYMBOL = SPACES
029120         GO TO 200-NEXT-ROW
029130     END-IF.
029140
029150     IF MM-ENTREZ-ID = SPACES OR MM-ENTREZ-ID = "null"
029160                              OR MM-ENTREZ-ID NOT NUMERIC
029170         STRING "** MISSING/UNPARSABLE ENTREZ ID - MOUSE: "
029180                MM-SYMBOL DELIMITED BY SIZE
029190                INTO ABEND-REASON
029200         GO TO 1000-ABEND-RTN
029500     END-IF.
029600
029700     MOVE SPACES TO ABEND-REASON.
029800     PERFORM 205-CHECK-ONE-MOUSE-DUP THRU 205-EXIT
029900         VARYING DUP-CHECK-IDX FROM 1 BY 1
030000         UNTIL DUP-CHECK-IDX > UT-COUNT.
030100
030200     ADD 1 TO UT-COUNT.
030300     MOVE MM-SYMBOL TO UT-SYMBOL(UT-COUNT).
030400     MOVE MM-ENTREZ-ID TO UT-ENTREZ-ID(UT-COUNT).
030500
030600 200-NEXT-ROW.
030700     READ MUSMSTR-FILE INTO MOUSE-MARKER-REC
030800         AT END
030900         MOVE "N" TO MORE-MUSMSTR-SW
031000     END-READ.
031100 200-EXIT.
031200     EXIT.
031300
031400 205-CHECK-ONE-MOUSE-DUP.
031500     MOVE "205-CHECK-ONE-MOUSE-DUP" TO PARA-NAME.
031600     IF UT-SYMBOL(DUP-CHECK-IDX) = MM-SYMBOL
031700         STRING "** DUPLICATE MOUSE SYMBOL IN MUSMSTR: "
031800                MM-SYMBOL DELIMITED BY SIZE
031900                INTO ABEND-REASON
032000         GO TO 1000-ABEND-RTN
032100     END-IF.
032200 205-EXIT.
032300     EXIT.
032400
032500*----------------------------------------------------------------
032600* 300 - LOAD THE ZEBRAFISH MAP FROM THE ORTHOLOG FILE
032700*----------------------------------------------------------------
032800 300-LOAD-ZEBRAFISH.
032900     MOVE "300-LOAD-ZEBRAFISH" TO PARA-NAME.
032910     IF ZF-SYMBOL = SPACES
032920         GO TO 300-NEXT-ROW
032930     END-IF.
032940
032950     IF ZF-GENE-ID = SPACES OR ZF-GENE-ID = "null"
032960                            OR ZF-GENE-ID NOT NUMERIC
032970         STRING "** MISSING/UNPARSABLE ENTREZ ID - ZEBRA: "
032980                ZF-SYMBOL DELIMITED BY SIZE
032990                INTO ABEND-REASON
033000         GO TO 1000-ABEND-RTN
033300     END-IF.
033400
033500     MOVE SPACES TO ABEND-REASON.
033600     PERFORM 305-CHECK-ONE-ZEBRA-DUP THRU 305-EXIT
033700         VARYING DUP-CHECK-IDX FROM 1 BY 1
033800         UNTIL DUP-CHECK-IDX > ZT-COUNT.
033900
034000     ADD 1 TO ZT-COUNT.
034100     MOVE ZF-SYMBOL TO ZT-SYMBOL(ZT-COUNT).
034200     MOVE ZF-GENE-ID TO ZT-ENTREZ-ID(ZT-COUNT).
034300
034400 300-NEXT-ROW.
034500     READ ZFINORT-FILE INTO ZFIN-ORTHO-REC
034600         AT END
034700         MOVE "N" TO MORE-ZFINORT-SW
034800     END-READ.
034900 300-EXIT.
035000     EXIT.
035100
035200 305-CHECK-ONE-ZEBRA-DUP.
035300     MOVE "305-CHECK-ONE-ZEBRA-DUP" TO PARA-NAME.
035400     IF ZT-SYMBOL(DUP-CHECK-IDX) = ZF-SYMBOL
035500         STRING "** DUPLICATE ZEBRAFISH SYMBOL IN ZFINORT: "
035600                ZF-SYMBOL DELIMITED BY SIZE
035700                INTO ABEND-REASON
035800         GO TO 1000-ABEND-RTN
035900     END-IF.
036000 305-EXIT.
036100     EXIT.
036200
036300 700-WRITE-HUMAN-ROWS.
036400     MOVE "700-WRITE-HUMAN-ROWS" TO PARA-NAME.
036500     MOVE SPACES TO ENTREZ-MAP-REC.
036600     MOVE "H" TO EM-SPECIES-CD.
036700     MOVE HT-SYMBOL(HT-IDX) TO EM-SYMBOL.
036800     MOVE HT-ENTREZ-ID(HT-IDX) TO EM-ENTREZ-ID.
036810     IF EM-ENTREZ-ID-N NOT NUMERIC
036820         STRING "** ENTREZ ID CORRUPTED IN HUMAN TABLE ROW - "
036830                EM-SYMBOL DELIMITED BY SIZE
036840                INTO ABEND-REASON
036850         GO TO 1000-ABEND-RTN
036860     END-IF.
036900     WRITE EM-FD-REC FROM ENTREZ-MAP-REC.
037000     ADD 1 TO HUMAN-ROWS-WRITTEN.
037100 700-EXIT.
037200     EXIT.
037300
037400 710-WRITE-MOUSE-ROWS.
037500     MOVE "710-WRITE-MOUSE-ROWS" TO PARA-NAME.
037600     MOVE SPACES TO ENTREZ-MAP-REC.
037700     MOVE "M" TO EM-SPECIES-CD.
037800     MOVE UT-SYMBOL(UT-IDX) TO EM-SYMBOL.
037900     MOVE UT-ENTREZ-ID(UT-IDX) TO EM-ENTREZ-ID.
037910     IF EM-ENTREZ-ID-N NOT NUMERIC
037920         STRING "** ENTREZ ID CORRUPTED IN MOUSE TABLE ROW - "
037930                EM-SYMBOL DELIMITED BY SIZE
037940                INTO ABEND-REASON
037950         GO TO 1000-ABEND-RTN
037960     END-IF.
038000     WRITE EM-FD-REC FROM ENTREZ-MAP-REC.
038100     ADD 1 TO MOUSE-ROWS-WRITTEN.
038200 710-EXIT.
038300     EXIT.
038400
038500 720-WRITE-ZEBRA-ROWS.
038600     MOVE "720-WRITE-ZEBRA-ROWS" TO PARA-NAME.
038700     MOVE SPACES TO ENTREZ-MAP-REC.
038800     MOVE "Z" TO EM-SPECIES-CD.
038900     MOVE ZT-SYMBOL(ZT-IDX) TO EM-SYMBOL.
039000     MOVE ZT-ENTREZ-ID(ZT-IDX) TO EM-ENTREZ-ID.
039010     IF EM-ENTREZ-ID-N NOT NUMERIC
039020         STRING "** ENTREZ ID CORRUPTED IN ZEBRA TABLE ROW - "
039030                EM-SYMBOL DELIMITED BY SIZE
039040                INTO ABEND-REASON
039050         GO TO 1000-ABEND-RTN
039060     END-IF.
039100     WRITE EM-FD-REC FROM ENTREZ-MAP-REC.
039200     ADD 1 TO ZEBRA-ROWS-WRITTEN.
039300 720-EXIT.
039400     EXIT.
039500
039600 800-CLOSE-FILES.
039700     MOVE "800-CLOSE-FILES" TO PARA-NAME.
039800     CLOSE GENEMSTR-FILE, MUSMSTR-FILE, ZFINORT-FILE,
039900           ENTMAP-FILE, SYSOUT.
040000 800-EXIT.
040100     EXIT.
040200
040300 900-CLEANUP.
040400     MOVE "900-CLEANUP" TO PARA-NAME.
040500     PERFORM 910-WRITE-REPORT THRU 910-EXIT.
040600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
040700     DISPLAY "******** NORMAL END OF JOB ENTMAP ********".
040800 900-EXIT.
040900     EXIT.
041000
041100 910-WRITE-REPORT.
041200     MOVE "910-WRITE-REPORT" TO PARA-NAME.
041300     MOVE SPACES TO SYSOUT-REC.
041400     MOVE "ENTMAP - SYMBOL/ENTREZ-ID MAP BUILD REPORT"
041500         TO SYSOUT-REC.
041600     WRITE SYSOUT-REC.
041700     MOVE SPACES TO SYSOUT-REC.
041800     STRING "HUMAN ROWS WRITTEN .... " DELIMITED BY SIZE
041900            HUMAN-ROWS-WRITTEN DELIMITED BY SIZE
042000            INTO SYSOUT-REC
042100     END-STRING.
042200     WRITE SYSOUT-REC.
042300     MOVE SPACES TO SYSOUT-REC.
042400     STRING "MOUSE ROWS WRITTEN .... " DELIMITED BY SIZE
042500            MOUSE-ROWS-WRITTEN DELIMITED BY SIZE
042600            INTO SYSOUT-REC
042700     END-STRING.
042800     WRITE SYSOUT-REC.
042900     MOVE SPACES TO SYSOUT-REC.
043000     STRING "ZEBRAFISH ROWS WRITTEN  " DELIMITED BY SIZE
043100            ZEBRA-ROWS-WRITTEN DELIMITED BY SIZE
043200            INTO SYSOUT-REC
043300     END-STRING.
043400     WRITE SYSOUT-REC.
043500 910-EXIT.
043600     EXIT.
043700
043800 1000-ABEND-RTN.
043900     WRITE SYSOUT-REC FROM ABEND-REC.
044000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
044100     DISPLAY "*** ABNORMAL END OF JOB-ENTMAP ***" UPON CONSOLE.
044200     DIVIDE ZERO-VAL INTO ONE-VAL.
